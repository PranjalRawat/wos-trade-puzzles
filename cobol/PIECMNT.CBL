000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PIECMNT.
000300 AUTHOR. TEMERZIDIS STAVROS.
000400 INSTALLATION. BULL SYSTEMS - APPLICATIONS GROUP.
000500 DATE-WRITTEN. 11/12/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL APPLICATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*  PIECMNT  -  USER AND PIECE MASTER-FILE ACCESS MODULE
001000*----------------------------------------------------------------
001100*  ONE SHARED MODULE OWNS THE USER-MASTER AND PIECE-MASTER
001200*  (INVENTORY) FILES SO SCANBAT, PIECTXN AND RPTGEN NEVER OPEN
001300*  THEM DIRECTLY - CLONED FROM THE OLD PEL02 CUSTOMER-CARD
001400*  MODULE, WHICH ALREADY CARRIED TWO FILES (PELATES + WORD) AND
001500*  SEVERAL ALTERNATE KEYS.  PELATES BECOMES USER-MASTER, WORD
001600*  BECOMES PIECE-MASTER.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------------
002000* DATE       INIT TICKET   DESCRIPTION
002100*----------------------------------------------------------------
002200* 11/12/1991 TS   REQ-0301 INITIAL RELEASE, CLONED FROM PEL02.
002300* 02/02/1992 TS   REQ-0309 ADD-PIECE UPSERT NOW TAKES MAX OF
002400*                          STORED AND SCANNED DUPLICATES.
002500* 19/08/1993 TS   REQ-0390 GETUSER REFRESHES USERNAME ON EVERY
002600*                          CALL, NOT JUST ON FIRST REGISTRATION.
002700* 04/02/1994 GP   REQ-0412 BROWSE-S ACTION ADDED FOR WHO-HAS /
002800*                          MISSING COMMUNITY SWEEPS.
002900* 23/11/1995 GP   REQ-0470 CLRUSER NOW RETURNS THE DELETE COUNT
003000*                          INSTEAD OF JUST A RETURN CODE.
003100* 09/07/1997 GP   REQ-0499 PIECE-MASTER RECORD KEY WIDENED, SLOT
003200*                          NOW HOLDS 3 DIGITS (WAS 2).
003300* 30/12/1998 MK   REQ-0512 Y2K REVIEW - NO DATE FIELDS ON EITHER
003400*                          MASTER, SIGNED OFF WITHOUT CHANGE.
003500* 03/03/2000 MK   REQ-0530 UPDDUP NO LONGER REFUSES A LOWER
003600*                          VALUE - USER OVERRIDE ALWAYS WINS.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AT.
004100 OBJECT-COMPUTER. IBM-AT.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NUMERIC-TEXT IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS PM-TRACE-ON
004600     UPSI-0 OFF STATUS IS PM-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL USER-MASTER-FILE ASSIGN TO "USERMSTR"
005000         ORGANIZATION INDEXED
005100         ACCESS DYNAMIC
005200         RECORD KEY IS UM-USER-ID
005300         ALTERNATE RECORD KEY IS UM-DISCORD-ID
005400         FILE STATUS IS UM-FILE-STATUS.
005500     SELECT OPTIONAL PIECE-MASTER-FILE ASSIGN TO "PIECMSTR"
005600         ORGANIZATION INDEXED
005700         ACCESS DYNAMIC
005800         RECORD KEY IS PM-PIECE-KEY
005900         ALTERNATE RECORD KEY IS PM-SCENE-SLOT-KEY
006000             WITH DUPLICATES
006100         FILE STATUS IS PM-FILE-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  USER-MASTER-FILE.
006500 01  USER-MASTER-REC.
006600     02 UM-USER-ID           PIC 9(05).
006700     02 UM-DISCORD-ID        PIC X(19).
006800     02 UM-USERNAME          PIC X(32).
006900 01  USER-MASTER-REC-ALT REDEFINES USER-MASTER-REC.
007000     02 UM-USER-ID-N         PIC 9(05).
007100     02 UM-KEY-GROUP.
007200        03 UM-DISCORD-ID-N   PIC X(19).
007300        03 UM-USERNAME-N     PIC X(32).
007400 FD  PIECE-MASTER-FILE.
007500 01  PIECE-MASTER-REC.
007600     02 PM-PIECE-KEY.
007700        03 PM-USER-ID        PIC 9(05).
007800        03 PM-SCENE-SLOT-KEY.
007900           04 PM-SCENE       PIC X(30).
008000           04 PM-SLOT-INDEX  PIC 9(03).
008100     02 PM-STARS             PIC 9(01).
008200     02 PM-DUPLICATES        PIC 9(03).
008300 01  PIECE-MASTER-REC-ALT REDEFINES PIECE-MASTER-REC.
008400     02 FILLER               PIC X(05).
008500     02 PM-SCENE-N           PIC X(30).
008600     02 PM-SLOT-INDEX-N      PIC 9(03).
008700     02 PM-RATING-GROUP.
008800        03 PM-STARS-N        PIC 9(01).
008900        03 PM-DUPLICATES-N   PIC 9(03).
009000 WORKING-STORAGE SECTION.
009100 77  CALLS-SERVICED          PIC 9(07) COMP VALUE ZERO.
009200 01  WORK-SWITCHES.
009300     02 UM-FILE-OPEN-SW      PIC X VALUE "N".
009400        88 UM-FILE-IS-OPEN         VALUE "Y".
009500     02 PM-FILE-OPEN-SW      PIC X VALUE "N".
009600        88 PM-FILE-IS-OPEN         VALUE "Y".
009700     02 PM-TRACE-ON          PIC X.
009800     02 PM-TRACE-OFF         PIC X.
009900 01  WORK-COUNTERS.
010000     02 NEXT-USER-ID         PIC 9(05) COMP VALUE ZERO.
010100     02 DELETE-COUNT-W       PIC 9(05) COMP VALUE ZERO.
010200 01  UM-FILE-STATUS          PIC XX.
010300     88 UM-STATUS-OK               VALUE "00".
010400     88 UM-STATUS-NOT-FOUND        VALUE "23".
010500 01  PM-FILE-STATUS          PIC XX.
010600     88 PM-STATUS-OK               VALUE "00".
010700     88 PM-STATUS-NOT-FOUND        VALUE "23".
010800     88 PM-STATUS-DUP-KEY          VALUE "22".
010900 01  PM-STATUS-TABLE-PACKED.
011000     02 FILLER PIC X(30) VALUE "OKAYNOTFNDDUPKEYIOERR   OTHER ".
011100 01  PM-STATUS-TABLE REDEFINES PM-STATUS-TABLE-PACKED.
011200     02 PM-STATUS-TEXT OCCURS 5 TIMES PIC X(06).
011300 LINKAGE SECTION.
011400 01  PIECMNT-PARM.
011500     02 PM-ACTION            PIC X(08).
011600        88 PM-ACT-GET-USER         VALUE "GETUSER".
011700        88 PM-ACT-GET-PIECE        VALUE "GETPIECE".
011800        88 PM-ACT-ADD-PIECE        VALUE "ADDPIECE".
011900        88 PM-ACT-UPD-DUP          VALUE "UPDDUP".
012000        88 PM-ACT-CLR-USER         VALUE "CLRUSER".
012100        88 PM-ACT-BROWSE-USER      VALUE "BROWSE-U".
012200        88 PM-ACT-BROWSE-SCENE     VALUE "BROWSE-S".
012300     02 PM-P-USER-ID          PIC 9(05).
012400     02 PM-P-DISCORD-ID       PIC X(19).
012500     02 PM-P-USERNAME         PIC X(32).
012600     02 PM-P-SCENE            PIC X(30).
012700     02 PM-P-SLOT-INDEX       PIC 9(03).
012800     02 PM-P-STARS            PIC 9(01).
012900     02 PM-P-DUPLICATES       PIC 9(03).
013000     02 PM-P-DELETE-COUNT     PIC 9(05).
013100     02 PM-P-START-SWITCH     PIC X.
013200        88 PM-P-START-BROWSE        VALUE "S".
013300        88 PM-P-CONTINUE-BROWSE     VALUE "C".
013400     02 PM-P-EOF-SWITCH       PIC X.
013500        88 PM-P-AT-EOF              VALUE "Y".
013600     02 PM-P-FOUND-SWITCH     PIC X.
013700        88 PM-P-WAS-FOUND           VALUE "Y".
013800     02 PM-P-RETURN-CODE      PIC 9(02).
013900        88 PM-RC-NORMAL             VALUE 00.
014000        88 PM-RC-NOT-FOUND          VALUE 08.
014100        88 PM-RC-REFUSED            VALUE 12.
014200        88 PM-RC-IO-ERROR           VALUE 96.
014300 PROCEDURE DIVISION USING PIECMNT-PARM.
014400*----------------------------------------------------------------
014500*  ENTRY POINT.  U2 STORE, CALLED BY SCANBAT AND PIECTXN WITH AN
014600*  ACTION CODE IN LK-ACTION - GETORCREATE, GETPIECE, ADDPIECE,
014700*  UPDDUP, CLRUSER, BROWSEUSR OR BROWSESCN.  THE PIECE-MASTER
014800*  FILE IS OPENED ONCE AND STAYS OPEN FOR THE LIFE OF THE
014900*  CALLING PROGRAM'S RUN.
015000*----------------------------------------------------------------
015100 0000-MAIN-LOGIC.
015200*    INCREMENT CALLS-SERVICED.
015300     ADD 1 TO CALLS-SERVICED.
015400*    INVOKE 0100-OPEN-ONCE THRU 0100-EXIT.
015500     PERFORM 0100-OPEN-ONCE THRU 0100-EXIT.
015600*    SET PM-P-RETURN-CODE FROM 00.
015700     MOVE 00 TO PM-P-RETURN-CODE.
015800*    SET PM-P-EOF-SWITCH FROM "N".
015900     MOVE "N" TO PM-P-EOF-SWITCH.
016000*    SET PM-P-FOUND-SWITCH FROM "N".
016100     MOVE "N" TO PM-P-FOUND-SWITCH.
016200*    DISPATCH ON THE FIRST TRUE CONDITION.
016300     EVALUATE TRUE
016400         WHEN PM-ACT-GET-USER
016500*          INVOKE 1100-GET-OR-CREATE-USER THRU 1100-EXIT.
016600             PERFORM 1100-GET-OR-CREATE-USER THRU 1100-EXIT
016700         WHEN PM-ACT-GET-PIECE
016800*          INVOKE 1200-GET-PIECE THRU 1200-EXIT.
016900             PERFORM 1200-GET-PIECE THRU 1200-EXIT
017000         WHEN PM-ACT-ADD-PIECE
017100*          INVOKE 1300-ADD-PIECE THRU 1300-EXIT.
017200             PERFORM 1300-ADD-PIECE THRU 1300-EXIT
017300         WHEN PM-ACT-UPD-DUP
017400*          INVOKE 1400-UPD-DUPLICATES THRU 1400-EXIT.
017500             PERFORM 1400-UPD-DUPLICATES THRU 1400-EXIT
017600         WHEN PM-ACT-CLR-USER
017700*          INVOKE 1500-CLEAR-USER THRU 1500-EXIT.
017800             PERFORM 1500-CLEAR-USER THRU 1500-EXIT
017900         WHEN PM-ACT-BROWSE-USER
018000*          INVOKE 1600-BROWSE-BY-USER THRU 1600-EXIT.
018100             PERFORM 1600-BROWSE-BY-USER THRU 1600-EXIT
018200         WHEN PM-ACT-BROWSE-SCENE
018300*          INVOKE 1700-BROWSE-BY-SCENE THRU 1700-EXIT.
018400             PERFORM 1700-BROWSE-BY-SCENE THRU 1700-EXIT
018500         WHEN OTHER
018600*          SET PM-P-RETURN-CODE FROM 96.
018700             MOVE 96 TO PM-P-RETURN-CODE
018800     END-EVALUATE.
018900     GOBACK.
019000*----------------------------------------------------------------
019100*  FIRST-CALL OPEN OF PIECE-MASTER, GUARDED BY WORK-SWITCHES.
019200*----------------------------------------------------------------
019300 0100-OPEN-ONCE.
019400*    TEST WHETHER UM-FILE-IS-OPEN.
019500     IF UM-FILE-IS-OPEN
019600*      BRANCH TO 0100-EXIT.
019700         GO TO 0100-EXIT.
019800*    OPEN USER-MASTER-FILE I-O.
019900     OPEN I-O USER-MASTER-FILE.
020000*    TEST WHETHER NOT UM-STATUS-OK AND NOT UM-STATUS-NOT-FOUND.
020100     IF NOT UM-STATUS-OK AND NOT UM-STATUS-NOT-FOUND
020200*      OPEN USER-MASTER-FILE OUTPUT.
020300         OPEN OUTPUT USER-MASTER-FILE
020400*      CLOSE USER-MASTER-FILE.
020500         CLOSE USER-MASTER-FILE
020600*      OPEN USER-MASTER-FILE I-O.
020700         OPEN I-O USER-MASTER-FILE.
020800*    OPEN PIECE-MASTER-FILE I-O.
020900     OPEN I-O PIECE-MASTER-FILE.
021000*    TEST WHETHER NOT PM-STATUS-OK AND NOT PM-STATUS-NOT-FOUND.
021100     IF NOT PM-STATUS-OK AND NOT PM-STATUS-NOT-FOUND
021200*      OPEN PIECE-MASTER-FILE OUTPUT.
021300         OPEN OUTPUT PIECE-MASTER-FILE
021400*      CLOSE PIECE-MASTER-FILE.
021500         CLOSE PIECE-MASTER-FILE
021600*      OPEN PIECE-MASTER-FILE I-O.
021700         OPEN I-O PIECE-MASTER-FILE.
021800*    SET UM-FILE-OPEN-SW FROM "Y".
021900     MOVE "Y" TO UM-FILE-OPEN-SW.
022000*    SET PM-FILE-OPEN-SW FROM "Y".
022100     MOVE "Y" TO PM-FILE-OPEN-SW.
022200*    INVOKE 0110-FIND-HIGH-USER-ID THRU 0110-EXIT.
022300     PERFORM 0110-FIND-HIGH-USER-ID THRU 0110-EXIT.
022400 0100-EXIT.
022500     EXIT.
022600*----------------------------------------------------------------
022700*  NOT EXERCISED BY THIS RELEASE - USER-ID IS ASSIGNED BY THE
022800*  DISCORD SIDE, NOT GENERATED HERE.  KEPT FOR SYMMETRY WITH
022900*  THE SHOP'S USUAL OPEN-ONCE / FIND-HIGH-KEY PAIRING.
023000*----------------------------------------------------------------
023100 0110-FIND-HIGH-USER-ID.
023200*    SET NEXT-USER-ID FROM ZERO.
023300     MOVE ZERO TO NEXT-USER-ID.
023400*    SET UM-USER-ID FROM HIGH-VALUES.
023500     MOVE HIGH-VALUES TO UM-USER-ID.
023600*    POSITION USER-MASTER-FILE FOR THE BROWSE.
023700     START USER-MASTER-FILE KEY IS LESS THAN UM-USER-ID
023800         INVALID KEY
023900*          BRANCH TO 0110-EXIT.
024000             GO TO 0110-EXIT.
024100*    READ THE NEXT USER-MASTER-FILE RECORD.
024200     READ USER-MASTER-FILE PREVIOUS RECORD
024300         AT END
024400*          BRANCH TO 0110-EXIT.
024500             GO TO 0110-EXIT.
024600*    SET NEXT-USER-ID FROM UM-USER-ID.
024700     MOVE UM-USER-ID TO NEXT-USER-ID.
024800 0110-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------
025100*  1100-GET-OR-CREATE-USER  -  U2 GET-OR-CREATE BY DISCORD-ID.
025200*----------------------------------------------------------------
025300 1100-GET-OR-CREATE-USER.
025400*    SET UM-DISCORD-ID FROM PM-P-DISCORD-ID.
025500     MOVE PM-P-DISCORD-ID TO UM-DISCORD-ID.
025600*    READ THE NEXT USER-MASTER-FILE RECORD.
025700     READ USER-MASTER-FILE KEY IS UM-DISCORD-ID
025800         INVALID KEY
025900*          INVOKE 1110-CREATE-USER THRU 1110-EXIT.
026000             PERFORM 1110-CREATE-USER THRU 1110-EXIT
026100*          BRANCH TO 1100-EXIT.
026200             GO TO 1100-EXIT
026300     END-READ.
026400*    SET UM-USERNAME FROM PM-P-USERNAME.
026500     MOVE PM-P-USERNAME TO UM-USERNAME.
026600*    REWRITE USER-MASTER-REC.
026700     REWRITE USER-MASTER-REC
026800         INVALID KEY
026900*          SET PM-P-RETURN-CODE FROM 96.
027000             MOVE 96 TO PM-P-RETURN-CODE
027100*          BRANCH TO 1100-EXIT.
027200             GO TO 1100-EXIT
027300     END-REWRITE.
027400*    SET PM-P-USER-ID FROM UM-USER-ID.
027500     MOVE UM-USER-ID TO PM-P-USER-ID.
027600*    SET PM-P-RETURN-CODE FROM 00.
027700     MOVE 00 TO PM-P-RETURN-CODE.
027800 1100-EXIT.
027900     EXIT.
028000*----------------------------------------------------------------
028100*  SUB-STEP OF GET-OR-CREATE-USER.  WRITES THE OWNING-RECORD
028200*  ROW FOR A DISCORD-ID NEVER SEEN BEFORE, ZERO PIECES ON FILE.
028300*----------------------------------------------------------------
028400 1110-CREATE-USER.
028500*    INCREMENT NEXT-USER-ID.
028600     ADD 1 TO NEXT-USER-ID.
028700*    SET UM-USER-ID FROM NEXT-USER-ID.
028800     MOVE NEXT-USER-ID    TO UM-USER-ID.
028900*    SET UM-DISCORD-ID FROM PM-P-DISCORD-ID.
029000     MOVE PM-P-DISCORD-ID TO UM-DISCORD-ID.
029100*    SET UM-USERNAME FROM PM-P-USERNAME.
029200     MOVE PM-P-USERNAME   TO UM-USERNAME.
029300*    WRITE USER-MASTER-REC.
029400     WRITE USER-MASTER-REC
029500         INVALID KEY
029600*          SET PM-P-RETURN-CODE FROM 96.
029700             MOVE 96 TO PM-P-RETURN-CODE
029800*          BRANCH TO 1110-EXIT.
029900             GO TO 1110-EXIT
030000     END-WRITE.
030100*    SET PM-P-USER-ID FROM UM-USER-ID.
030200     MOVE UM-USER-ID TO PM-P-USER-ID.
030300*    SET PM-P-RETURN-CODE FROM 00.
030400     MOVE 00 TO PM-P-RETURN-CODE.
030500 1110-EXIT.
030600     EXIT.
030700*----------------------------------------------------------------
030800*  1200-GET-PIECE  -  KEYED READ, USER-ID + SCENE + SLOT.
030900*----------------------------------------------------------------
031000 1200-GET-PIECE.
031100*    SET PM-USER-ID FROM PM-P-USER-ID.
031200     MOVE PM-P-USER-ID    TO PM-USER-ID.
031300*    SET PM-SCENE FROM PM-P-SCENE.
031400     MOVE PM-P-SCENE      TO PM-SCENE.
031500*    SET PM-SLOT-INDEX FROM PM-P-SLOT-INDEX.
031600     MOVE PM-P-SLOT-INDEX TO PM-SLOT-INDEX.
031700*    READ THE NEXT PIECE-MASTER-FILE RECORD.
031800     READ PIECE-MASTER-FILE
031900         INVALID KEY
032000*          SET PM-P-RETURN-CODE FROM 08.
032100             MOVE 08 TO PM-P-RETURN-CODE
032200*          BRANCH TO 1200-EXIT.
032300             GO TO 1200-EXIT
032400     END-READ.
032500*    SET PM-P-STARS FROM PM-STARS.
032600     MOVE PM-STARS      TO PM-P-STARS.
032700*    SET PM-P-DUPLICATES FROM PM-DUPLICATES.
032800     MOVE PM-DUPLICATES TO PM-P-DUPLICATES.
032900*    SET PM-P-FOUND-SWITCH FROM "Y".
033000     MOVE "Y" TO PM-P-FOUND-SWITCH.
033100*    SET PM-P-RETURN-CODE FROM 00.
033200     MOVE 00 TO PM-P-RETURN-CODE.
033300 1200-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------
033600*  1300-ADD-PIECE  -  U2 UPSERT.  ON COLLISION STARS ARE LEFT
033700*  UNCHANGED AND DUPLICATES BECOMES MAX(STORED, INCOMING).
033800*----------------------------------------------------------------
033900 1300-ADD-PIECE.
034000*    SET PM-USER-ID FROM PM-P-USER-ID.
034100     MOVE PM-P-USER-ID    TO PM-USER-ID.
034200*    SET PM-SCENE FROM PM-P-SCENE.
034300     MOVE PM-P-SCENE      TO PM-SCENE.
034400*    SET PM-SLOT-INDEX FROM PM-P-SLOT-INDEX.
034500     MOVE PM-P-SLOT-INDEX TO PM-SLOT-INDEX.
034600*    READ THE NEXT PIECE-MASTER-FILE RECORD.
034700     READ PIECE-MASTER-FILE
034800         INVALID KEY
034900*          INVOKE 1310-INSERT-PIECE THRU 1310-EXIT.
035000             PERFORM 1310-INSERT-PIECE THRU 1310-EXIT
035100*          BRANCH TO 1300-EXIT.
035200             GO TO 1300-EXIT
035300     END-READ.
035400*    TEST WHETHER PM-P-DUPLICATES > PM-DUPLICATES.
035500     IF PM-P-DUPLICATES > PM-DUPLICATES
035600*      SET PM-DUPLICATES FROM PM-P-DUPLICATES.
035700         MOVE PM-P-DUPLICATES TO PM-DUPLICATES
035800     END-IF.
035900*    REWRITE PIECE-MASTER-REC.
036000     REWRITE PIECE-MASTER-REC
036100         INVALID KEY
036200*          SET PM-P-RETURN-CODE FROM 96.
036300             MOVE 96 TO PM-P-RETURN-CODE
036400*          BRANCH TO 1300-EXIT.
036500             GO TO 1300-EXIT
036600     END-REWRITE.
036700*    SET PM-P-STARS FROM PM-STARS.
036800     MOVE PM-STARS      TO PM-P-STARS.
036900*    SET PM-P-DUPLICATES FROM PM-DUPLICATES.
037000     MOVE PM-DUPLICATES TO PM-P-DUPLICATES.
037100*    SET PM-P-RETURN-CODE FROM 00.
037200     MOVE 00 TO PM-P-RETURN-CODE.
037300 1300-EXIT.
037400     EXIT.
037500*----------------------------------------------------------------
037600*  SUB-STEP OF ADD-PIECE.  WRITES THE NEW PIECE-MASTER ROW
037700*  ONCE 1300-ADD-PIECE HAS DECIDED THE SLOT IS FREE.
037800*----------------------------------------------------------------
037900 1310-INSERT-PIECE.
038000*    SET PM-STARS FROM PM-P-STARS.
038100     MOVE PM-P-STARS      TO PM-STARS.
038200*    SET PM-DUPLICATES FROM PM-P-DUPLICATES.
038300     MOVE PM-P-DUPLICATES TO PM-DUPLICATES.
038400*    WRITE PIECE-MASTER-REC.
038500     WRITE PIECE-MASTER-REC
038600         INVALID KEY
038700*          SET PM-P-RETURN-CODE FROM 96.
038800             MOVE 96 TO PM-P-RETURN-CODE
038900*          BRANCH TO 1310-EXIT.
039000             GO TO 1310-EXIT
039100     END-WRITE.
039200*    SET PM-P-RETURN-CODE FROM 00.
039300     MOVE 00 TO PM-P-RETURN-CODE.
039400 1310-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------
039700*  1400-UPD-DUPLICATES  -  ONLY PATH THAT CAN LOWER THE STORED
039800*  COUNT.  STORES THE INCOMING VALUE VERBATIM.  PIECE MUST EXIST.
039900*----------------------------------------------------------------
040000 1400-UPD-DUPLICATES.
040100*    SET PM-USER-ID FROM PM-P-USER-ID.
040200     MOVE PM-P-USER-ID    TO PM-USER-ID.
040300*    SET PM-SCENE FROM PM-P-SCENE.
040400     MOVE PM-P-SCENE      TO PM-SCENE.
040500*    SET PM-SLOT-INDEX FROM PM-P-SLOT-INDEX.
040600     MOVE PM-P-SLOT-INDEX TO PM-SLOT-INDEX.
040700*    READ THE NEXT PIECE-MASTER-FILE RECORD.
040800     READ PIECE-MASTER-FILE
040900         INVALID KEY
041000*          SET PM-P-RETURN-CODE FROM 08.
041100             MOVE 08 TO PM-P-RETURN-CODE
041200*          BRANCH TO 1400-EXIT.
041300             GO TO 1400-EXIT
041400     END-READ.
041500*    SET PM-DUPLICATES FROM PM-P-DUPLICATES.
041600     MOVE PM-P-DUPLICATES TO PM-DUPLICATES.
041700*    REWRITE PIECE-MASTER-REC.
041800     REWRITE PIECE-MASTER-REC
041900         INVALID KEY
042000*          SET PM-P-RETURN-CODE FROM 96.
042100             MOVE 96 TO PM-P-RETURN-CODE
042200*          BRANCH TO 1400-EXIT.
042300             GO TO 1400-EXIT
042400     END-REWRITE.
042500*    SET PM-P-STARS FROM PM-STARS.
042600     MOVE PM-STARS TO PM-P-STARS.
042700*    SET PM-P-RETURN-CODE FROM 00.
042800     MOVE 00 TO PM-P-RETURN-CODE.
042900 1400-EXIT.
043000     EXIT.
043100*----------------------------------------------------------------
043200*  1500-CLEAR-USER  -  U6 CLEAR.  BLANK SCENE MEANS THE WHOLE
043300*  INVENTORY.  RETURNS THE NUMBER OF PIECES REMOVED.
043400*----------------------------------------------------------------
043500 1500-CLEAR-USER.
043600*    SET DELETE-COUNT-W FROM ZERO.
043700     MOVE ZERO TO DELETE-COUNT-W.
043800*    SET PM-USER-ID FROM PM-P-USER-ID.
043900     MOVE PM-P-USER-ID TO PM-USER-ID.
044000*    SET PM-SCENE PM-SLOT-INDEX FROM LOW-VALUES.
044100     MOVE LOW-VALUES   TO PM-SCENE PM-SLOT-INDEX.
044200*    POSITION PIECE-MASTER-FILE FOR THE BROWSE.
044300     START PIECE-MASTER-FILE KEY IS NOT LESS THAN PM-PIECE-KEY
044400         INVALID KEY
044500*          BRANCH TO 1500-EXIT.
044600             GO TO 1500-EXIT.
044700 1510-CLEAR-LOOP.
044800*    READ THE NEXT PIECE-MASTER-FILE RECORD.
044900     READ PIECE-MASTER-FILE NEXT RECORD
045000         AT END
045100*          BRANCH TO 1500-EXIT.
045200             GO TO 1500-EXIT.
045300*    TEST WHETHER PM-USER-ID NOT = PM-P-USER-ID.
045400     IF PM-USER-ID NOT = PM-P-USER-ID
045500*      BRANCH TO 1500-EXIT.
045600         GO TO 1500-EXIT.
045700*    TEST WHETHER PM-P-SCENE NOT = SPACES AND PM-SCENE NOT = PM-....
045800     IF PM-P-SCENE NOT = SPACES AND PM-SCENE NOT = PM-P-SCENE
045900*      BRANCH TO 1510-CLEAR-LOOP.
046000         GO TO 1510-CLEAR-LOOP.
046100*    DELETE THE CURRENT PIECE-MASTER-FILE RECORD.
046200     DELETE PIECE-MASTER-FILE
046300         INVALID KEY
046400*          BRANCH TO 1510-CLEAR-LOOP.
046500             GO TO 1510-CLEAR-LOOP.
046600*    INCREMENT DELETE-COUNT-W.
046700     ADD 1 TO DELETE-COUNT-W.
046800*    BRANCH TO 1510-CLEAR-LOOP.
046900     GO TO 1510-CLEAR-LOOP.
047000 1500-EXIT.
047100*    SET PM-P-DELETE-COUNT FROM DELETE-COUNT-W.
047200     MOVE DELETE-COUNT-W TO PM-P-DELETE-COUNT.
047300*    SET PM-P-RETURN-CODE FROM 00.
047400     MOVE 00 TO PM-P-RETURN-CODE.
047500     EXIT.
047600*----------------------------------------------------------------
047700*  1600-BROWSE-BY-USER  -  ONE USER'S PIECES IN KEY ORDER, I.E.
047800*  SCENE-THEN-SLOT ORDER (RPTGEN INVENTORY REPORT, MISSING).
047900*----------------------------------------------------------------
048000 1600-BROWSE-BY-USER.
048100*    TEST WHETHER PM-P-START-BROWSE.
048200     IF PM-P-START-BROWSE
048300*      SET PM-USER-ID FROM PM-P-USER-ID.
048400         MOVE PM-P-USER-ID TO PM-USER-ID
048500*      SET PM-SCENE PM-SLOT-INDEX FROM LOW-VALUES.
048600         MOVE LOW-VALUES   TO PM-SCENE PM-SLOT-INDEX
048700*      POSITION PIECE-MASTER-FILE FOR THE BROWSE.
048800         START PIECE-MASTER-FILE KEY IS NOT LESS THAN PM-PIECE-KEY
048900             INVALID KEY
049000*              SET PM-P-EOF-SWITCH FROM "Y".
049100                 MOVE "Y" TO PM-P-EOF-SWITCH
049200*              BRANCH TO 1600-EXIT.
049300                 GO TO 1600-EXIT
049400     END-IF.
049500*    READ THE NEXT PIECE-MASTER-FILE RECORD.
049600     READ PIECE-MASTER-FILE NEXT RECORD
049700         AT END
049800*          SET PM-P-EOF-SWITCH FROM "Y".
049900             MOVE "Y" TO PM-P-EOF-SWITCH
050000*          BRANCH TO 1600-EXIT.
050100             GO TO 1600-EXIT
050200     END-READ.
050300*    TEST WHETHER PM-USER-ID NOT = PM-P-USER-ID.
050400     IF PM-USER-ID NOT = PM-P-USER-ID
050500*      SET PM-P-EOF-SWITCH FROM "Y".
050600         MOVE "Y" TO PM-P-EOF-SWITCH
050700*      BRANCH TO 1600-EXIT.
050800         GO TO 1600-EXIT.
050900*    SET PM-P-SCENE FROM PM-SCENE.
051000     MOVE PM-SCENE       TO PM-P-SCENE.
051100*    SET PM-P-SLOT-INDEX FROM PM-SLOT-INDEX.
051200     MOVE PM-SLOT-INDEX  TO PM-P-SLOT-INDEX.
051300*    SET PM-P-STARS FROM PM-STARS.
051400     MOVE PM-STARS       TO PM-P-STARS.
051500*    SET PM-P-DUPLICATES FROM PM-DUPLICATES.
051600     MOVE PM-DUPLICATES  TO PM-P-DUPLICATES.
051700 1600-EXIT.
051800*    SET PM-P-RETURN-CODE FROM 00.
051900     MOVE 00 TO PM-P-RETURN-CODE.
052000     EXIT.
052100*----------------------------------------------------------------
052200*  1700-BROWSE-BY-SCENE  -  COMMUNITY-WIDE SWEEP ON THE ALTERNATE
052300*  KEY, USED BY BOTH WHO-HAS (EXACT SCENE+SLOT) AND MISSING
052400*  (SCENE ONLY, SLOT PASSED AS ZERO MEANS "ANY SLOT").
052500*----------------------------------------------------------------
052600 1700-BROWSE-BY-SCENE.
052700*    TEST WHETHER PM-P-START-BROWSE.
052800     IF PM-P-START-BROWSE
052900*      SET PM-SCENE-N FROM PM-P-SCENE.
053000         MOVE PM-P-SCENE TO PM-SCENE-N
053100*      TEST WHETHER PM-P-SLOT-INDEX = ZERO.
053200         IF PM-P-SLOT-INDEX = ZERO
053300*          SET PM-SLOT-INDEX-N FROM LOW-VALUES.
053400             MOVE LOW-VALUES TO PM-SLOT-INDEX-N
053500         ELSE
053600*          SET PM-SLOT-INDEX-N FROM PM-P-SLOT-INDEX.
053700             MOVE PM-P-SLOT-INDEX TO PM-SLOT-INDEX-N
053800         END-IF
053900*      POSITION PIECE-MASTER-FILE FOR THE BROWSE.
054000         START PIECE-MASTER-FILE KEY IS NOT LESS THAN
054100             PM-SCENE-SLOT-KEY
054200             INVALID KEY
054300*              SET PM-P-EOF-SWITCH FROM "Y".
054400                 MOVE "Y" TO PM-P-EOF-SWITCH
054500*              BRANCH TO 1700-EXIT.
054600                 GO TO 1700-EXIT
054700     END-IF.
054800*    READ THE NEXT PIECE-MASTER-FILE RECORD.
054900     READ PIECE-MASTER-FILE NEXT RECORD
055000         AT END
055100*          SET PM-P-EOF-SWITCH FROM "Y".
055200             MOVE "Y" TO PM-P-EOF-SWITCH
055300*          BRANCH TO 1700-EXIT.
055400             GO TO 1700-EXIT
055500     END-READ.
055600*    TEST WHETHER PM-SCENE NOT = PM-P-SCENE.
055700     IF PM-SCENE NOT = PM-P-SCENE
055800*      SET PM-P-EOF-SWITCH FROM "Y".
055900         MOVE "Y" TO PM-P-EOF-SWITCH
056000*      BRANCH TO 1700-EXIT.
056100         GO TO 1700-EXIT.
056200*    TEST WHETHER PM-P-SLOT-INDEX NOT = ZERO.
056300     IF PM-P-SLOT-INDEX NOT = ZERO
056400         AND PM-SLOT-INDEX NOT = PM-P-SLOT-INDEX
056500*      SET PM-P-EOF-SWITCH FROM "Y".
056600         MOVE "Y" TO PM-P-EOF-SWITCH
056700*      BRANCH TO 1700-EXIT.
056800         GO TO 1700-EXIT.
056900*    SET PM-P-USER-ID FROM PM-USER-ID.
057000     MOVE PM-USER-ID     TO PM-P-USER-ID.
057100*    SET PM-P-SLOT-INDEX FROM PM-SLOT-INDEX.
057200     MOVE PM-SLOT-INDEX  TO PM-P-SLOT-INDEX.
057300*    SET PM-P-STARS FROM PM-STARS.
057400     MOVE PM-STARS       TO PM-P-STARS.
057500*    SET PM-P-DUPLICATES FROM PM-DUPLICATES.
057600     MOVE PM-DUPLICATES  TO PM-P-DUPLICATES.
057700 1700-EXIT.
057800*    SET PM-P-RETURN-CODE FROM 00.
057900     MOVE 00 TO PM-P-RETURN-CODE.
058000     EXIT.
058100 END PROGRAM PIECMNT.
