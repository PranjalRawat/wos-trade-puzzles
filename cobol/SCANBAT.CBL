000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCANBAT.
000300 AUTHOR. TEMERZIDIS STAVROS.
000400 INSTALLATION. BULL SYSTEMS - APPLICATIONS GROUP.
000500 DATE-WRITTEN. 02/10/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL APPLICATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*  SCANBAT  -  PUZZLE-PIECE SCAN BATCH DRIVER
001000*----------------------------------------------------------------
001100*  READS ONE USER'S BATCH OF DETECTED-PIECE RECORDS (ONE ROW PER
001200*  PIECE PER IMAGE, GROUPED BY IMAGE-HASH), CHECKS EACH IMAGE
001300*  AGAINST THE FINGERPRINT REGISTRY (IMGHASH), RUNS THE MERGE
001400*  ENGINE AGAINST THE STORED INVENTORY (PIECMNT) AND WRITES THE
001500*  SCAN-HISTORY / SCAN-DETAIL AUDIT TRAIL PLUS THE SCAN-SUMMARY
001600*  REPORT.  CLONED FROM THE OLD KTIM MENU SHELL - THE SCREEN
001700*  PAINTING IS GONE, THE MAIN-LOGIC/SUB-STEP SKELETON STAYS.
001800*----------------------------------------------------------------
001900*  CHANGE LOG
002000*----------------------------------------------------------------
002100* DATE       INIT TICKET   DESCRIPTION
002200*----------------------------------------------------------------
002300* 02/10/1991 TS   REQ-0300 INITIAL RELEASE, CLONED FROM KTIM.
002400* 14/01/1992 TS   REQ-0305 SCENE NORMALISATION (TRIM + TITLE
002500*                          CASE) MOVED IN FRONT OF THE DEDUPE.
002600* 09/03/1992 TS   REQ-0344 IMAGE DEDUP NOW CALLS IMGHASH, WAS
002700*                          READING THE HASH FILE DIRECTLY HERE.
002800* 27/05/1993 TS   REQ-0380 STARS ARE NOW IGNORED (LOG-ONLY) ON A
002900*                          COLLISION INSTEAD OF BEING COMPARED.
003000* 22/07/1993 TS   REQ-0388 SKIPPED-IMAGE HISTORY ROW NOW NAMES
003100*                          THE FIRST-SEEN-BY USER.
003200* 04/02/1994 GP   REQ-0412 SCAN-DETAIL ROWS ADDED FOR ROLLBACK.
003300* 17/01/1995 GP   REQ-0455 SCAN-HISTORY REBUILT AS AN INDEXED
003400*                          FILE (WAS SEQUENTIAL APPEND) SO WE
003500*                          COULD STOP RE-READING IT EVERY RUN.
003600* 11/09/1996 GP   REQ-0501 IN-BATCH DEDUPE RULE CLARIFIED - LAST
003700*                          DETECTION IN BATCH ORDER WINS.
003800* 30/12/1998 MK   REQ-0512 Y2K - RUN-DATE STAMP WIDENED TO AN
003900*                          8-DIGIT CCYYMMDD FIELD ON THE HISTORY
004000*                          RECORD.
004100* 05/05/1999 MK   REQ-0520 UNPROCESSABLE-IMAGE (BLANK SCENE ON
004200*                          THE FIRST DETECTION) NOW COUNTS AS A
004300*                          FAILED IMAGE, NOT A SILENT DROP.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AT.
004800 OBJECT-COMPUTER. IBM-AT.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS UPPER-ALPHA IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
005300     UPSI-0 OFF STATUS IS TRACE-SWITCH-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SCAN-USER-CARD ASSIGN TO "SCANUSR"
005700         ORGANIZATION SEQUENTIAL
005800         FILE STATUS IS SC-FILE-STATUS.
005900     SELECT SCAN-INPUT-FILE ASSIGN TO "SCANIN"
006000         ORGANIZATION SEQUENTIAL
006100         FILE STATUS IS SI-FILE-STATUS.
006200     SELECT OPTIONAL SCAN-HISTORY-FILE ASSIGN TO "SCANHIST"
006300         ORGANIZATION INDEXED
006400         ACCESS DYNAMIC
006500         RECORD KEY IS SH-SCAN-ID
006600         ALTERNATE RECORD KEY IS SH-USER-ID WITH DUPLICATES
006700         FILE STATUS IS SH-FILE-STATUS.
006800     SELECT OPTIONAL SCAN-DETAIL-FILE ASSIGN TO "SCANDTL"
006900         ORGANIZATION INDEXED
007000         ACCESS DYNAMIC
007100         RECORD KEY IS SD-DETAIL-KEY
007200         FILE STATUS IS SD-FILE-STATUS.
007300     SELECT SCAN-REPORT-FILE ASSIGN TO "SCANRPT"
007400         ORGANIZATION LINE SEQUENTIAL
007500         FILE STATUS IS RP-FILE-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SCAN-USER-CARD.
007900*    RUN PARAMETER CARD - IDENTIFIES THE SCANNING USER FOR THIS
008000*    JOB STEP (ONE SCAN SESSION IS ALWAYS ONE USER'S IMAGES).
008100 01  SCAN-USER-CARD-REC.
008200     02 SC-DISCORD-ID        PIC X(19).
008300     02 SC-USERNAME          PIC X(32).
008400     02 FILLER               PIC X(29).
008500 FD  SCAN-INPUT-FILE.
008600 01  SCAN-INPUT-REC.
008700     02 SI-IMAGE-HASH        PIC X(16).
008800     02 SI-SCENE             PIC X(30).
008900     02 SI-SLOT-INDEX        PIC 9(03).
009000     02 SI-STARS             PIC 9(01).
009100     02 SI-DUPLICATES        PIC 9(03).
009200 FD  SCAN-HISTORY-FILE.
009300 01  SCAN-HISTORY-REC.
009400     02 SH-SCAN-ID           PIC 9(05).
009500     02 SH-USER-ID           PIC 9(05).
009600     02 SH-IMAGE-HASH        PIC X(16).
009700     02 SH-SCENE             PIC X(30).
009800     02 SH-PIECES-FOUND      PIC 9(03).
009900     02 SH-PIECES-ADDED      PIC 9(03).
010000     02 SH-PIECES-UPDATED    PIC 9(03).
010100     02 SH-CONFLICTS-FOUND   PIC 9(03).
010200     02 SH-SCAN-STATUS       PIC X(08).
010300     02 SH-ERROR-MSG         PIC X(60).
010400     02 SH-RUN-DATE          PIC 9(08).
010500 01  SCAN-HISTORY-REC-ALT REDEFINES SCAN-HISTORY-REC.
010600     02 SH-SCAN-ID-N         PIC 9(05).
010700     02 SH-USER-ID-N         PIC 9(05).
010800     02 SH-BODY-GROUP        PIC X(134).
010900 FD  SCAN-DETAIL-FILE.
011000 01  SCAN-DETAIL-REC.
011100     02 SD-DETAIL-KEY.
011200        03 SD-SCAN-ID        PIC 9(05).
011300        03 SD-SCENE          PIC X(30).
011400        03 SD-SLOT-INDEX     PIC 9(03).
011500     02 SD-ADDED-DUPLICATES  PIC 9(03).
011600     02 FILLER               PIC X(01).
011700 FD  SCAN-REPORT-FILE.
011800 01  SCAN-REPORT-LINE        PIC X(80).
011900 WORKING-STORAGE SECTION.
012000 77  CHAR-IDX                PIC 9(02) COMP VALUE ZERO.
012100 01  WORK-SWITCHES.
012200     02 SC-EOF-SW            PIC X VALUE "N".
012300        88 SC-AT-EOF               VALUE "Y".
012400     02 SI-EOF-SW            PIC X VALUE "N".
012500        88 SI-AT-EOF               VALUE "Y".
012600     02 SH-FILE-OPEN-SW      PIC X VALUE "N".
012700     02 TRACE-SWITCH-ON      PIC X.
012800     02 TRACE-SWITCH-OFF     PIC X.
012900 01  WORK-COUNTERS.
013000     02 NEXT-SCAN-ID         PIC 9(05) COMP VALUE ZERO.
013100     02 RUN-USER-ID          PIC 9(05) COMP VALUE ZERO.
013200     02 BATCH-COUNT          PIC 9(04) COMP VALUE ZERO.
013300     02 SCENE-COUNT          PIC 9(04) COMP VALUE ZERO.
013400     02 TOTAL-FOUND          PIC 9(05) COMP VALUE ZERO.
013500     02 TOTAL-ADDED          PIC 9(05) COMP VALUE ZERO.
013600     02 TOTAL-UPDATED        PIC 9(05) COMP VALUE ZERO.
013700     02 TOTAL-UNCHANGED      PIC 9(05) COMP VALUE ZERO.
013800     02 TOTAL-CONFLICTS      PIC 9(05) COMP VALUE ZERO.
013900     02 TOTAL-IMAGES-SKIPPED PIC 9(05) COMP VALUE ZERO.
014000     02 TOTAL-IMAGES-FAILED  PIC 9(05) COMP VALUE ZERO.
014100     02 SCENE-FOUND-CT       PIC 9(03) COMP VALUE ZERO.
014200     02 SCENE-ADDED-CT       PIC 9(03) COMP VALUE ZERO.
014300     02 SCENE-UPDATED-CT     PIC 9(03) COMP VALUE ZERO.
014400     02 SCENE-CONFLICT-CT    PIC 9(03) COMP VALUE ZERO.
014500     02 BP-IDX               PIC 9(04) COMP VALUE ZERO.
014600     02 BP-SCAN-IDX          PIC 9(04) COMP VALUE ZERO.
014700     02 WORD-START-SW        PIC X VALUE "Y".
014800 01  IMAGE-GROUP-AREA.
014900     02 CURRENT-IMAGE-HASH   PIC X(16).
015000     02 CURRENT-IMAGE-STATE  PIC X(08).
015100        88 IMAGE-ACCEPTED          VALUE "ACCEPTED".
015200        88 IMAGE-SKIPPED           VALUE "SKIPPED".
015300        88 IMAGE-FAILED            VALUE "FAILED".
015400     02 CURRENT-OWNER-ID     PIC 9(05).
015500 01  BATCH-PIECE-TABLE.
015600     02 BATCH-PIECE-ENTRY OCCURS 200 TIMES INDEXED BY BP-X.
015700        03 BP-SCENE          PIC X(30).
015800        03 BP-SLOT-INDEX     PIC 9(03).
015900        03 BP-STARS          PIC 9(01).
016000        03 BP-DUPLICATES     PIC 9(03).
016100        03 BP-VALID-SW       PIC X.
016200           88 BP-IS-VALID          VALUE "Y".
016300        03 BP-CLASS          PIC X(08).
016400           88 BP-CLASS-ADDED       VALUE "ADDED".
016500           88 BP-CLASS-UPDATED     VALUE "UPDATED".
016600           88 BP-CLASS-SAME        VALUE "UNCHANGED".
016700           88 BP-CLASS-CONFLICT    VALUE "CONFLICT".
016800        03 BP-OLD-DUPLICATES  PIC 9(03).
016900 01  SCENE-LIST-TABLE.
017000     02 SCENE-LIST-ENTRY OCCURS 50 TIMES INDEXED BY SL-X.
017100        03 SL-SCENE          PIC X(30).
017200 01  SCAN-STATUS-TABLE-PACKED.
017300     02 FILLER PIC X(32) VALUE "SUCCESS PARTIAL FAILED  SKIPPED ".
017400 01  SCAN-STATUS-TABLE REDEFINES SCAN-STATUS-TABLE-PACKED.
017500     02 SCAN-STATUS-TEXT OCCURS 4 TIMES PIC X(08).
017600 01  RUN-DATE-AREA.
017700     02 RUN-DATE-RAW         PIC 9(06).
017800 01  RUN-DATE-SPLIT REDEFINES RUN-DATE-AREA.
017900     02 RUN-DATE-YY          PIC 9(02).
018000     02 RUN-DATE-MM          PIC 9(02).
018100     02 RUN-DATE-DD          PIC 9(02).
018200 01  RUN-DATE-CCYYMMDD-GRP.
018300     02 RD-CENTURY           PIC XX.
018400     02 RD-YY-OUT            PIC XX.
018500     02 RD-MM-OUT            PIC XX.
018600     02 RD-DD-OUT            PIC XX.
018700 01  RUN-DATE-CCYYMMDD REDEFINES RUN-DATE-CCYYMMDD-GRP
018800                               PIC 9(08).
018900 01  NORMALIZE-WORK-AREA.
019000     02 NW-INPUT             PIC X(30).
019100     02 NW-OUTPUT            PIC X(30).
019200     02 NW-CURRENT-CHAR      PIC X.
019300 01  CASE-CONVERT-TABLES.
019400     02 UPPER-CHARS  PIC X(26) VALUE
019500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019600     02 LOWER-CHARS  PIC X(26) VALUE
019700         "abcdefghijklmnopqrstuvwxyz".
019800 01  PIECMNT-LINK-AREA.
019900     02 LK-ACTION            PIC X(08).
020000     02 LK-USER-ID           PIC 9(05).
020100     02 LK-DISCORD-ID        PIC X(19).
020200     02 LK-USERNAME          PIC X(32).
020300     02 LK-SCENE             PIC X(30).
020400     02 LK-SLOT-INDEX        PIC 9(03).
020500     02 LK-STARS             PIC 9(01).
020600     02 LK-DUPLICATES        PIC 9(03).
020700     02 LK-DELETE-COUNT      PIC 9(05).
020800     02 LK-START-SWITCH      PIC X.
020900     02 LK-EOF-SWITCH        PIC X.
021000     02 LK-FOUND-SWITCH      PIC X.
021100     02 LK-RETURN-CODE       PIC 9(02).
021200 01  IMGHASH-LINK-AREA.
021300     02 IH-LK-ACTION         PIC X(08).
021400     02 IH-LK-IMAGE-HASH     PIC X(16).
021500     02 IH-LK-SCANNING-USER  PIC 9(05).
021600     02 IH-LK-FIRST-SEEN-BY  PIC 9(05).
021700     02 IH-LK-TIMES-ATTMPTD  PIC 9(03).
021800     02 IH-LK-RETURN-CODE    PIC 9(02).
021900 01  SC-FILE-STATUS          PIC XX.
022000 01  SI-FILE-STATUS          PIC XX.
022100 01  SH-FILE-STATUS          PIC XX.
022200 01  SD-FILE-STATUS          PIC XX.
022300 01  RP-FILE-STATUS          PIC XX.
022400 01  REPORT-HEADING-1.
022500     02 FILLER PIC X(20) VALUE "SCAN SUMMARY REPORT ".
022600     02 FILLER PIC X(08) VALUE "USER ID=".
022700     02 RH1-USER-ID          PIC ZZZZ9.
022800     02 FILLER PIC X(47) VALUE SPACES.
022900 01  REPORT-DETAIL-LINE.
023000     02 RD-TAG               PIC X(10).
023100     02 RD-SCENE             PIC X(30).
023200     02 RD-SLOT              PIC ZZ9.
023300     02 FILLER PIC X(02) VALUE SPACES.
023400     02 RD-STARS             PIC Z9.
023500     02 FILLER PIC X(02) VALUE SPACES.
023600     02 RD-OLD-DUP           PIC ZZ9.
023700     02 FILLER PIC X(04) VALUE " -> ".
023800     02 RD-NEW-DUP           PIC ZZ9.
023900     02 FILLER PIC X(19) VALUE SPACES.
024000 01  REPORT-TOTAL-LINE.
024100     02 RT-TAG               PIC X(20).
024200     02 RT-VALUE             PIC ZZZZ9.
024300     02 FILLER PIC X(55) VALUE SPACES.
024400 LINKAGE SECTION.
024500 PROCEDURE DIVISION.
024600*----------------------------------------------------------------
024700*  ENTRY POINT.  U4 SCAN BATCH DRIVER.  READS THE RAW SCANNED-
024800*  PIECE INPUT ONE GROUP AT A TIME (A GROUP = ONE SCANNING
024900*  USER'S BATCH), REGISTERS OR SKIPS THE IMAGE VIA IMGHASH,
025000*  MERGES THE BATCH INTO PIECE-MASTER, THEN WRITES THE PER-USER
025100*  REPORT SECTION AND ROLLS THE GRAND TOTALS.
025200*----------------------------------------------------------------
025300 0000-MAIN-LOGIC.
025400*    INVOKE 0100-INITIALIZE THRU 0100-EXIT.
025500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
025600*    INVOKE 2000-PROCESS-ONE-IMAGE THRU 2000-EXIT.
025700     PERFORM 2000-PROCESS-ONE-IMAGE THRU 2000-EXIT
025800         UNTIL SI-AT-EOF.
025900*    INVOKE 3000-MERGE-BATCH THRU 3000-EXIT.
026000     PERFORM 3000-MERGE-BATCH THRU 3000-EXIT.
026100*    INVOKE 5000-WRITE-HISTORY-BY-SCENE THRU 5000-EXIT.
026200     PERFORM 5000-WRITE-HISTORY-BY-SCENE THRU 5000-EXIT.
026300*    INVOKE 6000-WRITE-REPORT-TOTALS THRU 6000-EXIT.
026400     PERFORM 6000-WRITE-REPORT-TOTALS THRU 6000-EXIT.
026500*    INVOKE 9000-CLOSE-FILES THRU 9000-EXIT.
026600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
026700     STOP RUN.
026800*----------------------------------------------------------------
026900*  0100-INITIALIZE  -  OPEN FILES, LOAD RUN PARAMETER CARD, GET
027000*  OR CREATE THE SCANNING USER, PRIME THE SCAN-ID COUNTER.
027100*----------------------------------------------------------------
027200 0100-INITIALIZE.
027300*    OPEN SCAN-USER-CARD INPUT.
027400     OPEN INPUT SCAN-USER-CARD.
027500*    READ THE NEXT SCAN-USER-CARD RECORD.
027600     READ SCAN-USER-CARD
027700         AT END
027800*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
027900             DISPLAY "SCANBAT - MISSING RUN PARAMETER CARD"
028000             STOP RUN
028100     END-READ.
028200*    CLOSE SCAN-USER-CARD.
028300     CLOSE SCAN-USER-CARD.
028400*    OPEN SCAN-INPUT-FILE INPUT.
028500     OPEN INPUT SCAN-INPUT-FILE.
028600*    OPEN SCAN-HISTORY-FILE I-O.
028700     OPEN I-O SCAN-HISTORY-FILE.
028800*    TEST WHETHER SH-FILE-STATUS NOT = "00" AND SH-FILE-STATUS N....
028900     IF SH-FILE-STATUS NOT = "00" AND SH-FILE-STATUS NOT = "23"
029000*      OPEN SCAN-HISTORY-FILE OUTPUT.
029100         OPEN OUTPUT SCAN-HISTORY-FILE
029200*      CLOSE SCAN-HISTORY-FILE.
029300         CLOSE SCAN-HISTORY-FILE
029400*      OPEN SCAN-HISTORY-FILE I-O.
029500         OPEN I-O SCAN-HISTORY-FILE
029600     END-IF.
029700*    OPEN SCAN-DETAIL-FILE I-O.
029800     OPEN I-O SCAN-DETAIL-FILE.
029900*    TEST WHETHER SD-FILE-STATUS NOT = "00" AND SD-FILE-STATUS N....
030000     IF SD-FILE-STATUS NOT = "00" AND SD-FILE-STATUS NOT = "23"
030100*      OPEN SCAN-DETAIL-FILE OUTPUT.
030200         OPEN OUTPUT SCAN-DETAIL-FILE
030300*      CLOSE SCAN-DETAIL-FILE.
030400         CLOSE SCAN-DETAIL-FILE
030500*      OPEN SCAN-DETAIL-FILE I-O.
030600         OPEN I-O SCAN-DETAIL-FILE
030700     END-IF.
030800*    OPEN SCAN-REPORT-FILE OUTPUT.
030900     OPEN OUTPUT SCAN-REPORT-FILE.
031000*    PICK UP RUN-DATE-RAW FROM DATE.
031100     ACCEPT RUN-DATE-RAW FROM DATE.
031200*    SET RD-YY-OUT FROM RUN-DATE-YY.
031300     MOVE RUN-DATE-YY TO RD-YY-OUT.
031400*    TEST WHETHER RUN-DATE-YY < 70.
031500     IF RUN-DATE-YY < 70
031600*      SET RD-CENTURY FROM "20".
031700         MOVE "20" TO RD-CENTURY
031800     ELSE
031900*      SET RD-CENTURY FROM "19".
032000         MOVE "19" TO RD-CENTURY
032100     END-IF.
032200*    SET RD-MM-OUT FROM RUN-DATE-MM.
032300     MOVE RUN-DATE-MM TO RD-MM-OUT.
032400*    SET RD-DD-OUT FROM RUN-DATE-DD.
032500     MOVE RUN-DATE-DD TO RD-DD-OUT.
032600*    INVOKE 0110-FIND-NEXT-SCAN-ID THRU 0110-EXIT.
032700     PERFORM 0110-FIND-NEXT-SCAN-ID THRU 0110-EXIT.
032800*    SET LK-ACTION FROM "GETUSER".
032900     MOVE "GETUSER" TO LK-ACTION.
033000*    SET LK-DISCORD-ID FROM SC-DISCORD-ID.
033100     MOVE SC-DISCORD-ID TO LK-DISCORD-ID.
033200*    SET LK-USERNAME FROM SC-USERNAME.
033300     MOVE SC-USERNAME   TO LK-USERNAME.
033400*    CALL THE PIECMNT SUBPROGRAM.
033500     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
033600*    SET RUN-USER-ID FROM LK-USER-ID.
033700     MOVE LK-USER-ID TO RUN-USER-ID.
033800*    SET BATCH-COUNT SCENE-COUNT FROM ZERO.
033900     MOVE ZERO TO BATCH-COUNT SCENE-COUNT.
034000*    SET CURRENT-IMAGE-HASH FROM LOW-VALUES.
034100     MOVE LOW-VALUES TO CURRENT-IMAGE-HASH.
034200*    READ THE NEXT SCAN-INPUT-FILE RECORD.
034300     READ SCAN-INPUT-FILE
034400         AT END
034500*          SET SI-EOF-SW FROM "Y".
034600             MOVE "Y" TO SI-EOF-SW
034700     END-READ.
034800 0100-EXIT.
034900     EXIT.
035000*----------------------------------------------------------------
035100*  READS THE SCAN-HISTORY FILE BACKWARD TO PICK UP THE HIGHEST
035200*  SCAN-ID ON FILE SO THIS RUN'S HISTORY ROWS CONTINUE THE
035300*  SEQUENCE RATHER THAN COLLIDING WITH A PRIOR RUN'S NUMBERS.
035400*----------------------------------------------------------------
035500 0110-FIND-NEXT-SCAN-ID.
035600*    SET NEXT-SCAN-ID FROM ZERO.
035700     MOVE ZERO TO NEXT-SCAN-ID.
035800*    SET SH-SCAN-ID FROM HIGH-VALUES.
035900     MOVE HIGH-VALUES TO SH-SCAN-ID.
036000*    POSITION SCAN-HISTORY-FILE FOR THE BROWSE.
036100     START SCAN-HISTORY-FILE KEY IS LESS THAN SH-SCAN-ID
036200         INVALID KEY
036300*          BRANCH TO 0110-EXIT.
036400             GO TO 0110-EXIT.
036500*    READ THE NEXT SCAN-HISTORY-FILE RECORD.
036600     READ SCAN-HISTORY-FILE PREVIOUS RECORD
036700         AT END
036800*          BRANCH TO 0110-EXIT.
036900             GO TO 0110-EXIT.
037000*    SET NEXT-SCAN-ID FROM SH-SCAN-ID.
037100     MOVE SH-SCAN-ID TO NEXT-SCAN-ID.
037200 0110-EXIT.
037300     EXIT.
037400*----------------------------------------------------------------
037500*  2000-PROCESS-ONE-IMAGE  -  U4 STEP 2.  CONSUMES ALL SCAN-INPUT
037600*  ROWS THAT SHARE ONE IMAGE-HASH (CONSECUTIVE IN BATCH ORDER),
037700*  DEDUPS AGAINST THE FINGERPRINT REGISTRY AND EITHER ACCUMULATES
037800*  THE PIECES OR DISCARDS THEM.
037900*----------------------------------------------------------------
038000 2000-PROCESS-ONE-IMAGE.
038100*    SET CURRENT-IMAGE-HASH FROM SI-IMAGE-HASH.
038200     MOVE SI-IMAGE-HASH TO CURRENT-IMAGE-HASH.
038300*    SET CURRENT-IMAGE-STATE FROM "ACCEPTED".
038400     MOVE "ACCEPTED" TO CURRENT-IMAGE-STATE.
038500*    TEST WHETHER SI-SCENE = SPACES.
038600     IF SI-SCENE = SPACES
038700*      SET CURRENT-IMAGE-STATE FROM "FAILED".
038800         MOVE "FAILED" TO CURRENT-IMAGE-STATE
038900*      BRANCH TO 2100-CHECK-REGISTRY.
039000         GO TO 2100-CHECK-REGISTRY.
039100*    SET IH-LK-ACTION FROM "LOOKUP".
039200     MOVE "LOOKUP" TO IH-LK-ACTION.
039300*    SET IH-LK-IMAGE-HASH FROM SI-IMAGE-HASH.
039400     MOVE SI-IMAGE-HASH TO IH-LK-IMAGE-HASH.
039500*    CALL THE IMGHASH SUBPROGRAM.
039600     CALL "IMGHASH" USING IMGHASH-LINK-AREA.
039700*    TEST WHETHER IH-LK-RETURN-CODE = 04.
039800     IF IH-LK-RETURN-CODE = 04
039900*      SET CURRENT-IMAGE-STATE FROM "SKIPPED".
040000         MOVE "SKIPPED" TO CURRENT-IMAGE-STATE
040100*      SET CURRENT-OWNER-ID FROM IH-LK-FIRST-SEEN-BY.
040200         MOVE IH-LK-FIRST-SEEN-BY TO CURRENT-OWNER-ID
040300*      SET IH-LK-ACTION FROM "BUMP".
040400         MOVE "BUMP" TO IH-LK-ACTION
040500*      SET IH-LK-IMAGE-HASH FROM SI-IMAGE-HASH.
040600         MOVE SI-IMAGE-HASH TO IH-LK-IMAGE-HASH
040700*      CALL THE IMGHASH SUBPROGRAM.
040800         CALL "IMGHASH" USING IMGHASH-LINK-AREA
040900     ELSE
041000*      SET IH-LK-ACTION FROM "REGISTER".
041100         MOVE "REGISTER" TO IH-LK-ACTION
041200*      SET IH-LK-IMAGE-HASH FROM SI-IMAGE-HASH.
041300         MOVE SI-IMAGE-HASH TO IH-LK-IMAGE-HASH
041400*      SET IH-LK-SCANNING-USER FROM RUN-USER-ID.
041500         MOVE RUN-USER-ID TO IH-LK-SCANNING-USER
041600*      CALL THE IMGHASH SUBPROGRAM.
041700         CALL "IMGHASH" USING IMGHASH-LINK-AREA
041800     END-IF.
041900*----------------------------------------------------------------
042000*  PART OF 2000-PROCESS-ONE-IMAGE - CALLS IMGHASH WITH LOOKUP
042100*  AND SETS CURRENT-IMAGE-STATE TO SKIPPED OR NEW SO THE CALLER
042200*  KNOWS WHETHER TO WRITE A SKIPPED HISTORY ROW OR CONTINUE INTO
042300*  THE MERGE.
042400*----------------------------------------------------------------
042500 2100-CHECK-REGISTRY.
042600*    INVOKE 2200-CONSUME-GROUP THRU 2200-EXIT.
042700     PERFORM 2200-CONSUME-GROUP THRU 2200-EXIT
042800         UNTIL SI-AT-EOF
042900         OR SI-IMAGE-HASH NOT = CURRENT-IMAGE-HASH.
043000*    DISPATCH ON THE FIRST TRUE CONDITION.
043100     EVALUATE TRUE
043200         WHEN IMAGE-SKIPPED
043300*          INCREMENT TOTAL-IMAGES-SKIPPED.
043400             ADD 1 TO TOTAL-IMAGES-SKIPPED
043500*          INVOKE 2300-WRITE-IMAGE-HISTORY THRU 2300-EXIT.
043600             PERFORM 2300-WRITE-IMAGE-HISTORY THRU 2300-EXIT
043700         WHEN IMAGE-FAILED
043800*          INCREMENT TOTAL-IMAGES-FAILED.
043900             ADD 1 TO TOTAL-IMAGES-FAILED
044000*          INVOKE 2300-WRITE-IMAGE-HISTORY THRU 2300-EXIT.
044100             PERFORM 2300-WRITE-IMAGE-HISTORY THRU 2300-EXIT
044200         WHEN OTHER
044300             CONTINUE
044400     END-EVALUATE.
044500 2000-EXIT.
044600     EXIT.
044700*----------------------------------------------------------------
044800*  READS ALL SCAN-INPUT RECORDS BELONGING TO ONE SCANNING USER
044900*  INTO BATCH-PIECE-TABLE, STOPPING AS SOON AS THE USER-ID
045000*  CHANGES OR THE FILE RUNS OUT.
045100*----------------------------------------------------------------
045200 2200-CONSUME-GROUP.
045300*    TEST WHETHER IMAGE-ACCEPTED.
045400     IF IMAGE-ACCEPTED
045500*      INVOKE 2210-ADD-TO-BATCH THRU 2210-EXIT.
045600         PERFORM 2210-ADD-TO-BATCH THRU 2210-EXIT.
045700*    READ THE NEXT SCAN-INPUT-FILE RECORD.
045800     READ SCAN-INPUT-FILE
045900         AT END
046000*          SET SI-EOF-SW FROM "Y".
046100             MOVE "Y" TO SI-EOF-SW
046200     END-READ.
046300 2200-EXIT.
046400     EXIT.
046500*----------------------------------------------------------------
046600*  APPENDS ONE RAW SCANNED PIECE TO BATCH-PIECE-TABLE AND BUMPS
046700*  BATCH-COUNT.
046800*----------------------------------------------------------------
046900 2210-ADD-TO-BATCH.
047000*    TEST WHETHER BATCH-COUNT >= 200.
047100     IF BATCH-COUNT >= 200
047200*      BRANCH TO 2210-EXIT.
047300         GO TO 2210-EXIT.
047400*    INCREMENT BATCH-COUNT.
047500     ADD 1 TO BATCH-COUNT.
047600*    ADJUST BP-X TO BATCH-COUNT.
047700     SET BP-X TO BATCH-COUNT.
047800*    SET BP-SCENE (BP-X) FROM SI-SCENE.
047900     MOVE SI-SCENE      TO BP-SCENE (BP-X).
048000*    SET BP-SLOT-INDEX (BP-X) FROM SI-SLOT-INDEX.
048100     MOVE SI-SLOT-INDEX TO BP-SLOT-INDEX (BP-X).
048200*    SET BP-STARS (BP-X) FROM SI-STARS.
048300     MOVE SI-STARS      TO BP-STARS (BP-X).
048400*    SET BP-DUPLICATES (BP-X) FROM SI-DUPLICATES.
048500     MOVE SI-DUPLICATES TO BP-DUPLICATES (BP-X).
048600*    SET BP-VALID-SW (BP-X) FROM "Y".
048700     MOVE "Y" TO BP-VALID-SW (BP-X).
048800 2210-EXIT.
048900     EXIT.
049000*----------------------------------------------------------------
049100*  2300-WRITE-IMAGE-HISTORY  -  ONE ROW FOR A SKIPPED OR FAILED
049200*  IMAGE.  SCENE IS LEFT BLANK - NO PIECES WERE EVER ACCEPTED.
049300*----------------------------------------------------------------
049400 2300-WRITE-IMAGE-HISTORY.
049500*    INCREMENT NEXT-SCAN-ID.
049600     ADD 1 TO NEXT-SCAN-ID.
049700*    SET SH-SCAN-ID FROM NEXT-SCAN-ID.
049800     MOVE NEXT-SCAN-ID     TO SH-SCAN-ID.
049900*    SET SH-USER-ID FROM RUN-USER-ID.
050000     MOVE RUN-USER-ID      TO SH-USER-ID.
050100*    SET SH-IMAGE-HASH FROM CURRENT-IMAGE-HASH.
050200     MOVE CURRENT-IMAGE-HASH TO SH-IMAGE-HASH.
050300*    SET SH-SCENE FROM SPACES.
050400     MOVE SPACES           TO SH-SCENE.
050500*    SET SH-PIECES-FOUND SH-PIECES-ADDED FROM ZERO.
050600     MOVE ZERO             TO SH-PIECES-FOUND SH-PIECES-ADDED
050700                               SH-PIECES-UPDATED
050800                               SH-CONFLICTS-FOUND.
050900*    SET SH-RUN-DATE FROM RUN-DATE-CCYYMMDD.
051000     MOVE RUN-DATE-CCYYMMDD TO SH-RUN-DATE.
051100*    TEST WHETHER IMAGE-SKIPPED.
051200     IF IMAGE-SKIPPED
051300*      SET SH-SCAN-STATUS FROM SCAN-STATUS-TEXT (4).
051400         MOVE SCAN-STATUS-TEXT (4) TO SH-SCAN-STATUS
051500*      BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
051600         STRING "IMAGE ALREADY SUBMITTED BY USER "
051700             CURRENT-OWNER-ID DELIMITED BY SIZE
051800             INTO SH-ERROR-MSG
051900     ELSE
052000*      SET SH-SCAN-STATUS FROM SCAN-STATUS-TEXT (3).
052100         MOVE SCAN-STATUS-TEXT (3) TO SH-SCAN-STATUS
052200*      SET SH-ERROR-MSG FROM "IMAGE COULD NOT BE PROCESSED".
052300         MOVE "IMAGE COULD NOT BE PROCESSED" TO SH-ERROR-MSG
052400     END-IF.
052500*    WRITE SCAN-HISTORY-REC.
052600     WRITE SCAN-HISTORY-REC
052700         INVALID KEY
052800*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
052900             DISPLAY "SCANBAT - HISTORY WRITE FAILED "
053000                 SH-FILE-STATUS
053100     END-WRITE.
053200 2300-EXIT.
053300     EXIT.
053400*----------------------------------------------------------------
053500*  3000-MERGE-BATCH  -  U3 MERGE ENGINE.
053600*----------------------------------------------------------------
053700 3000-MERGE-BATCH.
053800*    INVOKE 3100-NORMALIZE-AND-VALIDATE THRU 3100-EXIT.
053900     PERFORM 3100-NORMALIZE-AND-VALIDATE THRU 3100-EXIT
054000         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
054100*    INVOKE 3050-DEDUPE-BATCH THRU 3050-EXIT.
054200     PERFORM 3050-DEDUPE-BATCH THRU 3050-EXIT.
054300*    INVOKE 3200-CLASSIFY-ONE-PIECE THRU 3200-EXIT.
054400     PERFORM 3200-CLASSIFY-ONE-PIECE THRU 3200-EXIT
054500         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
054600 3000-EXIT.
054700     EXIT.
054800*----------------------------------------------------------------
054900*  3050-DEDUPE-BATCH  -  IN-BATCH DUPLICATE (SCENE,SLOT) - THE
055000*  LAST DETECTION IN BATCH ORDER WINS.  EARLIER DUPLICATES ARE
055100*  MARKED INVALID SO THE CLASSIFY STEP SKIPS THEM.
055200*----------------------------------------------------------------
055300 3050-DEDUPE-BATCH.
055400*    INVOKE 3060-DEDUPE-ONE THRU 3060-EXIT.
055500     PERFORM 3060-DEDUPE-ONE THRU 3060-EXIT
055600         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
055700 3050-EXIT.
055800     EXIT.
055900*----------------------------------------------------------------
056000*  PART OF 3050-DEDUPE-BATCH.  IF A LATER ROW IN THE SAME BATCH
056100*  NAMES THE SAME SCENE AND SLOT, THIS EARLIER ROW IS MARKED
056200*  INVALID SINCE IN-BATCH DUPLICATES ARE LAST-ONE-WINS.
056300*----------------------------------------------------------------
056400 3060-DEDUPE-ONE.
056500*    TEST WHETHER NOT BP-IS-VALID (BP-X).
056600     IF NOT BP-IS-VALID (BP-X)
056700*      BRANCH TO 3060-EXIT.
056800         GO TO 3060-EXIT.
056900*    INVOKE 3070-SCAN-FORWARD THRU 3070-EXIT.
057000     PERFORM 3070-SCAN-FORWARD THRU 3070-EXIT
057100         VARYING BP-SCAN-IDX FROM 1 BY 1
057200         UNTIL BP-SCAN-IDX > BATCH-COUNT.
057300 3060-EXIT.
057400     EXIT.
057500*----------------------------------------------------------------
057600*  INNER LOOP OF THE DEDUPE CHECK - WALKS THE REST OF THE BATCH
057700*  LOOKING FOR A LATER ROW THAT SHARES THIS ROW'S SCENE AND SLOT.
057800*----------------------------------------------------------------
057900 3070-SCAN-FORWARD.
058000*    TEST WHETHER BP-SCAN-IDX = BP-X.
058100     IF BP-SCAN-IDX = BP-X
058200*      BRANCH TO 3070-EXIT.
058300         GO TO 3070-EXIT.
058400*    TEST WHETHER NOT BP-IS-VALID (BP-SCAN-IDX).
058500     IF NOT BP-IS-VALID (BP-SCAN-IDX)
058600*      BRANCH TO 3070-EXIT.
058700         GO TO 3070-EXIT.
058800*    TEST WHETHER BP-SCENE (BP-SCAN-IDX) NOT = BP-SCENE (BP-X).
058900     IF BP-SCENE (BP-SCAN-IDX) NOT = BP-SCENE (BP-X)
059000         OR BP-SLOT-INDEX (BP-SCAN-IDX) NOT = BP-SLOT-INDEX (BP-X)
059100*      BRANCH TO 3070-EXIT.
059200         GO TO 3070-EXIT.
059300*    TEST WHETHER BP-SCAN-IDX > BP-X.
059400     IF BP-SCAN-IDX > BP-X
059500*      SET BP-VALID-SW (BP-X) FROM "N".
059600         MOVE "N" TO BP-VALID-SW (BP-X)
059700     ELSE
059800*      SET BP-VALID-SW (BP-SCAN-IDX) FROM "N".
059900         MOVE "N" TO BP-VALID-SW (BP-SCAN-IDX)
060000     END-IF.
060100 3070-EXIT.
060200     EXIT.
060300*----------------------------------------------------------------
060400*  3100-NORMALIZE-AND-VALIDATE  -  U1 RULES, APPLIED TO EACH
060500*  RAW SCANNED PIECE BEFORE IT TAKES PART IN THE MERGE.
060600*----------------------------------------------------------------
060700 3100-NORMALIZE-AND-VALIDATE.
060800*    INVOKE 3150-NORMALIZE-SCENE THRU 3150-EXIT.
060900     PERFORM 3150-NORMALIZE-SCENE THRU 3150-EXIT.
061000*    SET BP-VALID-SW (BP-X) FROM "Y".
061100     MOVE "Y" TO BP-VALID-SW (BP-X).
061200*    TEST WHETHER BP-STARS (BP-X) < 1 OR BP-STARS (BP-X) > 5.
061300     IF BP-STARS (BP-X) < 1 OR BP-STARS (BP-X) > 5
061400*      SET BP-VALID-SW (BP-X) FROM "N".
061500         MOVE "N" TO BP-VALID-SW (BP-X).
061600*    TEST WHETHER BP-SLOT-INDEX (BP-X) < 1.
061700     IF BP-SLOT-INDEX (BP-X) < 1
061800*      SET BP-VALID-SW (BP-X) FROM "N".
061900         MOVE "N" TO BP-VALID-SW (BP-X).
062000*    TEST WHETHER BP-SCENE (BP-X) = SPACES.
062100     IF BP-SCENE (BP-X) = SPACES
062200*      SET BP-VALID-SW (BP-X) FROM "N".
062300         MOVE "N" TO BP-VALID-SW (BP-X).
062400 3100-EXIT.
062500     EXIT.
062600*----------------------------------------------------------------
062700*  3150-NORMALIZE-SCENE  -  TRIM THEN TITLE CASE.  THE FIRST
062800*  LETTER OF EACH BLANK-SEPARATED WORD IS UPPER-CASE, THE REST
062900*  LOWER-CASE (E.G. "honor and glory " -> "Honor And Glory").
063000*----------------------------------------------------------------
063100 3150-NORMALIZE-SCENE.
063200*    SET NW-INPUT FROM BP-SCENE (BP-X).
063300     MOVE BP-SCENE (BP-X) TO NW-INPUT.
063400*    SCRUB NW-INPUT.
063500     INSPECT NW-INPUT CONVERTING UPPER-CHARS TO LOWER-CHARS.
063600*    SET NW-OUTPUT FROM SPACES.
063700     MOVE SPACES TO NW-OUTPUT.
063800*    SET WORD-START-SW FROM "Y".
063900     MOVE "Y" TO WORD-START-SW.
064000*    INVOKE 3160-NORMALIZE-ONE-CHAR THRU 3160-EXIT.
064100     PERFORM 3160-NORMALIZE-ONE-CHAR THRU 3160-EXIT
064200         VARYING CHAR-IDX FROM 1 BY 1 UNTIL CHAR-IDX > 30.
064300*    SET BP-SCENE (BP-X) FROM NW-OUTPUT.
064400     MOVE NW-OUTPUT TO BP-SCENE (BP-X).
064500 3150-EXIT.
064600     EXIT.
064700*----------------------------------------------------------------
064800*  PART OF 3150-NORMALIZE-SCENE.  COPIES ONE CHARACTER, UPPER-
064900*  CASING IT WHEN IT STARTS A NEW BLANK-SEPARATED WORD, SO
065000*  "honor and glory " BECOMES "Honor And Glory".
065100*----------------------------------------------------------------
065200 3160-NORMALIZE-ONE-CHAR.
065300*    SET NW-CURRENT-CHAR FROM NW-INPUT (CHAR-IDX:1).
065400     MOVE NW-INPUT (CHAR-IDX:1) TO NW-CURRENT-CHAR.
065500*    TEST WHETHER NW-CURRENT-CHAR = SPACE.
065600     IF NW-CURRENT-CHAR = SPACE
065700*      SET WORD-START-SW FROM "Y".
065800         MOVE "Y" TO WORD-START-SW
065900*      BRANCH TO 3160-EXIT.
066000         GO TO 3160-EXIT.
066100*    TEST WHETHER WORD-START-SW = "Y".
066200     IF WORD-START-SW = "Y"
066300*      SCRUB NW-CURRENT-CHAR.
066400         INSPECT NW-CURRENT-CHAR CONVERTING LOWER-CHARS TO
066500             UPPER-CHARS
066600     END-IF.
066700*    SET WORD-START-SW FROM "N".
066800     MOVE "N" TO WORD-START-SW.
066900*    SET NW-OUTPUT (CHAR-IDX:1) FROM NW-CURRENT-CHAR.
067000     MOVE NW-CURRENT-CHAR TO NW-OUTPUT (CHAR-IDX:1).
067100 3160-EXIT.
067200     EXIT.
067300*----------------------------------------------------------------
067400*  3200-CLASSIFY-ONE-PIECE  -  READS THE STORED PIECE (VIA
067500*  PIECMNT) AND CLASSIFIES ADDED / UPDATED / UNCHANGED /
067600*  CONFLICT, APPLYING ADDED AND UPDATED IMMEDIATELY.
067700*----------------------------------------------------------------
067800 3200-CLASSIFY-ONE-PIECE.
067900*    TEST WHETHER NOT BP-IS-VALID (BP-X).
068000     IF NOT BP-IS-VALID (BP-X)
068100*      BRANCH TO 3200-EXIT.
068200         GO TO 3200-EXIT.
068300*    SET LK-ACTION FROM "GETPIECE".
068400     MOVE "GETPIECE" TO LK-ACTION.
068500*    SET LK-USER-ID FROM RUN-USER-ID.
068600     MOVE RUN-USER-ID       TO LK-USER-ID.
068700*    SET LK-SCENE FROM BP-SCENE (BP-X).
068800     MOVE BP-SCENE (BP-X)   TO LK-SCENE.
068900*    SET LK-SLOT-INDEX FROM BP-SLOT-INDEX (BP-X).
069000     MOVE BP-SLOT-INDEX (BP-X) TO LK-SLOT-INDEX.
069100*    CALL THE PIECMNT SUBPROGRAM.
069200     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
069300*    TEST WHETHER LK-RETURN-CODE = 08.
069400     IF LK-RETURN-CODE = 08
069500*      ADJUST BP-CLASS-ADDED (BP-X) TO TRUE.
069600         SET BP-CLASS-ADDED (BP-X) TO TRUE
069700*      SET BP-OLD-DUPLICATES (BP-X) FROM ZERO.
069800         MOVE ZERO TO BP-OLD-DUPLICATES (BP-X)
069900*      INVOKE 3210-APPLY-ADD THRU 3210-EXIT.
070000         PERFORM 3210-APPLY-ADD THRU 3210-EXIT
070100*      BRANCH TO 3200-EXIT.
070200         GO TO 3200-EXIT
070300     END-IF.
070400*    SET BP-OLD-DUPLICATES (BP-X) FROM LK-DUPLICATES.
070500     MOVE LK-DUPLICATES TO BP-OLD-DUPLICATES (BP-X).
070600*    DISPATCH ON THE FIRST TRUE CONDITION.
070700     EVALUATE TRUE
070800         WHEN BP-DUPLICATES (BP-X) > LK-DUPLICATES
070900*          ADJUST BP-CLASS-UPDATED (BP-X) TO TRUE.
071000             SET BP-CLASS-UPDATED (BP-X) TO TRUE
071100*          INVOKE 3220-APPLY-UPDATE THRU 3220-EXIT.
071200             PERFORM 3220-APPLY-UPDATE THRU 3220-EXIT
071300         WHEN BP-DUPLICATES (BP-X) = LK-DUPLICATES
071400*          ADJUST BP-CLASS-SAME (BP-X) TO TRUE.
071500             SET BP-CLASS-SAME (BP-X) TO TRUE
071600         WHEN OTHER
071700*          ADJUST BP-CLASS-CONFLICT (BP-X) TO TRUE.
071800             SET BP-CLASS-CONFLICT (BP-X) TO TRUE
071900     END-EVALUATE.
072000 3200-EXIT.
072100     EXIT.
072200*----------------------------------------------------------------
072300*  PART OF 3200-CLASSIFY-ONE-PIECE.  THE SLOT IS NOT YET ON
072400*  FILE - ADD IT VERBATIM (SPEC'S U3 "ADDED" CLASSIFICATION).
072500*----------------------------------------------------------------
072600 3210-APPLY-ADD.
072700*    SET LK-ACTION FROM "ADDPIECE".
072800     MOVE "ADDPIECE" TO LK-ACTION.
072900*    SET LK-USER-ID FROM RUN-USER-ID.
073000     MOVE RUN-USER-ID          TO LK-USER-ID.
073100*    SET LK-SCENE FROM BP-SCENE (BP-X).
073200     MOVE BP-SCENE (BP-X)      TO LK-SCENE.
073300*    SET LK-SLOT-INDEX FROM BP-SLOT-INDEX (BP-X).
073400     MOVE BP-SLOT-INDEX (BP-X) TO LK-SLOT-INDEX.
073500*    SET LK-STARS FROM BP-STARS (BP-X).
073600     MOVE BP-STARS (BP-X)      TO LK-STARS.
073700*    SET LK-DUPLICATES FROM BP-DUPLICATES (BP-X).
073800     MOVE BP-DUPLICATES (BP-X) TO LK-DUPLICATES.
073900*    CALL THE PIECMNT SUBPROGRAM.
074000     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
074100*    INVOKE 3230-WRITE-DETAIL THRU 3230-EXIT.
074200     PERFORM 3230-WRITE-DETAIL THRU 3230-EXIT.
074300 3210-EXIT.
074400     EXIT.
074500*----------------------------------------------------------------
074600*  PART OF 3200-CLASSIFY-ONE-PIECE.  THE SLOT IS ALREADY ON FILE
074700*  WITH THE SAME STAR COUNT - RAISE DUPLICATES IF THE NEW SCAN
074800*  SAYS MORE ARE HELD (SPEC'S U3 "UPDATED" CLASSIFICATION,
074900*  DUPLICATES NEVER DECREASE HERE).
075000*----------------------------------------------------------------
075100 3220-APPLY-UPDATE.
075200*    SET LK-ACTION FROM "UPDDUP".
075300     MOVE "UPDDUP" TO LK-ACTION.
075400*    SET LK-USER-ID FROM RUN-USER-ID.
075500     MOVE RUN-USER-ID          TO LK-USER-ID.
075600*    SET LK-SCENE FROM BP-SCENE (BP-X).
075700     MOVE BP-SCENE (BP-X)      TO LK-SCENE.
075800*    SET LK-SLOT-INDEX FROM BP-SLOT-INDEX (BP-X).
075900     MOVE BP-SLOT-INDEX (BP-X) TO LK-SLOT-INDEX.
076000*    SET LK-DUPLICATES FROM BP-DUPLICATES (BP-X).
076100     MOVE BP-DUPLICATES (BP-X) TO LK-DUPLICATES.
076200*    CALL THE PIECMNT SUBPROGRAM.
076300     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
076400*    INVOKE 3230-WRITE-DETAIL THRU 3230-EXIT.
076500     PERFORM 3230-WRITE-DETAIL THRU 3230-EXIT.
076600 3220-EXIT.
076700     EXIT.
076800*----------------------------------------------------------------
076900*  WRITES ONE SCAN-DETAIL ROW RECORDING WHAT THIS MERGE STEP DID
077000*  WITH ONE BATCH ENTRY - ADDED, UPDATED, UNCHANGED OR CONFLICT.
077100*----------------------------------------------------------------
077200 3230-WRITE-DETAIL.
077300*    SET SCAN-DETAIL-REC FROM SPACES.
077400     MOVE SPACES TO SCAN-DETAIL-REC.
077500*    SET SD-SCAN-ID FROM NEXT-SCAN-ID.
077600     MOVE NEXT-SCAN-ID TO SD-SCAN-ID.
077700*    SET SD-SCENE FROM BP-SCENE (BP-X).
077800     MOVE BP-SCENE (BP-X) TO SD-SCENE.
077900*    SET SD-SLOT-INDEX FROM BP-SLOT-INDEX (BP-X).
078000     MOVE BP-SLOT-INDEX (BP-X) TO SD-SLOT-INDEX.
078100*    CALCULATE SD-ADDED-DUPLICATES.
078200     COMPUTE SD-ADDED-DUPLICATES =
078300         BP-DUPLICATES (BP-X) - BP-OLD-DUPLICATES (BP-X).
078400*    WRITE SCAN-DETAIL-REC.
078500     WRITE SCAN-DETAIL-REC
078600         INVALID KEY
078700*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
078800             DISPLAY "SCANBAT - DETAIL WRITE FAILED "
078900                 SD-FILE-STATUS
079000     END-WRITE.
079100 3230-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------
079400*  5000-WRITE-HISTORY-BY-SCENE  -  ONE SCAN-HISTORY ROW PER
079500*  SCENE PRESENT IN THE MERGED BATCH, WITH TOTALS FOR THAT SCENE.
079600*  ALL SCENE ROWS OF ONE RUN SHARE THE SAME NEXT-SCAN-ID SO THE
079700*  SCAN-DETAIL ROWS WRITTEN ABOVE STAY LINKED TO THIS SCAN.
079800*----------------------------------------------------------------
079900 5000-WRITE-HISTORY-BY-SCENE.
080000*    INCREMENT NEXT-SCAN-ID.
080100     ADD 1 TO NEXT-SCAN-ID.
080200*    SET SCENE-COUNT FROM ZERO.
080300     MOVE ZERO TO SCENE-COUNT.
080400*    INVOKE 5100-COLLECT-SCENE THRU 5100-EXIT.
080500     PERFORM 5100-COLLECT-SCENE THRU 5100-EXIT
080600         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
080700*    INVOKE 5200-WRITE-ONE-SCENE-HISTORY THRU 5200-EXIT.
080800     PERFORM 5200-WRITE-ONE-SCENE-HISTORY THRU 5200-EXIT
080900         VARYING SL-X FROM 1 BY 1 UNTIL SL-X > SCENE-COUNT.
081000 5000-EXIT.
081100     EXIT.
081200*----------------------------------------------------------------
081300*  BUILDS THE LIST OF DISTINCT SCENES TOUCHED BY THIS USER'S
081400*  BATCH SO THE PER-SCENE REPORT SECTION CAN BE WRITTEN ONE
081500*  SCENE AT A TIME.
081600*----------------------------------------------------------------
081700 5100-COLLECT-SCENE.
081800*    TEST WHETHER NOT BP-IS-VALID (BP-X).
081900     IF NOT BP-IS-VALID (BP-X)
082000*      BRANCH TO 5100-EXIT.
082100         GO TO 5100-EXIT.
082200*    INVOKE 5110-CHECK-KNOWN-SCENE THRU 5110-EXIT.
082300     PERFORM 5110-CHECK-KNOWN-SCENE THRU 5110-EXIT
082400         VARYING SL-X FROM 1 BY 1 UNTIL SL-X > SCENE-COUNT.
082500*    TEST WHETHER SL-X > SCENE-COUNT AND SCENE-COUNT < 50.
082600     IF SL-X > SCENE-COUNT AND SCENE-COUNT < 50
082700*      INCREMENT SCENE-COUNT.
082800         ADD 1 TO SCENE-COUNT
082900*      ADJUST SL-X TO SCENE-COUNT.
083000         SET SL-X TO SCENE-COUNT
083100*      SET SL-SCENE (SL-X) FROM BP-SCENE (BP-X).
083200         MOVE BP-SCENE (BP-X) TO SL-SCENE (SL-X)
083300     END-IF.
083400 5100-EXIT.
083500     EXIT.
083600*----------------------------------------------------------------
083700*  TESTS WHETHER A SCENE NAME IS ALREADY IN SCENE-NAME-TABLE
083800*  BEFORE 5100 ADDS IT AGAIN.
083900*----------------------------------------------------------------
084000 5110-CHECK-KNOWN-SCENE.
084100*    TEST WHETHER SL-SCENE (SL-X) = BP-SCENE (BP-X).
084200     IF SL-SCENE (SL-X) = BP-SCENE (BP-X)
084300*      ADJUST SL-X TO SCENE-COUNT.
084400         SET SL-X TO SCENE-COUNT
084500*      BRANCH TO 5110-EXIT.
084600         GO TO 5110-EXIT.
084700 5110-EXIT.
084800     EXIT.
084900*----------------------------------------------------------------
085000*  WRITES THE REPORT SECTION FOR ONE SCENE - HEADING, EVERY
085100*  MATCHING SCAN-DETAIL LINE, THEN THE SCENE'S FOUND/ADDED
085200*  SUBTOTAL.
085300*----------------------------------------------------------------
085400 5200-WRITE-ONE-SCENE-HISTORY.
085500*    SET SCENE-FOUND-CT SCENE-ADDED-CT FROM ZERO.
085600     MOVE ZERO TO SCENE-FOUND-CT SCENE-ADDED-CT
085700                  SCENE-UPDATED-CT SCENE-CONFLICT-CT.
085800*    INVOKE 5210-TALLY-ONE THRU 5210-EXIT.
085900     PERFORM 5210-TALLY-ONE THRU 5210-EXIT
086000         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
086100*    SET SH-SCAN-ID FROM NEXT-SCAN-ID.
086200     MOVE NEXT-SCAN-ID     TO SH-SCAN-ID.
086300*    SET SH-USER-ID FROM RUN-USER-ID.
086400     MOVE RUN-USER-ID      TO SH-USER-ID.
086500*    SET SH-IMAGE-HASH FROM SPACES.
086600     MOVE SPACES           TO SH-IMAGE-HASH.
086700*    SET SH-SCENE FROM SL-SCENE (SL-X).
086800     MOVE SL-SCENE (SL-X)  TO SH-SCENE.
086900*    SET SH-PIECES-FOUND FROM SCENE-FOUND-CT.
087000     MOVE SCENE-FOUND-CT   TO SH-PIECES-FOUND.
087100*    SET SH-PIECES-ADDED FROM SCENE-ADDED-CT.
087200     MOVE SCENE-ADDED-CT   TO SH-PIECES-ADDED.
087300*    SET SH-PIECES-UPDATED FROM SCENE-UPDATED-CT.
087400     MOVE SCENE-UPDATED-CT TO SH-PIECES-UPDATED.
087500*    SET SH-CONFLICTS-FOUND FROM SCENE-CONFLICT-CT.
087600     MOVE SCENE-CONFLICT-CT TO SH-CONFLICTS-FOUND.
087700*    SET SH-RUN-DATE FROM RUN-DATE-CCYYMMDD.
087800     MOVE RUN-DATE-CCYYMMDD TO SH-RUN-DATE.
087900*    SET SH-ERROR-MSG FROM SPACES.
088000     MOVE SPACES TO SH-ERROR-MSG.
088100*    TEST WHETHER SCENE-CONFLICT-CT = ZERO.
088200     IF SCENE-CONFLICT-CT = ZERO
088300*      SET SH-SCAN-STATUS FROM SCAN-STATUS-TEXT (1).
088400         MOVE SCAN-STATUS-TEXT (1) TO SH-SCAN-STATUS
088500     ELSE
088600*      SET SH-SCAN-STATUS FROM SCAN-STATUS-TEXT (2).
088700         MOVE SCAN-STATUS-TEXT (2) TO SH-SCAN-STATUS
088800         MOVE "ONE OR MORE CONFLICTS WERE NOT APPLIED"
088900             TO SH-ERROR-MSG
089000     END-IF.
089100*    WRITE SCAN-HISTORY-REC.
089200     WRITE SCAN-HISTORY-REC
089300         INVALID KEY
089400*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
089500             DISPLAY "SCANBAT - HISTORY WRITE FAILED "
089600                 SH-FILE-STATUS
089700     END-WRITE.
089800*    INVOKE 5300-BUILD-REPORT-SECTION THRU 5300-EXIT.
089900     PERFORM 5300-BUILD-REPORT-SECTION THRU 5300-EXIT.
090000*    INCREMENT TOTAL-FOUND.
090100     ADD SCENE-FOUND-CT    TO TOTAL-FOUND.
090200*    INCREMENT TOTAL-ADDED.
090300     ADD SCENE-ADDED-CT    TO TOTAL-ADDED.
090400*    INCREMENT TOTAL-UPDATED.
090500     ADD SCENE-UPDATED-CT  TO TOTAL-UPDATED.
090600*    INCREMENT TOTAL-CONFLICTS.
090700     ADD SCENE-CONFLICT-CT TO TOTAL-CONFLICTS.
090800 5200-EXIT.
090900     EXIT.
091000*----------------------------------------------------------------
091100*  ROLLS ONE SCAN-DETAIL ROW'S FOUND/ADDED FLAGS INTO THE
091200*  SCENE SUBTOTAL BEING ACCUMULATED BY 5200.
091300*----------------------------------------------------------------
091400 5210-TALLY-ONE.
091500*    TEST WHETHER NOT BP-IS-VALID (BP-X).
091600     IF NOT BP-IS-VALID (BP-X)
091700*      BRANCH TO 5210-EXIT.
091800         GO TO 5210-EXIT.
091900*    TEST WHETHER BP-SCENE (BP-X) NOT = SL-SCENE (SL-X).
092000     IF BP-SCENE (BP-X) NOT = SL-SCENE (SL-X)
092100*      BRANCH TO 5210-EXIT.
092200         GO TO 5210-EXIT.
092300*    INCREMENT SCENE-FOUND-CT.
092400     ADD 1 TO SCENE-FOUND-CT.
092500*    DISPATCH ON THE FIRST TRUE CONDITION.
092600     EVALUATE TRUE
092700         WHEN BP-CLASS-ADDED (BP-X)
092800*          INCREMENT SCENE-ADDED-CT.
092900             ADD 1 TO SCENE-ADDED-CT
093000         WHEN BP-CLASS-UPDATED (BP-X)
093100*          INCREMENT SCENE-UPDATED-CT.
093200             ADD 1 TO SCENE-UPDATED-CT
093300         WHEN BP-CLASS-SAME (BP-X)
093400*          INCREMENT TOTAL-UNCHANGED.
093500             ADD 1 TO TOTAL-UNCHANGED
093600         WHEN BP-CLASS-CONFLICT (BP-X)
093700*          INCREMENT SCENE-CONFLICT-CT.
093800             ADD 1 TO SCENE-CONFLICT-CT
093900     END-EVALUATE.
094000 5210-EXIT.
094100     EXIT.
094200*----------------------------------------------------------------
094300*  5300-BUILD-REPORT-SECTION  -  ONE SCENE'S WORTH OF THE SCAN
094400*  SUMMARY REPORT: NEW PIECES, UPDATED PIECES, CONFLICTS.
094500*----------------------------------------------------------------
094600 5300-BUILD-REPORT-SECTION.
094700*    SET SCAN-REPORT-LINE FROM SPACES.
094800     MOVE SPACES TO SCAN-REPORT-LINE.
094900*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
095000     STRING "SCENE: " DELIMITED BY SIZE
095100         SL-SCENE (SL-X) DELIMITED BY SIZE
095200         INTO SCAN-REPORT-LINE.
095300*    WRITE SCAN-REPORT-LINE.
095400     WRITE SCAN-REPORT-LINE.
095500*    INVOKE 5310-REPORT-ONE-PIECE THRU 5310-EXIT.
095600     PERFORM 5310-REPORT-ONE-PIECE THRU 5310-EXIT
095700         VARYING BP-X FROM 1 BY 1 UNTIL BP-X > BATCH-COUNT.
095800 5300-EXIT.
095900     EXIT.
096000*----------------------------------------------------------------
096100*  PRINTS ONE DETAIL LINE OF THE SCAN-SUMMARY REPORT SECTION -
096200*  SLOT, STARS, DUPLICATES AND THE MERGE CLASSIFICATION.
096300*----------------------------------------------------------------
096400 5310-REPORT-ONE-PIECE.
096500*    TEST WHETHER NOT BP-IS-VALID (BP-X).
096600     IF NOT BP-IS-VALID (BP-X)
096700*      BRANCH TO 5310-EXIT.
096800         GO TO 5310-EXIT.
096900*    TEST WHETHER BP-SCENE (BP-X) NOT = SL-SCENE (SL-X).
097000     IF BP-SCENE (BP-X) NOT = SL-SCENE (SL-X)
097100*      BRANCH TO 5310-EXIT.
097200         GO TO 5310-EXIT.
097300*    SET REPORT-DETAIL-LINE FROM SPACES.
097400     MOVE SPACES TO REPORT-DETAIL-LINE.
097500*    SET RD-SCENE FROM BP-SCENE (BP-X).
097600     MOVE BP-SCENE (BP-X) TO RD-SCENE.
097700*    SET RD-SLOT FROM BP-SLOT-INDEX (BP-X).
097800     MOVE BP-SLOT-INDEX (BP-X) TO RD-SLOT.
097900*    SET RD-STARS FROM BP-STARS (BP-X).
098000     MOVE BP-STARS (BP-X) TO RD-STARS.
098100*    SET RD-OLD-DUP FROM BP-OLD-DUPLICATES (BP-X).
098200     MOVE BP-OLD-DUPLICATES (BP-X) TO RD-OLD-DUP.
098300*    SET RD-NEW-DUP FROM BP-DUPLICATES (BP-X).
098400     MOVE BP-DUPLICATES (BP-X) TO RD-NEW-DUP.
098500*    DISPATCH ON THE FIRST TRUE CONDITION.
098600     EVALUATE TRUE
098700         WHEN BP-CLASS-ADDED (BP-X)
098800*          SET RD-TAG FROM "  NEW:    ".
098900             MOVE "  NEW:    " TO RD-TAG
099000         WHEN BP-CLASS-UPDATED (BP-X)
099100*          SET RD-TAG FROM "  UPDATED:".
099200             MOVE "  UPDATED:" TO RD-TAG
099300         WHEN BP-CLASS-CONFLICT (BP-X)
099400*          SET RD-TAG FROM "  CONFLICT".
099500             MOVE "  CONFLICT" TO RD-TAG
099600         WHEN OTHER
099700*          BRANCH TO 5310-EXIT.
099800             GO TO 5310-EXIT
099900     END-EVALUATE.
100000*    WRITE SCAN-REPORT-LINE.
100100     WRITE SCAN-REPORT-LINE FROM REPORT-DETAIL-LINE.
100200 5310-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------
100500*  6000-WRITE-REPORT-TOTALS  -  U4 STEP 5, TRAILER TOTALS.
100600*----------------------------------------------------------------
100700 6000-WRITE-REPORT-TOTALS.
100800*    SET SCAN-REPORT-LINE FROM SPACES.
100900     MOVE SPACES TO SCAN-REPORT-LINE.
101000*    SET REPORT-HEADING-1 FROM SPACES.
101100     MOVE SPACES TO REPORT-HEADING-1.
101200*    SET RH1-USER-ID FROM RUN-USER-ID.
101300     MOVE RUN-USER-ID TO RH1-USER-ID.
101400*    WRITE SCAN-REPORT-LINE.
101500     WRITE SCAN-REPORT-LINE FROM REPORT-HEADING-1.
101600*    INVOKE 6010-WRITE-ONE-TOTAL THRU 6010-EXIT.
101700     PERFORM 6010-WRITE-ONE-TOTAL THRU 6010-EXIT.
101800 6000-EXIT.
101900     EXIT.
102000*----------------------------------------------------------------
102100*  PRINTS ONE LINE OF THE FINAL GRAND-TOTAL BLOCK - IMAGES
102200*  SCANNED, PIECES FOUND, PIECES ADDED, DUPLICATES SEEN.
102300*----------------------------------------------------------------
102400 6010-WRITE-ONE-TOTAL.
102500*    SET REPORT-TOTAL-LINE FROM SPACES.
102600     MOVE SPACES TO REPORT-TOTAL-LINE.
102700*    SET RT-TAG FROM "PIECES FOUND:       ".
102800     MOVE "PIECES FOUND:       " TO RT-TAG.
102900*    SET RT-VALUE FROM TOTAL-FOUND.
103000     MOVE TOTAL-FOUND TO RT-VALUE.
103100*    WRITE SCAN-REPORT-LINE.
103200     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
103300*    SET RT-TAG FROM "PIECES ADDED:       ".
103400     MOVE "PIECES ADDED:       " TO RT-TAG.
103500*    SET RT-VALUE FROM TOTAL-ADDED.
103600     MOVE TOTAL-ADDED TO RT-VALUE.
103700*    WRITE SCAN-REPORT-LINE.
103800     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
103900*    SET RT-TAG FROM "PIECES UPDATED:     ".
104000     MOVE "PIECES UPDATED:     " TO RT-TAG.
104100*    SET RT-VALUE FROM TOTAL-UPDATED.
104200     MOVE TOTAL-UPDATED TO RT-VALUE.
104300*    WRITE SCAN-REPORT-LINE.
104400     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
104500*    SET RT-TAG FROM "PIECES UNCHANGED:   ".
104600     MOVE "PIECES UNCHANGED:   " TO RT-TAG.
104700*    SET RT-VALUE FROM TOTAL-UNCHANGED.
104800     MOVE TOTAL-UNCHANGED TO RT-VALUE.
104900*    WRITE SCAN-REPORT-LINE.
105000     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
105100*    SET RT-TAG FROM "CONFLICTS FOUND:    ".
105200     MOVE "CONFLICTS FOUND:    " TO RT-TAG.
105300*    SET RT-VALUE FROM TOTAL-CONFLICTS.
105400     MOVE TOTAL-CONFLICTS TO RT-VALUE.
105500*    WRITE SCAN-REPORT-LINE.
105600     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
105700*    SET RT-TAG FROM "IMAGES SKIPPED:     ".
105800     MOVE "IMAGES SKIPPED:     " TO RT-TAG.
105900*    SET RT-VALUE FROM TOTAL-IMAGES-SKIPPED.
106000     MOVE TOTAL-IMAGES-SKIPPED TO RT-VALUE.
106100*    WRITE SCAN-REPORT-LINE.
106200     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
106300*    SET RT-TAG FROM "IMAGES FAILED:      ".
106400     MOVE "IMAGES FAILED:      " TO RT-TAG.
106500*    SET RT-VALUE FROM TOTAL-IMAGES-FAILED.
106600     MOVE TOTAL-IMAGES-FAILED TO RT-VALUE.
106700*    WRITE SCAN-REPORT-LINE.
106800     WRITE SCAN-REPORT-LINE FROM REPORT-TOTAL-LINE.
106900 6010-EXIT.
107000     EXIT.
107100*----------------------------------------------------------------
107200*  END OF RUN - CLOSE EVERY FILE OPENED IN 0100-INITIALIZE.
107300*----------------------------------------------------------------
107400 9000-CLOSE-FILES.
107500*    CLOSE SCAN-INPUT-FILE SCAN-HISTORY-FILE SCAN-DETAIL-FILE.
107600     CLOSE SCAN-INPUT-FILE SCAN-HISTORY-FILE SCAN-DETAIL-FILE
107700         SCAN-REPORT-FILE.
107800 9000-EXIT.
107900     EXIT.
108000 END PROGRAM SCANBAT.
