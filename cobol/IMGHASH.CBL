000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. IMGHASH.
000300 AUTHOR. TEMERZIDIS STAVROS.
000400 INSTALLATION. BULL SYSTEMS - APPLICATIONS GROUP.
000500 DATE-WRITTEN. 04/12/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL APPLICATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*  IMGHASH  -  IMAGE FINGERPRINT REGISTRY
001000*----------------------------------------------------------------
001100*  CALLED BY SCANBAT (SCAN BATCH DRIVER) AND PIECTXN (PIECE
001200*  TRANSACTION PROCESSOR) TO KEEP THE ONE PLACE WHERE WE KNOW
001300*  WHETHER A GIVEN CAMERA-PHONE IMAGE HAS ALREADY BEEN INGESTED.
001400*  THE HASH ITSELF IS COMPUTED UPSTREAM OF THIS SHOP (THE VISION
001500*  PIPELINE) - WE ONLY EVER SEE THE 16 HEX CHARACTERS AS AN
001600*  OPAQUE KEY.  REPLACES THE OLD CONST01 CODE-TABLE MODULE, WHICH
001700*  THIS PROGRAM WAS CLONED FROM (SAME ONE-FIELD-KEY SHAPE).
001800*----------------------------------------------------------------
001900*  CHANGE LOG
002000*----------------------------------------------------------------
002100* DATE       INIT TICKET   DESCRIPTION
002200*----------------------------------------------------------------
002300* 04/12/1991 TS   REQ-0301 INITIAL RELEASE, CLONED FROM CONST01.
002400* 09/03/1992 TS   REQ-0344 ADDED TIMES-ATTEMPTED BUMP ON REHIT.
002500* 22/07/1993 TS   REQ-0388 FIRST-SEEN-BY NOW RETURNED TO CALLER
002600*                          SO SCANBAT CAN NAME THE OWNER IN THE
002700*                          SKIPPED-SCAN HISTORY ROW.
002800* 17/01/1995 GP   REQ-0455 REBUILT HASH FILE STATUS AFTER DISK
002900*                          FULL INCIDENT ON THE OVERNIGHT RUN.
003000* 11/09/1996 GP   REQ-0501 OPEN-ONCE SWITCH ADDED - FILE WAS
003100*                          BEING RE-OPENED ON EVERY CALL.
003200* 30/12/1998 MK   REQ-0512 Y2K - IMAGE-HASH FILE CARRIES NO DATE
003300*                          FIELDS, REVIEWED AND SIGNED OFF ONLY.
003400* 14/06/2001 MK   REQ-0560 UNREGISTER ACTION ADDED FOR UNSCAN.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AT.
003900 OBJECT-COMPUTER. IBM-AT.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS HEX-DIGIT IS "0" THRU "9" "A" THRU "F" "a" THRU "f"
004300     UPSI-0 ON STATUS IS HASH-TRACE-ON
004400     UPSI-0 OFF STATUS IS HASH-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL IMAGE-HASH-FILE ASSIGN TO "IMGHASH"
004800         ORGANIZATION INDEXED
004900         ACCESS DYNAMIC
005000         RECORD KEY IS IH-IMAGE-HASH
005100         FILE STATUS IS IH-FILE-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  IMAGE-HASH-FILE.
005500 01  IMAGE-HASH-REC.
005600     02 IH-IMAGE-HASH        PIC X(16).
005700     02 IH-FIRST-SEEN-BY     PIC 9(05).
005800     02 IH-TIMES-ATTEMPTED   PIC 9(03).
005900 01  IMAGE-HASH-REC-ALT REDEFINES IMAGE-HASH-REC.
006000     02 FILLER               PIC X(16).
006100     02 IH-ATTEMPT-GROUP.
006200        03 IH-FIRST-SEEN-N   PIC 9(05).
006300        03 IH-ATTEMPTS-N     PIC 9(03).
006400 WORKING-STORAGE SECTION.
006500 77  CALL-COUNT              PIC 9(07) COMP VALUE ZERO.
006600 01  WORK-SWITCHES.
006700     02 HASH-FILE-OPEN-SW    PIC X VALUE "N".
006800        88 HASH-FILE-IS-OPEN       VALUE "Y".
006900     02 HASH-TRACE-ON        PIC X.
007000     02 HASH-TRACE-OFF       PIC X.
007100 01  WORK-COUNTERS.
007200     02 REGISTER-COUNT       PIC 9(07) COMP VALUE ZERO.
007300     02 REHIT-COUNT          PIC 9(07) COMP VALUE ZERO.
007400 01  IH-FILE-STATUS          PIC XX.
007500     88 IH-STATUS-OK               VALUE "00".
007600     88 IH-STATUS-NOT-FOUND        VALUE "23".
007700 01  IH-FILE-STATUS-SPLIT REDEFINES IH-FILE-STATUS.
007800     02 IH-STATUS-DIGIT-1    PIC X.
007900     02 IH-STATUS-DIGIT-2    PIC X.
008000 01  IH-STATUS-TABLE-PACKED.
008100     02 FILLER PIC X(30) VALUE "OKAYNOTFNDDUPKEYIOERR   OTHER ".
008200 01  IH-STATUS-TABLE REDEFINES IH-STATUS-TABLE-PACKED.
008300     02 IH-STATUS-TEXT OCCURS 5 TIMES PIC X(06).
008400 LINKAGE SECTION.
008500 01  IMGHASH-PARM.
008600     02 IH-ACTION            PIC X(08).
008700        88 IH-ACT-LOOKUP           VALUE "LOOKUP".
008800        88 IH-ACT-REGISTER         VALUE "REGISTER".
008900        88 IH-ACT-BUMP             VALUE "BUMP".
009000        88 IH-ACT-UNREGISTER       VALUE "UNREGSTR".
009100     02 IH-P-IMAGE-HASH       PIC X(16).
009200     02 IH-P-SCANNING-USER    PIC 9(05).
009300     02 IH-P-FIRST-SEEN-BY    PIC 9(05).
009400     02 IH-P-TIMES-ATTEMPTED  PIC 9(03).
009500     02 IH-P-RETURN-CODE      PIC 9(02).
009600        88 IH-RC-NEW-HASH           VALUE 00.
009700        88 IH-RC-DUPLICATE-HASH     VALUE 04.
009800        88 IH-RC-NOT-ON-FILE        VALUE 08.
009900        88 IH-RC-IO-ERROR           VALUE 96.
010000 PROCEDURE DIVISION USING IMGHASH-PARM.
010100*----------------------------------------------------------------
010200*  ENTRY POINT.  DISPATCHES ON THE ACTION CODE THE CALLER PLACED
010300*  IN THE LINKAGE AREA BEFORE THE CALL - LOOKUP, REGISTER, BUMP
010400*  OR UNREGISTER.  THE FILE IS OPENED ONCE AND LEFT OPEN ACROSS
010500*  REPEATED CALLS FOR THE LIFE OF THE CALLING PROGRAM.
010600*----------------------------------------------------------------
010700 0000-MAIN-LOGIC.
010800*    INCREMENT CALL-COUNT.
010900     ADD 1 TO CALL-COUNT.
011000*    INVOKE 0100-OPEN-ONCE THRU 0100-EXIT.
011100     PERFORM 0100-OPEN-ONCE THRU 0100-EXIT.
011200*    SET IH-P-RETURN-CODE FROM 00.
011300     MOVE 00 TO IH-P-RETURN-CODE.
011400*    DISPATCH ON THE FIRST TRUE CONDITION.
011500     EVALUATE TRUE
011600         WHEN IH-ACT-LOOKUP
011700*          INVOKE 1000-LOOKUP-HASH THRU 1000-EXIT.
011800             PERFORM 1000-LOOKUP-HASH THRU 1000-EXIT
011900         WHEN IH-ACT-REGISTER
012000*          INVOKE 1100-REGISTER-HASH THRU 1100-EXIT.
012100             PERFORM 1100-REGISTER-HASH THRU 1100-EXIT
012200         WHEN IH-ACT-BUMP
012300*          INVOKE 1200-BUMP-ATTEMPTS THRU 1200-EXIT.
012400             PERFORM 1200-BUMP-ATTEMPTS THRU 1200-EXIT
012500         WHEN IH-ACT-UNREGISTER
012600*          INVOKE 1300-UNREGISTER-HASH THRU 1300-EXIT.
012700             PERFORM 1300-UNREGISTER-HASH THRU 1300-EXIT
012800         WHEN OTHER
012900*          SET IH-P-RETURN-CODE FROM 96.
013000             MOVE 96 TO IH-P-RETURN-CODE
013100     END-EVALUATE.
013200     GOBACK.
013300*----------------------------------------------------------------
013400*  FIRST-CALL FILE OPEN.  GUARDED BY WORK-SWITCHES SO A LONG
013500*  BATCH OR TRANSACTION RUN DOES NOT RE-OPEN IMAGE-HASH ON
013600*  EVERY SINGLE CALL.
013700*----------------------------------------------------------------
013800 0100-OPEN-ONCE.
013900*    TEST WHETHER HASH-FILE-IS-OPEN.
014000     IF HASH-FILE-IS-OPEN
014100*      BRANCH TO 0100-EXIT.
014200         GO TO 0100-EXIT.
014300*    OPEN IMAGE-HASH-FILE I-O.
014400     OPEN I-O IMAGE-HASH-FILE.
014500*    TEST WHETHER NOT IH-STATUS-OK AND NOT IH-STATUS-NOT-FOUND.
014600     IF NOT IH-STATUS-OK AND NOT IH-STATUS-NOT-FOUND
014700*      OPEN IMAGE-HASH-FILE OUTPUT.
014800         OPEN OUTPUT IMAGE-HASH-FILE
014900*      CLOSE IMAGE-HASH-FILE.
015000         CLOSE IMAGE-HASH-FILE
015100*      OPEN IMAGE-HASH-FILE I-O.
015200         OPEN I-O IMAGE-HASH-FILE.
015300*    SET HASH-FILE-OPEN-SW FROM "Y".
015400     MOVE "Y" TO HASH-FILE-OPEN-SW.
015500 0100-EXIT.
015600     EXIT.
015700*----------------------------------------------------------------
015800*  1000-LOOKUP-HASH  -  U7, EXACT MATCH ON THE 16-CHAR FINGER-
015900*  PRINT.  FOUND MEANS THE IMAGE WAS SEEN BEFORE - THE CALLER
016000*  (SCANBAT) SKIPS THE IMAGE AND NAMES IH-P-FIRST-SEEN-BY IN THE
016100*  SCAN-HISTORY ROW.
016200*----------------------------------------------------------------
016300 1000-LOOKUP-HASH.
016400*    SET IH-IMAGE-HASH FROM IH-P-IMAGE-HASH.
016500     MOVE IH-P-IMAGE-HASH TO IH-IMAGE-HASH.
016600*    READ THE NEXT IMAGE-HASH-FILE RECORD.
016700     READ IMAGE-HASH-FILE
016800         INVALID KEY
016900*          SET IH-P-RETURN-CODE FROM 08.
017000             MOVE 08 TO IH-P-RETURN-CODE
017100*          BRANCH TO 1000-EXIT.
017200             GO TO 1000-EXIT
017300     END-READ.
017400*    SET IH-P-FIRST-SEEN-BY FROM IH-FIRST-SEEN-BY.
017500     MOVE IH-FIRST-SEEN-BY   TO IH-P-FIRST-SEEN-BY.
017600*    SET IH-P-TIMES-ATTEMPTED FROM IH-TIMES-ATTEMPTED.
017700     MOVE IH-TIMES-ATTEMPTED TO IH-P-TIMES-ATTEMPTED.
017800*    SET IH-P-RETURN-CODE FROM 04.
017900     MOVE 04 TO IH-P-RETURN-CODE.
018000 1000-EXIT.
018100     EXIT.
018200*----------------------------------------------------------------
018300*  1100-REGISTER-HASH  -  FIRST SIGHTING.  ATTEMPTS STARTS AT 1.
018400*----------------------------------------------------------------
018500 1100-REGISTER-HASH.
018600*    SET IH-IMAGE-HASH FROM IH-P-IMAGE-HASH.
018700     MOVE IH-P-IMAGE-HASH      TO IH-IMAGE-HASH.
018800*    SET IH-FIRST-SEEN-BY FROM IH-P-SCANNING-USER.
018900     MOVE IH-P-SCANNING-USER   TO IH-FIRST-SEEN-BY.
019000*    SET IH-TIMES-ATTEMPTED FROM 1.
019100     MOVE 1                    TO IH-TIMES-ATTEMPTED.
019200*    WRITE IMAGE-HASH-REC.
019300     WRITE IMAGE-HASH-REC
019400         INVALID KEY
019500*          SET IH-P-RETURN-CODE FROM 96.
019600             MOVE 96 TO IH-P-RETURN-CODE
019700*          BRANCH TO 1100-EXIT.
019800             GO TO 1100-EXIT
019900     END-WRITE.
020000*    INCREMENT REGISTER-COUNT.
020100     ADD 1 TO REGISTER-COUNT.
020200*    SET IH-P-FIRST-SEEN-BY FROM IH-FIRST-SEEN-BY.
020300     MOVE IH-FIRST-SEEN-BY TO IH-P-FIRST-SEEN-BY.
020400*    SET IH-P-TIMES-ATTEMPTED FROM 1.
020500     MOVE 1 TO IH-P-TIMES-ATTEMPTED.
020600*    SET IH-P-RETURN-CODE FROM 00.
020700     MOVE 00 TO IH-P-RETURN-CODE.
020800 1100-EXIT.
020900     EXIT.
021000*----------------------------------------------------------------
021100*  1200-BUMP-ATTEMPTS  -  A REPEAT SUBMISSION OF AN ALREADY
021200*  REGISTERED IMAGE.  TIMES-ATTEMPTED CLIMBS EVERY TIME.
021300*----------------------------------------------------------------
021400 1200-BUMP-ATTEMPTS.
021500*    SET IH-IMAGE-HASH FROM IH-P-IMAGE-HASH.
021600     MOVE IH-P-IMAGE-HASH TO IH-IMAGE-HASH.
021700*    READ THE NEXT IMAGE-HASH-FILE RECORD.
021800     READ IMAGE-HASH-FILE
021900         INVALID KEY
022000*          SET IH-P-RETURN-CODE FROM 08.
022100             MOVE 08 TO IH-P-RETURN-CODE
022200*          BRANCH TO 1200-EXIT.
022300             GO TO 1200-EXIT
022400     END-READ.
022500*    INCREMENT IH-TIMES-ATTEMPTED.
022600     ADD 1 TO IH-TIMES-ATTEMPTED.
022700*    REWRITE IMAGE-HASH-REC.
022800     REWRITE IMAGE-HASH-REC
022900         INVALID KEY
023000*          SET IH-P-RETURN-CODE FROM 96.
023100             MOVE 96 TO IH-P-RETURN-CODE
023200*          BRANCH TO 1200-EXIT.
023300             GO TO 1200-EXIT
023400     END-REWRITE.
023500*    INCREMENT REHIT-COUNT.
023600     ADD 1 TO REHIT-COUNT.
023700*    SET IH-P-FIRST-SEEN-BY FROM IH-FIRST-SEEN-BY.
023800     MOVE IH-FIRST-SEEN-BY   TO IH-P-FIRST-SEEN-BY.
023900*    SET IH-P-TIMES-ATTEMPTED FROM IH-TIMES-ATTEMPTED.
024000     MOVE IH-TIMES-ATTEMPTED TO IH-P-TIMES-ATTEMPTED.
024100*    SET IH-P-RETURN-CODE FROM 00.
024200     MOVE 00 TO IH-P-RETURN-CODE.
024300 1200-EXIT.
024400     EXIT.
024500*----------------------------------------------------------------
024600*  1300-UNREGISTER-HASH  -  UNSCAN DELETES THE REGISTRATION SO
024700*  THE SAME IMAGE OVER AGAIN AFTER AN UNSCAN REQUEST.
024800*----------------------------------------------------------------
024900 1300-UNREGISTER-HASH.
025000*    SET IH-IMAGE-HASH FROM IH-P-IMAGE-HASH.
025100     MOVE IH-P-IMAGE-HASH TO IH-IMAGE-HASH.
025200*    DELETE THE CURRENT IMAGE-HASH-FILE RECORD.
025300     DELETE IMAGE-HASH-FILE
025400         INVALID KEY
025500*          SET IH-P-RETURN-CODE FROM 08.
025600             MOVE 08 TO IH-P-RETURN-CODE
025700*          BRANCH TO 1300-EXIT.
025800             GO TO 1300-EXIT
025900     END-DELETE.
026000*    SET IH-P-RETURN-CODE FROM 00.
026100     MOVE 00 TO IH-P-RETURN-CODE.
026200 1300-EXIT.
026300     EXIT.
026400 END PROGRAM IMGHASH.
