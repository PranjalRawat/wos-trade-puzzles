000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPTGEN.
000300 AUTHOR. TEMERZIDIS STAVROS.
000400 INSTALLATION. BULL SYSTEMS - APPLICATIONS GROUP.
000500 DATE-WRITTEN. 15/01/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL APPLICATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*  RPTGEN  -  PUZZLE-PIECE INVENTORY REPORTING AND COORDINATION-
001000*  QUERY DRIVER
001100*----------------------------------------------------------------
001200*  ONE CONTROL CARD PER REPORT SECTION REQUESTED.  READS
001300*  PIECE-MASTER VIA PIECMNT'S BROWSE ACTIONS (NEVER OPENS THAT
001400*  FILE ITSELF) AND SCAN-HISTORY DIRECTLY.  CLONED FROM THE OLD
001500*  "DCARS" MENU SHELL - THE SCREEN-PAINTED MENU AND SUB-PROGRAM
001600*  DISPATCH ARE GONE, THE DAY-OF-WEEK / CALENDAR ARITHMETIC IN
001700*  GET-DAY-NAME SURVIVES FOR STAMPING REPORT HEADINGS.
001800*----------------------------------------------------------------
001900*  CHANGE LOG
002000*----------------------------------------------------------------
002100* DATE       INIT TICKET   DESCRIPTION
002200*----------------------------------------------------------------
002300* 15/01/1993 TS   REQ-0301 INITIAL RELEASE, CLONED FROM DCARS00.
002400* 04/02/1994 GP   REQ-0412 WHO-HAS AND MISSING SECTIONS ADDED,
002500*                          RIDING ON PIECMNT'S NEW BROWSE-S.
002600* 23/11/1995 GP   REQ-0455 HISTORY SECTION ADDED - LAST 5 SCANS.
002700* 09/07/1997 GP   REQ-0499 INVENTORY SECTION SLOT COLUMN WIDENED
002800*                          TO 3 DIGITS TO MATCH PIECE-MASTER.
002900* 30/12/1998 MK   REQ-0512 Y2K REVIEW - HEADING RUN-DATE WIDENED
003000*                          TO CCYYMMDD, DAY-NAME ARITHMETIC LEFT
003100*                          UNCHANGED (WINDOWED CENTURY NOT USED
003200*                          BY THAT ROUTINE).
003300* 14/06/2000 MK   REQ-0530 MISSING SECTION NOW DEDUPES COMMUNITY
003400*                          SLOT/STARS PAIRS BEFORE SUBTRACTING
003500*                          THE USER'S OWN SLOTS.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AT.
004000 OBJECT-COMPUTER. IBM-AT.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS RPT-TYPE-CLASS IS "I" "W" "M" "H"
004400     UPSI-0 ON STATUS IS RPT-TRACE-ON
004500     UPSI-0 OFF STATUS IS RPT-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RPT-CONTROL-CARD ASSIGN TO "RPTCARDS"
004900         ORGANIZATION SEQUENTIAL
005000         FILE STATUS IS RC-FILE-STATUS.
005100     SELECT OPTIONAL USER-MASTER-FILE ASSIGN TO "USERMSTR"
005200         ORGANIZATION INDEXED
005300         ACCESS DYNAMIC
005400         RECORD KEY IS UM-USER-ID
005500         FILE STATUS IS UM-FILE-STATUS.
005600     SELECT OPTIONAL SCAN-HISTORY-FILE ASSIGN TO "SCANHIST"
005700         ORGANIZATION INDEXED
005800         ACCESS DYNAMIC
005900         RECORD KEY IS SH-SCAN-ID
006000         ALTERNATE RECORD KEY IS SH-USER-ID WITH DUPLICATES
006100         FILE STATUS IS SH-FILE-STATUS.
006200     SELECT RPT-REPORT-FILE ASSIGN TO "RPTPRINT"
006300         ORGANIZATION LINE SEQUENTIAL
006400         FILE STATUS IS RP-FILE-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  RPT-CONTROL-CARD.
006800 01  RPT-CONTROL-REC.
006900     02 RC-TYPE              PIC X(01).
007000        88 RC-INVENTORY            VALUE "I".
007100        88 RC-WHO-HAS              VALUE "W".
007200        88 RC-MISSING              VALUE "M".
007300        88 RC-HISTORY              VALUE "H".
007400     02 RC-USER-ID           PIC 9(05).
007500     02 RC-SCENE             PIC X(30).
007600     02 RC-SLOT-INDEX        PIC 9(03).
007700     02 FILLER               PIC X(21).
007800 FD  USER-MASTER-FILE.
007900 01  USER-MASTER-REC.
008000     02 UM-USER-ID           PIC 9(05).
008100     02 UM-DISCORD-ID        PIC X(19).
008200     02 UM-USERNAME          PIC X(32).
008300 FD  SCAN-HISTORY-FILE.
008400 01  SCAN-HISTORY-REC.
008500     02 SH-SCAN-ID           PIC 9(05).
008600     02 SH-USER-ID           PIC 9(05).
008700     02 SH-IMAGE-HASH        PIC X(16).
008800     02 SH-SCENE             PIC X(30).
008900     02 SH-PIECES-FOUND      PIC 9(03).
009000     02 SH-PIECES-ADDED      PIC 9(03).
009100     02 SH-PIECES-UPDATED    PIC 9(03).
009200     02 SH-CONFLICTS-FOUND   PIC 9(03).
009300     02 SH-SCAN-STATUS       PIC X(08).
009400     02 SH-ERROR-MSG         PIC X(60).
009500     02 SH-RUN-DATE          PIC 9(08).
009600 01  SCAN-HISTORY-REC-ALT REDEFINES SCAN-HISTORY-REC.
009700     02 SH-SCAN-ID-N         PIC 9(05).
009800     02 SH-USER-ID-N         PIC 9(05).
009900     02 SH-BODY-GROUP        PIC X(134).
010000 FD  RPT-REPORT-FILE.
010100 01  RPT-REPORT-LINE         PIC X(132).
010200 WORKING-STORAGE SECTION.
010300 77  CARD-COUNT              PIC 9(05) COMP VALUE ZERO.
010400 01  WORK-SWITCHES.
010500     02 RC-EOF-SW            PIC X VALUE "N".
010600        88 RC-AT-EOF               VALUE "Y".
010700     02 BROWSE-EOF-SW        PIC X VALUE "N".
010800        88 BROWSE-AT-EOF           VALUE "Y".
010900     02 RPT-TRACE-ON         PIC X.
011000     02 RPT-TRACE-OFF        PIC X.
011100 01  WORK-COUNTERS.
011200     02 TABLE-ROWS           PIC 9(04) COMP VALUE ZERO.
011300     02 SORT-I                PIC 9(04) COMP VALUE ZERO.
011400     02 SORT-J                PIC 9(04) COMP VALUE ZERO.
011500     02 SCENE-PIECE-COUNT    PIC 9(05) COMP VALUE ZERO.
011600     02 SCENE-COUNT          PIC 9(03) COMP VALUE ZERO.
011700     02 GRAND-PIECE-COUNT    PIC 9(05) COMP VALUE ZERO.
011800     02 DEDUPE-I              PIC 9(04) COMP VALUE ZERO.
011900     02 DEDUPE-J              PIC 9(04) COMP VALUE ZERO.
012000     02 WS-EDIT-COUNT         PIC ZZZZ9.
012100 01  RUN-DATE-AREA.
012200     02 RUN-DATE-RAW         PIC 9(06).
012300 01  RUN-DATE-SPLIT REDEFINES RUN-DATE-AREA.
012400     02 RUN-DATE-YY          PIC 9(02).
012500     02 RUN-DATE-MM          PIC 9(02).
012600     02 RUN-DATE-DD          PIC 9(02).
012700 01  DAY-NAME-WORK-AREA.
012800     02 DNW-LEAP-Y           PIC 9(01) COMP.
012900     02 DNW-TEMP-1           PIC S9(05) COMP.
013000     02 DNW-TEMP-2           PIC S9(05) COMP.
013100     02 DNW-TEMP-3           PIC S9(05) COMP.
013200     02 DNW-FACTOR           PIC S9(05) COMP.
013300     02 DNW-DAY-INDEX        PIC 9(02) COMP.
013400 01  CENTURY-DAY-TABLE-PACKED.
013500     02 FILLER PIC X(24) VALUE "312831303130313130313031".
013600 01  CENTURY-DAY-TABLE REDEFINES CENTURY-DAY-TABLE-PACKED.
013700     02 CDT-DIM              PIC 99 OCCURS 12 TIMES.
013800 01  DAY-NAME-TABLE-PACKED.
013900     02 FILLER PIC X(27) VALUE
014000         "SUN MON TUE WED THU FRI SAT".
014100 01  DAY-NAME-TABLE REDEFINES DAY-NAME-TABLE-PACKED.
014200     02 DNT-NAME             PIC X(03) OCCURS 7 TIMES.
014300 01  PIECMNT-PARM.
014400     02 PM-ACTION            PIC X(08).
014500     02 PM-P-USER-ID         PIC 9(05).
014600     02 PM-P-DISCORD-ID      PIC X(19).
014700     02 PM-P-USERNAME        PIC X(32).
014800     02 PM-P-SCENE           PIC X(30).
014900     02 PM-P-SLOT-INDEX      PIC 9(03).
015000     02 PM-P-STARS           PIC 9(01).
015100     02 PM-P-DUPLICATES      PIC 9(03).
015200     02 PM-P-DELETE-COUNT    PIC 9(05).
015300     02 PM-P-START-SWITCH    PIC X.
015400        88 PM-P-START-BROWSE       VALUE "S".
015500        88 PM-P-CONTINUE-BROWSE    VALUE "C".
015600     02 PM-P-EOF-SWITCH      PIC X.
015700        88 PM-P-AT-EOF             VALUE "Y".
015800     02 PM-P-FOUND-SWITCH    PIC X.
015900        88 PM-P-WAS-FOUND          VALUE "Y".
016000     02 PM-P-RETURN-CODE     PIC 9(02).
016100 01  RC-FILE-STATUS          PIC XX.
016200 01  UM-FILE-STATUS          PIC XX.
016300 01  SH-FILE-STATUS          PIC XX.
016400 01  RP-FILE-STATUS          PIC XX.
016500 01  WHO-HAS-TABLE.
016600     02 WHT-ENTRY OCCURS 200 TIMES INDEXED BY WHT-X.
016700        03 WHT-USER-ID       PIC 9(05).
016800        03 WHT-USERNAME      PIC X(32).
016900        03 WHT-STARS         PIC 9(01).
017000        03 WHT-DUPLICATES    PIC 9(03).
017100 01  MISSING-COMMUNITY-TABLE.
017200     02 MCT-ENTRY OCCURS 200 TIMES INDEXED BY MCT-X.
017300        03 MCT-SLOT-INDEX    PIC 9(03).
017400        03 MCT-STARS         PIC 9(01).
017500        03 MCT-VALID-SW      PIC X.
017600           88 MCT-IS-VALID         VALUE "Y".
017700 01  MISSING-OWNED-TABLE.
017800     02 MOT-SLOT             PIC 9(03) OCCURS 200 TIMES
017900                                        INDEXED BY MOT-X.
018000 01  HISTORY-TOP-TABLE.
018100     02 HT-ENTRY OCCURS 5 TIMES INDEXED BY HT-X.
018200        03 HT-SCAN-ID        PIC 9(05) VALUE ZERO.
018300        03 HT-SCENE          PIC X(30) VALUE SPACES.
018400        03 HT-STATUS         PIC X(08) VALUE SPACES.
018500        03 HT-PIECES-FOUND   PIC 9(03) VALUE ZERO.
018600        03 HT-RUN-DATE       PIC 9(08) VALUE ZERO.
018700        03 HT-IMAGE-HASH     PIC X(16) VALUE SPACES.
018800 01  RPT-HEADING-LINE.
018900     02 FILLER PIC X(20) VALUE "PUZZLE PIECE REPORT ".
019000     02 RH-REPORT-NAME       PIC X(20).
019100     02 FILLER PIC X(08) VALUE "USER ID=".
019200     02 RH-USER-ID           PIC ZZZZ9.
019300     02 FILLER PIC X(02) VALUE SPACES.
019400     02 RH-RUN-DATE          PIC 9999/99/99.
019500     02 FILLER PIC X(01) VALUE SPACES.
019600     02 RH-DAY-NAME          PIC X(03).
019700     02 FILLER PIC X(63) VALUE SPACES.
019800 01  RPT-DETAIL-LINE.
019900     02 RD-TAG               PIC X(10).
020000     02 RD-FIELD-1           PIC X(20).
020100     02 RD-FIELD-2           PIC X(20).
020200     02 RD-FIELD-3           PIC X(20).
020300     02 RD-FIELD-4           PIC X(22).
020400     02 RD-FIELD-5           PIC X(18).
020500     02 FILLER PIC X(22) VALUE SPACES.
020600 01  RPT-TOTAL-LINE.
020700     02 FILLER PIC X(20) VALUE "TOTALS:             ".
020800     02 RT-FIELD-1           PIC X(30).
020900     02 RT-FIELD-2           PIC X(30).
021000     02 FILLER PIC X(52) VALUE SPACES.
021100 LINKAGE SECTION.
021200 PROCEDURE DIVISION.
021300*----------------------------------------------------------------
021400*  ENTRY POINT.  READS THE CONTROL-CARD DECK ONE CARD AT A TIME;
021500*  EACH CARD PICKS ONE OF THE FOUR U5 REPORTS - INVENTORY,
021600*  WHO-HAS, MISSING OR HISTORY - FOR ONE SCANNING USER.  A CARD
021700*  DECK IS THE ONLY WAY THIS PROGRAM IS DRIVEN; THERE IS NO
021800*  ONLINE PATH.
021900*----------------------------------------------------------------
022000 0000-MAIN-LOGIC.
022100*    INVOKE 0100-INITIALIZE THRU 0100-EXIT.
022200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
022300*    INVOKE 0200-PROCESS-ONE-CARD THRU 0200-EXIT.
022400     PERFORM 0200-PROCESS-ONE-CARD THRU 0200-EXIT
022500         UNTIL RC-AT-EOF.
022600*    INVOKE 9000-CLOSE-FILES THRU 9000-EXIT.
022700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
022800     STOP RUN.
022900*----------------------------------------------------------------
023000*  OPENS THE CONTROL-CARD READER, PIECE-MASTER, SCAN-HISTORY AND
023100*  THE PRINT FILE, THEN READS THE FIRST CONTROL CARD.
023200*----------------------------------------------------------------
023300 0100-INITIALIZE.
023400*    OPEN RPT-CONTROL-CARD INPUT.
023500     OPEN INPUT RPT-CONTROL-CARD.
023600*    OPEN RPT-REPORT-FILE OUTPUT.
023700     OPEN OUTPUT RPT-REPORT-FILE.
023800*    PICK UP RUN-DATE-RAW FROM DATE.
023900     ACCEPT RUN-DATE-RAW FROM DATE.
024000*    INVOKE 8100-GET-DAY-NAME THRU 8100-EXIT.
024100     PERFORM 8100-GET-DAY-NAME THRU 8100-EXIT.
024200*    READ THE NEXT RPT-CONTROL-CARD RECORD.
024300     READ RPT-CONTROL-CARD
024400         AT END
024500*          SET RC-EOF-SW FROM "Y".
024600             MOVE "Y" TO RC-EOF-SW
024700     END-READ.
024800 0100-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------
025100*  0200-PROCESS-ONE-CARD  -  ONE CONTROL CARD SELECTS ONE REPORT
025200*  SECTION.  A JOB MAY STACK AS MANY CARDS AS REPORTS WANTED.
025300*----------------------------------------------------------------
025400 0200-PROCESS-ONE-CARD.
025500*    INCREMENT CARD-COUNT.
025600     ADD 1 TO CARD-COUNT.
025700*    DISPATCH ON THE FIRST TRUE CONDITION.
025800     EVALUATE TRUE
025900         WHEN RC-INVENTORY
026000*          INVOKE 1000-INVENTORY-REPORT THRU 1000-EXIT.
026100             PERFORM 1000-INVENTORY-REPORT THRU 1000-EXIT
026200         WHEN RC-WHO-HAS
026300*          INVOKE 2000-WHO-HAS-REPORT THRU 2000-EXIT.
026400             PERFORM 2000-WHO-HAS-REPORT THRU 2000-EXIT
026500         WHEN RC-MISSING
026600*          INVOKE 3000-MISSING-REPORT THRU 3000-EXIT.
026700             PERFORM 3000-MISSING-REPORT THRU 3000-EXIT
026800         WHEN RC-HISTORY
026900*          INVOKE 4000-HISTORY-REPORT THRU 4000-EXIT.
027000             PERFORM 4000-HISTORY-REPORT THRU 4000-EXIT
027100         WHEN OTHER
027200             CONTINUE
027300     END-EVALUATE.
027400*    READ THE NEXT RPT-CONTROL-CARD RECORD.
027500     READ RPT-CONTROL-CARD
027600         AT END
027700*          SET RC-EOF-SW FROM "Y".
027800             MOVE "Y" TO RC-EOF-SW
027900     END-READ.
028000 0200-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------
028300*  1000-INVENTORY-REPORT  -  U5, ONE USER'S PIECES GROUPED BY
028400*  SCENE (CONTROL BREAK), ONE LINE PER PIECE, PER-SCENE PIECE
028500*  COUNT AND A GRAND TOTAL.
028600*----------------------------------------------------------------
028700 1000-INVENTORY-REPORT.
028800*    SET RH-REPORT-NAME FROM "INVENTORY REPORT    ".
028900     MOVE "INVENTORY REPORT    " TO RH-REPORT-NAME.
029000*    SET RH-USER-ID FROM RC-USER-ID.
029100     MOVE RC-USER-ID TO RH-USER-ID.
029200*    INVOKE 8000-WRITE-HEADING THRU 8000-EXIT.
029300     PERFORM 8000-WRITE-HEADING THRU 8000-EXIT.
029400*    SET GRAND-PIECE-COUNT SCENE-COUNT FROM ZERO.
029500     MOVE ZERO TO GRAND-PIECE-COUNT SCENE-COUNT.
029600*    SET PM-P-SCENE FROM SPACES.
029700     MOVE SPACES TO PM-P-SCENE.
029800*    ADJUST PM-P-START-BROWSE TO TRUE.
029900     SET PM-P-START-BROWSE TO TRUE.
030000*    SET PM-ACTION FROM "BROWSE-U".
030100     MOVE "BROWSE-U" TO PM-ACTION.
030200*    SET PM-P-USER-ID FROM RC-USER-ID.
030300     MOVE RC-USER-ID TO PM-P-USER-ID.
030400*    SET BROWSE-EOF-SW FROM "N".
030500     MOVE "N" TO BROWSE-EOF-SW.
030600*    SET PM-P-SCENE FROM SPACES.
030700     MOVE SPACES TO PM-P-SCENE.
030800*    INVOKE 1100-BROWSE-USER-PIECE THRU 1100-EXIT.
030900     PERFORM 1100-BROWSE-USER-PIECE THRU 1100-EXIT.
031000*    INVOKE 1150-PROCESS-ONE-PIECE THRU 1150-EXIT.
031100     PERFORM 1150-PROCESS-ONE-PIECE THRU 1150-EXIT
031200         UNTIL BROWSE-AT-EOF.
031300*    TEST WHETHER SCENE-COUNT > ZERO.
031400     IF SCENE-COUNT > ZERO
031500*      INVOKE 1400-END-SCENE-BREAK THRU 1400-EXIT.
031600         PERFORM 1400-END-SCENE-BREAK THRU 1400-EXIT
031700     END-IF.
031800*    SET RPT-TOTAL-LINE FROM SPACES.
031900     MOVE SPACES TO RPT-TOTAL-LINE.
032000*    SET WS-EDIT-COUNT FROM GRAND-PIECE-COUNT.
032100     MOVE GRAND-PIECE-COUNT TO WS-EDIT-COUNT.
032200*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
032300     STRING "PIECES=" DELIMITED BY SIZE
032400         WS-EDIT-COUNT DELIMITED BY SIZE
032500         INTO RT-FIELD-1.
032600*    SET WS-EDIT-COUNT FROM SCENE-COUNT.
032700     MOVE SCENE-COUNT TO WS-EDIT-COUNT.
032800*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
032900     STRING "SCENES=" DELIMITED BY SIZE
033000         WS-EDIT-COUNT DELIMITED BY SIZE
033100         INTO RT-FIELD-2.
033200*    WRITE RPT-REPORT-LINE.
033300     WRITE RPT-REPORT-LINE FROM RPT-TOTAL-LINE.
033400 1000-EXIT.
033500     EXIT.
033600*----------------------------------------------------------------
033700*  STARTS AN ALTERNATE-KEY BROWSE OF PIECE-MASTER FOR ONE USER,
033800*  SCENE ORDER, SO 1150 CAN DETECT THE SCENE BREAK NEEDED FOR
033900*  THE HEADING/SUBTOTAL LOGIC.
034000*----------------------------------------------------------------
034100 1100-BROWSE-USER-PIECE.
034200*    CALL THE PIECMNT SUBPROGRAM.
034300     CALL "PIECMNT" USING PIECMNT-PARM.
034400*    TEST WHETHER PM-P-AT-EOF.
034500     IF PM-P-AT-EOF
034600*      SET BROWSE-EOF-SW FROM "Y".
034700         MOVE "Y" TO BROWSE-EOF-SW
034800     END-IF.
034900 1100-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------
035200*  PER-ROW BODY OF THE INVENTORY BROWSE LOOP.  STARTS A NEW
035300*  SCENE HEADING WHEN THE SCENE CHANGES, WRITES THE PIECE LINE,
035400*  THEN READS THE NEXT ROW.
035500*----------------------------------------------------------------
035600 1150-PROCESS-ONE-PIECE.
035700*    TEST WHETHER PM-P-SCENE NOT = SPACES.
035800     IF PM-P-SCENE NOT = SPACES
035900*      INVOKE 1200-START-SCENE-BREAK THRU 1200-EXIT.
036000         PERFORM 1200-START-SCENE-BREAK THRU 1200-EXIT
036100     END-IF.
036200*    INVOKE 1300-WRITE-PIECE-LINE THRU 1300-EXIT.
036300     PERFORM 1300-WRITE-PIECE-LINE THRU 1300-EXIT.
036400*    ADJUST PM-P-CONTINUE-BROWSE TO TRUE.
036500     SET PM-P-CONTINUE-BROWSE TO TRUE.
036600*    INVOKE 1100-BROWSE-USER-PIECE THRU 1100-EXIT.
036700     PERFORM 1100-BROWSE-USER-PIECE THRU 1100-EXIT.
036800 1150-EXIT.
036900     EXIT.
037000*----------------------------------------------------------------
037100*  FIRST ROW OF A NEW SCENE - PRINT A ONE-LINE SCENE HEADING
037200*  BEFORE THE FIRST PIECE OF THAT SCENE IS LISTED.
037300*----------------------------------------------------------------
037400 1200-START-SCENE-BREAK.
037500*    TEST WHETHER SCENE-COUNT > ZERO.
037600     IF SCENE-COUNT > ZERO
037700*      INVOKE 1400-END-SCENE-BREAK THRU 1400-EXIT.
037800         PERFORM 1400-END-SCENE-BREAK THRU 1400-EXIT
037900     END-IF.
038000*    INCREMENT SCENE-COUNT.
038100     ADD 1 TO SCENE-COUNT.
038200*    SET SCENE-PIECE-COUNT FROM ZERO.
038300     MOVE ZERO TO SCENE-PIECE-COUNT.
038400*    SET RPT-DETAIL-LINE FROM SPACES.
038500     MOVE SPACES TO RPT-DETAIL-LINE.
038600*    SET RD-TAG FROM "SCENE:    ".
038700     MOVE "SCENE:    " TO RD-TAG.
038800*    SET RD-FIELD-1 FROM PM-P-SCENE.
038900     MOVE PM-P-SCENE TO RD-FIELD-1.
039000*    WRITE RPT-REPORT-LINE.
039100     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
039200 1200-EXIT.
039300     EXIT.
039400*----------------------------------------------------------------
039500*  FORMATS ONE INVENTORY DETAIL LINE - SLOT, STARS, DUPLICATES -
039600*  PER SPEC'S U5 INVENTORY LAYOUT.  NO OTHER FIELD BELONGS HERE.
039700*----------------------------------------------------------------
039800 1300-WRITE-PIECE-LINE.
039900*    INCREMENT SCENE-PIECE-COUNT.
040000     ADD 1 TO SCENE-PIECE-COUNT.
040100*    INCREMENT GRAND-PIECE-COUNT.
040200     ADD 1 TO GRAND-PIECE-COUNT.
040300*    SET RPT-DETAIL-LINE FROM SPACES.
040400     MOVE SPACES TO RPT-DETAIL-LINE.
040500*    SET RD-TAG FROM "  PIECE:  ".
040600     MOVE "  PIECE:  " TO RD-TAG.
040700*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
040800     STRING "SLOT=" DELIMITED BY SIZE
040900         PM-P-SLOT-INDEX DELIMITED BY SIZE
041000         INTO RD-FIELD-1.
041100*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
041200     STRING "STARS=" DELIMITED BY SIZE
041300         PM-P-STARS DELIMITED BY SIZE
041400         INTO RD-FIELD-2.
041500*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
041600     STRING "DUPLICATES=" DELIMITED BY SIZE
041700         PM-P-DUPLICATES DELIMITED BY SIZE
041800         INTO RD-FIELD-3.
041900*    WRITE RPT-REPORT-LINE.
042000     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
042100 1300-EXIT.
042200     EXIT.
042300*----------------------------------------------------------------
042400*  LAST ROW OF A SCENE - WRITES THE SCENE SUBTOTAL LINE BEFORE
042500*  THE BROWSE MOVES ON TO THE NEXT SCENE OR RUNS OUT OF ROWS.
042600*----------------------------------------------------------------
042700 1400-END-SCENE-BREAK.
042800*    SET RPT-DETAIL-LINE FROM SPACES.
042900     MOVE SPACES TO RPT-DETAIL-LINE.
043000*    SET RD-TAG FROM "  COUNT:  ".
043100     MOVE "  COUNT:  " TO RD-TAG.
043200*    SET WS-EDIT-COUNT FROM SCENE-PIECE-COUNT.
043300     MOVE SCENE-PIECE-COUNT TO WS-EDIT-COUNT.
043400*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
043500     STRING "PIECES-IN-SCENE=" DELIMITED BY SIZE
043600         WS-EDIT-COUNT DELIMITED BY SIZE
043700         INTO RD-FIELD-1.
043800*    WRITE RPT-REPORT-LINE.
043900     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
044000 1400-EXIT.
044100     EXIT.
044200*----------------------------------------------------------------
044300*  2000-WHO-HAS-REPORT  -  U5.  ALL USERS HOLDING (SCENE, SLOT)
044400*  WITH DUPLICATES > 0 AND STARS < 5, MOST DUPLICATES FIRST.
044500*  PIECMNT'S BROWSE-S RETURNS THE ROWS IN ASCENDING SCENE/SLOT
044600*  KEY ORDER SO THE CANDIDATES ARE COLLECTED INTO A TABLE HERE
044700*  AND RANKED BY A SIMPLE BUBBLE PASS - THE ISAM CANNOT DELIVER
044800*  DESCENDING DUPLICATES ORDER DIRECTLY.
044900*----------------------------------------------------------------
045000 2000-WHO-HAS-REPORT.
045100*    SET RH-REPORT-NAME FROM "WHO-HAS LISTING     ".
045200     MOVE "WHO-HAS LISTING     " TO RH-REPORT-NAME.
045300*    SET RH-USER-ID FROM ZERO.
045400     MOVE ZERO TO RH-USER-ID.
045500*    INVOKE 8000-WRITE-HEADING THRU 8000-EXIT.
045600     PERFORM 8000-WRITE-HEADING THRU 8000-EXIT.
045700*    SET TABLE-ROWS FROM ZERO.
045800     MOVE ZERO TO TABLE-ROWS.
045900*    SET PM-ACTION FROM "BROWSE-S".
046000     MOVE "BROWSE-S" TO PM-ACTION.
046100*    SET PM-P-SCENE FROM RC-SCENE.
046200     MOVE RC-SCENE TO PM-P-SCENE.
046300*    SET PM-P-SLOT-INDEX FROM RC-SLOT-INDEX.
046400     MOVE RC-SLOT-INDEX TO PM-P-SLOT-INDEX.
046500*    ADJUST PM-P-START-BROWSE TO TRUE.
046600     SET PM-P-START-BROWSE TO TRUE.
046700*    SET BROWSE-EOF-SW FROM "N".
046800     MOVE "N" TO BROWSE-EOF-SW.
046900*    INVOKE 2100-BROWSE-SCENE-PIECE THRU 2100-EXIT.
047000     PERFORM 2100-BROWSE-SCENE-PIECE THRU 2100-EXIT.
047100*    INVOKE 2050-PROCESS-CANDIDATE-ROW THRU 2050-EXIT.
047200     PERFORM 2050-PROCESS-CANDIDATE-ROW THRU 2050-EXIT
047300         UNTIL BROWSE-AT-EOF.
047400*    INVOKE 2300-SORT-BY-DUPLICATES THRU 2300-EXIT.
047500     PERFORM 2300-SORT-BY-DUPLICATES THRU 2300-EXIT.
047600*    INVOKE 2400-WRITE-CANDIDATE-LINE THRU 2400-EXIT.
047700     PERFORM 2400-WRITE-CANDIDATE-LINE THRU 2400-EXIT
047800         VARYING WHT-X FROM 1 BY 1 UNTIL WHT-X > TABLE-ROWS.
047900*    SET RPT-TOTAL-LINE FROM SPACES.
048000     MOVE SPACES TO RPT-TOTAL-LINE.
048100*    SET WS-EDIT-COUNT FROM TABLE-ROWS.
048200     MOVE TABLE-ROWS TO WS-EDIT-COUNT.
048300*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
048400     STRING "CANDIDATES=" DELIMITED BY SIZE
048500         WS-EDIT-COUNT DELIMITED BY SIZE
048600         INTO RT-FIELD-1.
048700*    WRITE RPT-REPORT-LINE.
048800     WRITE RPT-REPORT-LINE FROM RPT-TOTAL-LINE.
048900 2000-EXIT.
049000     EXIT.
049100*----------------------------------------------------------------
049200*  TESTS THE U5 TRADABILITY RULE (DUPLICATES > 0 AND STARS < 5)
049300*  ON ONE PIECE-MASTER ROW AND, IF IT PASSES, FILES IT INTO
049400*  WHO-HAS-TABLE FOR LATER SORTING AND PRINTING.
049500*----------------------------------------------------------------
049600 2050-PROCESS-CANDIDATE-ROW.
049700*    TEST WHETHER PM-P-DUPLICATES > ZERO AND PM-P-STARS < 5.
049800     IF PM-P-DUPLICATES > ZERO AND PM-P-STARS < 5
049900         AND TABLE-ROWS < 200
050000*      INCREMENT TABLE-ROWS.
050100         ADD 1 TO TABLE-ROWS
050200*      INVOKE 2200-COLLECT-CANDIDATE THRU 2200-EXIT.
050300         PERFORM 2200-COLLECT-CANDIDATE THRU 2200-EXIT
050400     END-IF.
050500*    ADJUST PM-P-CONTINUE-BROWSE TO TRUE.
050600     SET PM-P-CONTINUE-BROWSE TO TRUE.
050700*    INVOKE 2100-BROWSE-SCENE-PIECE THRU 2100-EXIT.
050800     PERFORM 2100-BROWSE-SCENE-PIECE THRU 2100-EXIT.
050900 2050-EXIT.
051000     EXIT.
051100*----------------------------------------------------------------
051200*  STARTS THE ALTERNATE-KEY BROWSE OF PIECE-MASTER BY SCENE SO
051300*  EVERY OWNER OF EVERY SLOT IN THE SCENE CAN BE EXAMINED FOR
051400*  THE WHO-HAS LISTING.
051500*----------------------------------------------------------------
051600 2100-BROWSE-SCENE-PIECE.
051700*    CALL THE PIECMNT SUBPROGRAM.
051800     CALL "PIECMNT" USING PIECMNT-PARM.
051900*    TEST WHETHER PM-P-AT-EOF.
052000     IF PM-P-AT-EOF
052100*      SET BROWSE-EOF-SW FROM "Y".
052200         MOVE "Y" TO BROWSE-EOF-SW
052300     END-IF.
052400 2100-EXIT.
052500     EXIT.
052600*----------------------------------------------------------------
052700*  APPENDS ONE QUALIFYING ROW TO WHO-HAS-TABLE AND BUMPS THE
052800*  TABLE'S OCCURS COUNT.
052900*----------------------------------------------------------------
053000 2200-COLLECT-CANDIDATE.
053100*    SET WHT-USER-ID (TABLE-ROWS) FROM PM-P-USER-ID.
053200     MOVE PM-P-USER-ID     TO WHT-USER-ID (TABLE-ROWS).
053300*    SET WHT-STARS (TABLE-ROWS) FROM PM-P-STARS.
053400     MOVE PM-P-STARS       TO WHT-STARS (TABLE-ROWS).
053500*    SET WHT-DUPLICATES (TABLE-ROWS) FROM PM-P-DUPLICATES.
053600     MOVE PM-P-DUPLICATES  TO WHT-DUPLICATES (TABLE-ROWS).
053700*    SET UM-USER-ID FROM PM-P-USER-ID.
053800     MOVE PM-P-USER-ID   TO UM-USER-ID.
053900*    READ THE NEXT USER-MASTER-FILE RECORD.
054000     READ USER-MASTER-FILE
054100         INVALID KEY
054200*          SET WHT-USERNAME (TABLE-ROWS) FROM SPACES.
054300             MOVE SPACES TO WHT-USERNAME (TABLE-ROWS)
054400*          BRANCH TO 2200-EXIT.
054500             GO TO 2200-EXIT
054600     END-READ.
054700*    SET WHT-USERNAME (TABLE-ROWS) FROM UM-USERNAME.
054800     MOVE UM-USERNAME TO WHT-USERNAME (TABLE-ROWS).
054900 2200-EXIT.
055000     EXIT.
055100*----------------------------------------------------------------
055200*  ORDERS WHO-HAS-TABLE DUPLICATES-DESCENDING SO THE TRADER WITH
055300*  THE MOST SPARE COPIES IS PRINTED FIRST.  A PLAIN BUBBLE SORT -
055400*  THE SHOP NEVER USES THE SORT VERB FOR AN IN-MEMORY TABLE.
055500*----------------------------------------------------------------
055600 2300-SORT-BY-DUPLICATES.
055700*    TEST WHETHER TABLE-ROWS < 2.
055800     IF TABLE-ROWS < 2
055900*      BRANCH TO 2300-EXIT.
056000         GO TO 2300-EXIT.
056100*    INVOKE 2310-BUBBLE-PASS THRU 2310-EXIT.
056200     PERFORM 2310-BUBBLE-PASS THRU 2310-EXIT
056300         VARYING SORT-I FROM 1 BY 1
056400         UNTIL SORT-I >= TABLE-ROWS.
056500 2300-EXIT.
056600     EXIT.
056700*----------------------------------------------------------------
056800*  ONE FULL PASS OF THE BUBBLE SORT OVER THE CANDIDATE TABLE.
056900*----------------------------------------------------------------
057000 2310-BUBBLE-PASS.
057100*    INVOKE 2320-COMPARE-SWAP THRU 2320-EXIT.
057200     PERFORM 2320-COMPARE-SWAP THRU 2320-EXIT
057300         VARYING SORT-J FROM 1 BY 1
057400         UNTIL SORT-J > TABLE-ROWS - SORT-I.
057500 2310-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------
057800*  COMPARES TWO ADJACENT TABLE ENTRIES AND SWAPS THEM IF THE
057900*  ONE UNDERNEATH HAS MORE DUPLICATES THAN THE ONE ON TOP.
058000*----------------------------------------------------------------
058100 2320-COMPARE-SWAP.
058200*    TEST WHETHER WHT-DUPLICATES (SORT-J) < WHT-DUPLICATES (SORT....
058300     IF WHT-DUPLICATES (SORT-J) < WHT-DUPLICATES (SORT-J + 1)
058400*      INVOKE 2330-SWAP-ENTRIES THRU 2330-EXIT.
058500         PERFORM 2330-SWAP-ENTRIES THRU 2330-EXIT
058600     END-IF.
058700 2320-EXIT.
058800     EXIT.
058900*----------------------------------------------------------------
059000*  MECHANICAL EXCHANGE OF TWO WHO-HAS-TABLE ROWS VIA THE WORK
059100*  AREA - NO INTRINSIC FUNCTION, JUST THREE MOVES.
059200*----------------------------------------------------------------
059300 2330-SWAP-ENTRIES.
059400*    SET WHT-ENTRY (200) FROM WHT-ENTRY (SORT-J).
059500     MOVE WHT-ENTRY (SORT-J)     TO WHT-ENTRY (200).
059600*    SET WHT-ENTRY (SORT-J) FROM WHT-ENTRY (SORT-J + 1).
059700     MOVE WHT-ENTRY (SORT-J + 1) TO WHT-ENTRY (SORT-J).
059800*    SET WHT-ENTRY (SORT-J + 1) FROM WHT-ENTRY (200).
059900     MOVE WHT-ENTRY (200)        TO WHT-ENTRY (SORT-J + 1).
060000 2330-EXIT.
060100     EXIT.
060200*----------------------------------------------------------------
060300*  PRINTS ONE WHO-HAS DETAIL LINE - OWNER, SLOT, DUPLICATES - IN
060400*  SORTED ORDER OFF WHO-HAS-TABLE.
060500*----------------------------------------------------------------
060600 2400-WRITE-CANDIDATE-LINE.
060700*    SET RPT-DETAIL-LINE FROM SPACES.
060800     MOVE SPACES TO RPT-DETAIL-LINE.
060900*    SET RD-TAG FROM "  OWNER:  ".
061000     MOVE "  OWNER:  " TO RD-TAG.
061100*    SET RD-FIELD-1 FROM WHT-USERNAME (WHT-X).
061200     MOVE WHT-USERNAME (WHT-X) TO RD-FIELD-1.
061300*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
061400     STRING "DUPLICATES=" DELIMITED BY SIZE
061500         WHT-DUPLICATES (WHT-X) DELIMITED BY SIZE
061600         INTO RD-FIELD-2.
061700*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
061800     STRING "STARS=" DELIMITED BY SIZE
061900         WHT-STARS (WHT-X) DELIMITED BY SIZE
062000         INTO RD-FIELD-3.
062100*    WRITE RPT-REPORT-LINE.
062200     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
062300 2400-EXIT.
062400     EXIT.
062500*----------------------------------------------------------------
062600*  3000-MISSING-REPORT  -  U5.  DISTINCT (SLOT, STARS) HELD BY
062700*  ANYONE FOR THE SCENE, MINUS SLOTS THE REQUESTING USER ALREADY
062800*  OWNS, ORDERED BY SLOT.
062900*----------------------------------------------------------------
063000 3000-MISSING-REPORT.
063100*    SET RH-REPORT-NAME FROM "MISSING LISTING     ".
063200     MOVE "MISSING LISTING     " TO RH-REPORT-NAME.
063300*    SET RH-USER-ID FROM RC-USER-ID.
063400     MOVE RC-USER-ID TO RH-USER-ID.
063500*    INVOKE 8000-WRITE-HEADING THRU 8000-EXIT.
063600     PERFORM 8000-WRITE-HEADING THRU 8000-EXIT.
063700*    SET TABLE-ROWS FROM ZERO.
063800     MOVE ZERO TO TABLE-ROWS.
063900*    INVOKE 3100-COLLECT-COMMUNITY-SLOTS THRU 3100-EXIT.
064000     PERFORM 3100-COLLECT-COMMUNITY-SLOTS THRU 3100-EXIT.
064100*    INVOKE 3200-DEDUPE-COMMUNITY-SLOTS THRU 3200-EXIT.
064200     PERFORM 3200-DEDUPE-COMMUNITY-SLOTS THRU 3200-EXIT.
064300*    INVOKE 3300-COLLECT-OWNED-SLOTS THRU 3300-EXIT.
064400     PERFORM 3300-COLLECT-OWNED-SLOTS THRU 3300-EXIT.
064500*    INVOKE 3400-WRITE-MISSING-LINE THRU 3400-EXIT.
064600     PERFORM 3400-WRITE-MISSING-LINE THRU 3400-EXIT
064700         VARYING MCT-X FROM 1 BY 1 UNTIL MCT-X > TABLE-ROWS.
064800*    SET RPT-TOTAL-LINE FROM SPACES.
064900     MOVE SPACES TO RPT-TOTAL-LINE.
065000*    SET WS-EDIT-COUNT FROM SCENE-PIECE-COUNT.
065100     MOVE SCENE-PIECE-COUNT TO WS-EDIT-COUNT.
065200*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
065300     STRING "MISSING=" DELIMITED BY SIZE
065400         WS-EDIT-COUNT DELIMITED BY SIZE
065500         INTO RT-FIELD-1.
065600*    WRITE RPT-REPORT-LINE.
065700     WRITE RPT-REPORT-LINE FROM RPT-TOTAL-LINE.
065800 3000-EXIT.
065900     EXIT.
066000*----------------------------------------------------------------
066100*  BROWSES EVERY PIECE OF THE SCENE ACROSS ALL OWNERS TO BUILD
066200*  THE FULL SET OF SLOT NUMBERS THIS SCENE IS KNOWN TO HAVE.
066300*----------------------------------------------------------------
066400 3100-COLLECT-COMMUNITY-SLOTS.
066500*    SET PM-ACTION FROM "BROWSE-S".
066600     MOVE "BROWSE-S" TO PM-ACTION.
066700*    SET PM-P-SCENE FROM RC-SCENE.
066800     MOVE RC-SCENE TO PM-P-SCENE.
066900*    SET PM-P-SLOT-INDEX FROM ZERO.
067000     MOVE ZERO TO PM-P-SLOT-INDEX.
067100*    ADJUST PM-P-START-BROWSE TO TRUE.
067200     SET PM-P-START-BROWSE TO TRUE.
067300*    SET BROWSE-EOF-SW FROM "N".
067400     MOVE "N" TO BROWSE-EOF-SW.
067500*    CALL THE PIECMNT SUBPROGRAM.
067600     CALL "PIECMNT" USING PIECMNT-PARM.
067700*    TEST WHETHER PM-P-AT-EOF.
067800     IF PM-P-AT-EOF
067900*      SET BROWSE-EOF-SW FROM "Y".
068000         MOVE "Y" TO BROWSE-EOF-SW
068100     END-IF.
068200*    INVOKE 3150-COLLECT-ONE-ROW THRU 3150-EXIT.
068300     PERFORM 3150-COLLECT-ONE-ROW THRU 3150-EXIT
068400         UNTIL BROWSE-AT-EOF.
068500 3100-EXIT.
068600     EXIT.
068700*----------------------------------------------------------------
068800*  APPENDS ONE SLOT NUMBER SEEN DURING THE COMMUNITY SWEEP INTO
068900*  COMMUNITY-SLOT-TABLE.
069000*----------------------------------------------------------------
069100 3150-COLLECT-ONE-ROW.
069200*    TEST WHETHER TABLE-ROWS < 200.
069300     IF TABLE-ROWS < 200
069400*      INCREMENT TABLE-ROWS.
069500         ADD 1 TO TABLE-ROWS
069600*     SET MCT-SLOT-INDEX (TABLE-ROWS) FROM PM-P-SLOT-INDEX.
069700        MOVE PM-P-SLOT-INDEX TO MCT-SLOT-INDEX (TABLE-ROWS)
069800*     SET MCT-STARS (TABLE-ROWS) FROM PM-P-STARS.
069900        MOVE PM-P-STARS      TO MCT-STARS (TABLE-ROWS)
070000*     SET MCT-VALID-SW (TABLE-ROWS) FROM "Y".
070100        MOVE "Y"            TO MCT-VALID-SW (TABLE-ROWS)
070200     END-IF.
070300*    ADJUST PM-P-CONTINUE-BROWSE TO TRUE.
070400     SET PM-P-CONTINUE-BROWSE TO TRUE.
070500*    CALL THE PIECMNT SUBPROGRAM.
070600     CALL "PIECMNT" USING PIECMNT-PARM.
070700*    TEST WHETHER PM-P-AT-EOF.
070800     IF PM-P-AT-EOF
070900*     SET BROWSE-EOF-SW FROM "Y".
071000        MOVE "Y" TO BROWSE-EOF-SW
071100     END-IF.
071200 3150-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------
071500*  COMMUNITY-SLOT-TABLE HOLDS ONE ENTRY PER OWNER, SO THE SAME
071600*  SLOT NUMBER CAN APPEAR MANY TIMES - COLLAPSE IT TO ONE ROW
071700*  PER DISTINCT SLOT BEFORE THE MISSING-SLOT SUBTRACTION.
071800*----------------------------------------------------------------
071900 3200-DEDUPE-COMMUNITY-SLOTS.
072000*    TEST WHETHER TABLE-ROWS < 2.
072100     IF TABLE-ROWS < 2
072200*      BRANCH TO 3200-EXIT.
072300         GO TO 3200-EXIT.
072400*    INVOKE 3210-DEDUPE-OUTER THRU 3210-EXIT.
072500     PERFORM 3210-DEDUPE-OUTER THRU 3210-EXIT
072600         VARYING DEDUPE-I FROM 1 BY 1 UNTIL DEDUPE-I > TABLE-ROWS.
072700 3200-EXIT.
072800     EXIT.
072900*----------------------------------------------------------------
073000*  OUTER LOOP OF THE COMMUNITY-SLOT DEDUPE - ONE PASS PER TABLE
073100*  ENTRY STILL MARKED LIVE.
073200*----------------------------------------------------------------
073300 3210-DEDUPE-OUTER.
073400*    TEST WHETHER NOT MCT-IS-VALID (DEDUPE-I).
073500     IF NOT MCT-IS-VALID (DEDUPE-I)
073600*      BRANCH TO 3210-EXIT.
073700         GO TO 3210-EXIT.
073800*    INVOKE 3220-DEDUPE-INNER THRU 3220-EXIT.
073900     PERFORM 3220-DEDUPE-INNER THRU 3220-EXIT
074000         VARYING DEDUPE-J FROM DEDUPE-I BY 1
074100         UNTIL DEDUPE-J > TABLE-ROWS.
074200 3210-EXIT.
074300     EXIT.
074400*----------------------------------------------------------------
074500*  INNER LOOP - MARKS EVERY LATER OCCURRENCE OF THE SAME SLOT
074600*  NUMBER DEAD SO ONLY THE FIRST SURVIVES.
074700*----------------------------------------------------------------
074800 3220-DEDUPE-INNER.
074900*    TEST WHETHER DEDUPE-J = DEDUPE-I.
075000     IF DEDUPE-J = DEDUPE-I
075100*      BRANCH TO 3220-EXIT.
075200         GO TO 3220-EXIT.
075300*    TEST WHETHER MCT-SLOT-INDEX (DEDUPE-J) = MCT-SLOT-INDEX (DE....
075400     IF MCT-SLOT-INDEX (DEDUPE-J) = MCT-SLOT-INDEX (DEDUPE-I)
075500         AND MCT-STARS (DEDUPE-J) = MCT-STARS (DEDUPE-I)
075600*      SET MCT-VALID-SW (DEDUPE-J) FROM "N".
075700         MOVE "N" TO MCT-VALID-SW (DEDUPE-J)
075800     END-IF.
075900 3220-EXIT.
076000     EXIT.
076100*----------------------------------------------------------------
076200*  BROWSES THIS USER'S OWN ROWS FOR THE SCENE SO 3310 CAN
076300*  SUBTRACT WHAT THE USER ALREADY OWNS FROM THE COMMUNITY SET.
076400*----------------------------------------------------------------
076500 3300-COLLECT-OWNED-SLOTS.
076600*    SET SCENE-PIECE-COUNT FROM ZERO.
076700     MOVE ZERO TO SCENE-PIECE-COUNT.
076800*    SET PM-ACTION FROM "BROWSE-U".
076900     MOVE "BROWSE-U" TO PM-ACTION.
077000*    SET PM-P-USER-ID FROM RC-USER-ID.
077100     MOVE RC-USER-ID TO PM-P-USER-ID.
077200*    ADJUST PM-P-START-BROWSE TO TRUE.
077300     SET PM-P-START-BROWSE TO TRUE.
077400*    SET BROWSE-EOF-SW FROM "N".
077500     MOVE "N" TO BROWSE-EOF-SW.
077600*    CALL THE PIECMNT SUBPROGRAM.
077700     CALL "PIECMNT" USING PIECMNT-PARM.
077800*    TEST WHETHER PM-P-AT-EOF.
077900     IF PM-P-AT-EOF
078000*      SET BROWSE-EOF-SW FROM "Y".
078100         MOVE "Y" TO BROWSE-EOF-SW
078200     END-IF.
078300*    SET MOT-X FROM ZERO.
078400     MOVE ZERO TO MOT-X.
078500*    INVOKE 3350-COLLECT-ONE-OWNED THRU 3350-EXIT.
078600     PERFORM 3350-COLLECT-ONE-OWNED THRU 3350-EXIT
078700         UNTIL BROWSE-AT-EOF.
078800*    INVOKE 3310-SUBTRACT-OWNED THRU 3310-EXIT.
078900     PERFORM 3310-SUBTRACT-OWNED THRU 3310-EXIT
079000         VARYING MCT-X FROM 1 BY 1 UNTIL MCT-X > TABLE-ROWS.
079100 3300-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------
079400*  APPENDS ONE OF THE USER'S OWN SLOT NUMBERS TO OWNED-SLOT-TABLE.
079500*----------------------------------------------------------------
079600 3350-COLLECT-ONE-OWNED.
079700*    TEST WHETHER PM-P-SCENE = RC-SCENE AND MOT-X < 200.
079800     IF PM-P-SCENE = RC-SCENE AND MOT-X < 200
079900*     ADJUST MOT-X UP BY 1.
080000        SET MOT-X UP BY 1
080100*     SET MOT-SLOT (MOT-X) FROM PM-P-SLOT-INDEX.
080200        MOVE PM-P-SLOT-INDEX TO MOT-SLOT (MOT-X)
080300     END-IF.
080400*    ADJUST PM-P-CONTINUE-BROWSE TO TRUE.
080500     SET PM-P-CONTINUE-BROWSE TO TRUE.
080600*    CALL THE PIECMNT SUBPROGRAM.
080700     CALL "PIECMNT" USING PIECMNT-PARM.
080800*    TEST WHETHER PM-P-AT-EOF.
080900     IF PM-P-AT-EOF
081000*     SET BROWSE-EOF-SW FROM "Y".
081100        MOVE "Y" TO BROWSE-EOF-SW
081200     END-IF.
081300 3350-EXIT.
081400     EXIT.
081500*----------------------------------------------------------------
081600*  REMOVES EVERY SLOT NUMBER THE USER ALREADY OWNS FROM THE
081700*  DEDUPED COMMUNITY SET - WHAT IS LEFT IS THE MISSING LIST.
081800*----------------------------------------------------------------
081900 3310-SUBTRACT-OWNED.
082000*    TEST WHETHER NOT MCT-IS-VALID (MCT-X).
082100     IF NOT MCT-IS-VALID (MCT-X)
082200*      BRANCH TO 3310-EXIT.
082300         GO TO 3310-EXIT.
082400*    ADJUST MOT-X TO 1.
082500     SET MOT-X TO 1.
082600*    INVOKE 3320-CHECK-ONE-OWNED THRU 3320-EXIT.
082700     PERFORM 3320-CHECK-ONE-OWNED THRU 3320-EXIT
082800         VARYING MOT-X FROM 1 BY 1 UNTIL MOT-X > 200.
082900 3310-EXIT.
083000     EXIT.
083100*----------------------------------------------------------------
083200*  MARKS ONE COMMUNITY-SLOT-TABLE ROW DEAD WHEN IT MATCHES A
083300*  SLOT NUMBER THE USER ALREADY HAS ON FILE.
083400*----------------------------------------------------------------
083500 3320-CHECK-ONE-OWNED.
083600*    TEST WHETHER MOT-SLOT (MOT-X) = MCT-SLOT-INDEX (MCT-X).
083700     IF MOT-SLOT (MOT-X) = MCT-SLOT-INDEX (MCT-X)
083800         AND MOT-SLOT (MOT-X) NOT = ZERO
083900*      SET MCT-VALID-SW (MCT-X) FROM "N".
084000         MOVE "N" TO MCT-VALID-SW (MCT-X)
084100     END-IF.
084200 3320-EXIT.
084300     EXIT.
084400*----------------------------------------------------------------
084500*  PRINTS ONE MISSING-SLOT DETAIL LINE FOR EACH COMMUNITY-SLOT-
084600*  TABLE ROW STILL MARKED LIVE AFTER THE SUBTRACTION.
084700*----------------------------------------------------------------
084800 3400-WRITE-MISSING-LINE.
084900*    TEST WHETHER NOT MCT-IS-VALID (MCT-X).
085000     IF NOT MCT-IS-VALID (MCT-X)
085100*      BRANCH TO 3400-EXIT.
085200         GO TO 3400-EXIT.
085300*    INCREMENT SCENE-PIECE-COUNT.
085400     ADD 1 TO SCENE-PIECE-COUNT.
085500*    SET RPT-DETAIL-LINE FROM SPACES.
085600     MOVE SPACES TO RPT-DETAIL-LINE.
085700*    SET RD-TAG FROM "  MISSING:".
085800     MOVE "  MISSING:" TO RD-TAG.
085900*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
086000     STRING "SLOT=" DELIMITED BY SIZE
086100         MCT-SLOT-INDEX (MCT-X) DELIMITED BY SIZE
086200         INTO RD-FIELD-1.
086300*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
086400     STRING "STARS=" DELIMITED BY SIZE
086500         MCT-STARS (MCT-X) DELIMITED BY SIZE
086600         INTO RD-FIELD-2.
086700*    WRITE RPT-REPORT-LINE.
086800     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
086900 3400-EXIT.
087000     EXIT.
087100*----------------------------------------------------------------
087200*  4000-HISTORY-REPORT  -  U6 HISTORY(USER).  LAST 5 SCANS FOR
087300*  THE USER, NEWEST FIRST.  ALTERNATE-KEY SWEEP ON SH-USER-ID
087400*  RETURNS ROWS IN ASCENDING SCAN-ID ORDER, SO THE LAST FIVE READ
087500*  ARE THE MOST RECENT - A FIVE-DEEP SHIFT TABLE KEEPS THEM.
087600*----------------------------------------------------------------
087700 4000-HISTORY-REPORT.
087800*    SET RH-REPORT-NAME FROM "SCAN HISTORY LISTING".
087900     MOVE "SCAN HISTORY LISTING" TO RH-REPORT-NAME.
088000*    SET RH-USER-ID FROM RC-USER-ID.
088100     MOVE RC-USER-ID TO RH-USER-ID.
088200*    INVOKE 8000-WRITE-HEADING THRU 8000-EXIT.
088300     PERFORM 8000-WRITE-HEADING THRU 8000-EXIT.
088400*    INVOKE 4100-CLEAR-HISTORY-TABLE THRU 4100-EXIT.
088500     PERFORM 4100-CLEAR-HISTORY-TABLE THRU 4100-EXIT.
088600*    SET SH-USER-ID FROM RC-USER-ID.
088700     MOVE RC-USER-ID TO SH-USER-ID.
088800*    POSITION SCAN-HISTORY-FILE FOR THE BROWSE.
088900     START SCAN-HISTORY-FILE KEY IS NOT LESS THAN SH-USER-ID
089000         INVALID KEY
089100*          SET BROWSE-EOF-SW FROM "Y".
089200             MOVE "Y" TO BROWSE-EOF-SW
089300*          BRANCH TO 4020-WRITE-HISTORY-LINES.
089400             GO TO 4020-WRITE-HISTORY-LINES.
089500*    SET BROWSE-EOF-SW FROM "N".
089600     MOVE "N" TO BROWSE-EOF-SW.
089700*----------------------------------------------------------------
089800*  DRIVES THE ALTERNATE-KEY BROWSE OF SCAN-HISTORY BY SH-USER-ID,
089900*  SHIFTING EACH ROW READ INTO THE FIVE-DEEP HISTORY-TOP-TABLE.
090000*----------------------------------------------------------------
090100 4010-HISTORY-LOOP.
090200*    READ THE NEXT SCAN-HISTORY-FILE RECORD.
090300     READ SCAN-HISTORY-FILE NEXT RECORD
090400         AT END
090500*          SET BROWSE-EOF-SW FROM "Y".
090600             MOVE "Y" TO BROWSE-EOF-SW
090700*          BRANCH TO 4020-WRITE-HISTORY-LINES.
090800             GO TO 4020-WRITE-HISTORY-LINES.
090900*    TEST WHETHER SH-USER-ID-N NOT = RC-USER-ID.
091000     IF SH-USER-ID-N NOT = RC-USER-ID
091100*      SET BROWSE-EOF-SW FROM "Y".
091200         MOVE "Y" TO BROWSE-EOF-SW
091300*      BRANCH TO 4020-WRITE-HISTORY-LINES.
091400         GO TO 4020-WRITE-HISTORY-LINES.
091500*    INVOKE 4200-SHIFT-INTO-TABLE THRU 4200-EXIT.
091600     PERFORM 4200-SHIFT-INTO-TABLE THRU 4200-EXIT.
091700*    BRANCH TO 4010-HISTORY-LOOP.
091800     GO TO 4010-HISTORY-LOOP.
091900*----------------------------------------------------------------
092000*  ONCE THE BROWSE IS EXHAUSTED, WALKS HISTORY-TOP-TABLE BACKWARD
092100*  SO THE NEWEST OF THE LAST FIVE SCANS PRINTS FIRST.
092200*----------------------------------------------------------------
092300 4020-WRITE-HISTORY-LINES.
092400*    INVOKE 4300-WRITE-ONE-HISTORY-LINE THRU 4300-EXIT.
092500     PERFORM 4300-WRITE-ONE-HISTORY-LINE THRU 4300-EXIT
092600         VARYING HT-X FROM 5 BY -1 UNTIL HT-X < 1.
092700 4000-EXIT.
092800     EXIT.
092900*----------------------------------------------------------------
093000*  BLANKS OUT ALL FIVE SLOTS OF HISTORY-TOP-TABLE BEFORE A NEW
093100*  USER'S HISTORY BROWSE BEGINS.
093200*----------------------------------------------------------------
093300 4100-CLEAR-HISTORY-TABLE.
093400*    INVOKE 4110-CLEAR-ONE-ENTRY THRU 4110-EXIT.
093500     PERFORM 4110-CLEAR-ONE-ENTRY THRU 4110-EXIT
093600         VARYING HT-X FROM 1 BY 1 UNTIL HT-X > 5.
093700 4100-EXIT.
093800     EXIT.
093900*----------------------------------------------------------------
094000*  RESETS ONE HISTORY-TOP-TABLE ROW TO SPACES/ZERO.
094100*----------------------------------------------------------------
094200 4110-CLEAR-ONE-ENTRY.
094300*    SET HT-SCAN-ID (HT-X) FROM ZERO.
094400     MOVE ZERO   TO HT-SCAN-ID (HT-X).
094500*    SET HT-SCENE (HT-X) FROM SPACES.
094600     MOVE SPACES TO HT-SCENE (HT-X).
094700*    SET HT-STATUS (HT-X) FROM SPACES.
094800     MOVE SPACES TO HT-STATUS (HT-X).
094900*    SET HT-PIECES-FOUND (HT-X) FROM ZERO.
095000     MOVE ZERO   TO HT-PIECES-FOUND (HT-X).
095100*    SET HT-RUN-DATE (HT-X) FROM ZERO.
095200     MOVE ZERO   TO HT-RUN-DATE (HT-X).
095300*    SET HT-IMAGE-HASH (HT-X) FROM SPACES.
095400     MOVE SPACES TO HT-IMAGE-HASH (HT-X).
095500 4110-EXIT.
095600     EXIT.
095700*----------------------------------------------------------------
095800*  ROLLING FIFO INSERT.  SLOT 1 IS DROPPED, SLOTS 2-5 MOVE DOWN
095900*  ONE, AND THE JUST-READ SCAN-HISTORY ROW LANDS IN SLOT 5 - THE
096000*  NEWEST ALWAYS ENDS UP AT THE HIGH END OF THE TABLE SINCE THE
096100*  ALTERNATE-KEY SWEEP ONLY RETURNS ASCENDING SCAN-ID ORDER.
096200*----------------------------------------------------------------
096300 4200-SHIFT-INTO-TABLE.
096400*    SET HT-ENTRY (1) FROM HT-ENTRY (2).
096500     MOVE HT-ENTRY (2) TO HT-ENTRY (1).
096600*    SET HT-ENTRY (2) FROM HT-ENTRY (3).
096700     MOVE HT-ENTRY (3) TO HT-ENTRY (2).
096800*    SET HT-ENTRY (3) FROM HT-ENTRY (4).
096900     MOVE HT-ENTRY (4) TO HT-ENTRY (3).
097000*    SET HT-ENTRY (4) FROM HT-ENTRY (5).
097100     MOVE HT-ENTRY (5) TO HT-ENTRY (4).
097200*    SET HT-SCAN-ID (5) FROM SH-SCAN-ID.
097300     MOVE SH-SCAN-ID       TO HT-SCAN-ID (5).
097400*    SET HT-SCENE (5) FROM SH-SCENE.
097500     MOVE SH-SCENE         TO HT-SCENE (5).
097600*    SET HT-STATUS (5) FROM SH-SCAN-STATUS.
097700     MOVE SH-SCAN-STATUS   TO HT-STATUS (5).
097800*    SET HT-PIECES-FOUND (5) FROM SH-PIECES-FOUND.
097900     MOVE SH-PIECES-FOUND  TO HT-PIECES-FOUND (5).
098000*    SET HT-RUN-DATE (5) FROM SH-RUN-DATE.
098100     MOVE SH-RUN-DATE      TO HT-RUN-DATE (5).
098200*    SET HT-IMAGE-HASH (5) FROM SH-IMAGE-HASH.
098300     MOVE SH-IMAGE-HASH    TO HT-IMAGE-HASH (5).
098400 4200-EXIT.
098500     EXIT.
098600*----------------------------------------------------------------
098700*  FORMATS ONE HISTORY DETAIL LINE FROM ONE HISTORY-TOP-TABLE
098800*  ROW - ID/STATUS, SCENE, PIECES FOUND, THE IMAGE FILE HASH AND
098900*  THE RUN-DATE THE SCAN WAS POSTED ON.
099000*----------------------------------------------------------------
099100 4300-WRITE-ONE-HISTORY-LINE.
099200*    TEST WHETHER HT-SCAN-ID (HT-X) = ZERO.
099300     IF HT-SCAN-ID (HT-X) = ZERO
099400*      BRANCH TO 4300-EXIT.
099500         GO TO 4300-EXIT.
099600*    SET RPT-DETAIL-LINE FROM SPACES.
099700     MOVE SPACES TO RPT-DETAIL-LINE.
099800*    SET RD-TAG FROM "  SCAN:   ".
099900     MOVE "  SCAN:   " TO RD-TAG.
100000*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
100100     STRING "ID=" DELIMITED BY SIZE
100200         HT-SCAN-ID (HT-X) DELIMITED BY SIZE
100300         " " DELIMITED BY SIZE
100400         HT-STATUS (HT-X) DELIMITED BY SIZE
100500         INTO RD-FIELD-1.
100600*    SET RD-FIELD-2 FROM HT-SCENE (HT-X).
100700     MOVE HT-SCENE (HT-X) TO RD-FIELD-2.
100800*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
100900     STRING "FOUND=" DELIMITED BY SIZE
101000         HT-PIECES-FOUND (HT-X) DELIMITED BY SIZE
101100         INTO RD-FIELD-3.
101200*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
101300     STRING "FILE=" DELIMITED BY SIZE
101400         HT-IMAGE-HASH (HT-X) DELIMITED BY SIZE
101500         INTO RD-FIELD-4.
101600*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
101700     STRING "RUN=" DELIMITED BY SIZE
101800         HT-RUN-DATE (HT-X) DELIMITED BY SIZE
101900         INTO RD-FIELD-5.
102000*    WRITE RPT-REPORT-LINE.
102100     WRITE RPT-REPORT-LINE FROM RPT-DETAIL-LINE.
102200 4300-EXIT.
102300     EXIT.
102400*----------------------------------------------------------------
102500*  8000-WRITE-HEADING  -  COMMON REPORT HEADING, STAMPED WITH
102600*  THE RUN DATE AND DAY NAME.
102700*----------------------------------------------------------------
102800 8000-WRITE-HEADING.
102900*    SET RH-RUN-DATE (3:2) FROM RUN-DATE-YY.
103000     MOVE RUN-DATE-YY TO RH-RUN-DATE (3:2).
103100*    SET RH-RUN-DATE (5:2) FROM RUN-DATE-MM.
103200     MOVE RUN-DATE-MM TO RH-RUN-DATE (5:2).
103300*    SET RH-RUN-DATE (7:2) FROM RUN-DATE-DD.
103400     MOVE RUN-DATE-DD TO RH-RUN-DATE (7:2).
103500*    SET RH-RUN-DATE (1:2) FROM "19".
103600     MOVE "19"        TO RH-RUN-DATE (1:2).
103700*    SET RH-DAY-NAME FROM DNT-NAME (DNW-DAY-INDEX).
103800     MOVE DNT-NAME (DNW-DAY-INDEX) TO RH-DAY-NAME.
103900*    WRITE RPT-REPORT-LINE.
104000     WRITE RPT-REPORT-LINE FROM RPT-HEADING-LINE.
104100 8000-EXIT.
104200     EXIT.
104300*----------------------------------------------------------------
104400*  8100-GET-DAY-NAME  -  CARRIED OVER FROM THE OLD MENU SHELL'S
104500*  CALENDAR ROUTINE - ZELLER-STYLE DAY-OF-WEEK ARITHMETIC.
104600*----------------------------------------------------------------
104700 8100-GET-DAY-NAME.
104800*    CALCULATE DNW-TEMP-1.
104900     DIVIDE RUN-DATE-YY BY 4 GIVING DNW-TEMP-1
105000         REMAINDER DNW-LEAP-Y.
105100*    TEST WHETHER DNW-LEAP-Y = 0.
105200     IF DNW-LEAP-Y = 0
105300*      SET CDT-DIM (2) FROM 29.
105400         MOVE 29 TO CDT-DIM (2)
105500     ELSE
105600*      SET CDT-DIM (2) FROM 28.
105700         MOVE 28 TO CDT-DIM (2)
105800     END-IF.
105900*    TEST WHETHER RUN-DATE-MM = 1 OR RUN-DATE-MM = 2.
106000     IF RUN-DATE-MM = 1 OR RUN-DATE-MM = 2
106100*      CALCULATE DNW-TEMP-1.
106200         COMPUTE DNW-TEMP-1 = (RUN-DATE-YY - 1) / 4
106300*      CALCULATE DNW-TEMP-2.
106400         COMPUTE DNW-TEMP-2 = (RUN-DATE-YY - 1) / 100 + 1
106500*      CALCULATE DNW-TEMP-2.
106600         COMPUTE DNW-TEMP-2 = 0.75 * DNW-TEMP-2
106700*      CALCULATE DNW-FACTOR.
106800         COMPUTE DNW-FACTOR = 365 * RUN-DATE-YY + RUN-DATE-DD
106900             + 31 * (RUN-DATE-MM - 1) + DNW-TEMP-1 - DNW-TEMP-2
107000     ELSE
107100*      CALCULATE DNW-TEMP-1.
107200         COMPUTE DNW-TEMP-1 = 0.4 * RUN-DATE-MM + 2.3
107300*      CALCULATE DNW-TEMP-2.
107400         COMPUTE DNW-TEMP-2 = RUN-DATE-YY / 4
107500*      CALCULATE DNW-TEMP-3.
107600         COMPUTE DNW-TEMP-3 = RUN-DATE-YY / 100 + 1
107700*      CALCULATE DNW-TEMP-3.
107800         COMPUTE DNW-TEMP-3 = 0.75 * DNW-TEMP-3
107900*      CALCULATE DNW-FACTOR.
108000         COMPUTE DNW-FACTOR = 365 * RUN-DATE-YY + RUN-DATE-DD
108100             + 31 * (RUN-DATE-MM - 1) - DNW-TEMP-1 + DNW-TEMP-2
108200             - DNW-TEMP-3
108300     END-IF.
108400*    CALCULATE DNW-TEMP-1.
108500     COMPUTE DNW-TEMP-1 = (DNW-FACTOR * -1) / 7.
108600*    CALCULATE DNW-TEMP-2.
108700     COMPUTE DNW-TEMP-2 = DNW-TEMP-1 * 7.
108800*    CALCULATE DNW-DAY-INDEX.
108900     COMPUTE DNW-DAY-INDEX = (DNW-FACTOR + DNW-TEMP-2) + 1.
109000*    TEST WHETHER DNW-DAY-INDEX < 1 OR DNW-DAY-INDEX > 7.
109100     IF DNW-DAY-INDEX < 1 OR DNW-DAY-INDEX > 7
109200*      SET DNW-DAY-INDEX FROM 1.
109300         MOVE 1 TO DNW-DAY-INDEX
109400     END-IF.
109500 8100-EXIT.
109600     EXIT.
109700*----------------------------------------------------------------
109800*  END OF RUN - CLOSE EVERYTHING THAT WAS OPENED IN 0100-INITIALIZE.
109900*----------------------------------------------------------------
110000 9000-CLOSE-FILES.
110100*    CLOSE RPT-CONTROL-CARD RPT-REPORT-FILE.
110200     CLOSE RPT-CONTROL-CARD RPT-REPORT-FILE.
110300*    TEST WHETHER UM-FILE-STATUS = "00".
110400     IF UM-FILE-STATUS = "00"
110500*      CLOSE USER-MASTER-FILE.
110600         CLOSE USER-MASTER-FILE
110700     END-IF.
110800*    TEST WHETHER SH-FILE-STATUS = "00".
110900     IF SH-FILE-STATUS = "00"
111000*      CLOSE SCAN-HISTORY-FILE.
111100         CLOSE SCAN-HISTORY-FILE
111200     END-IF.
111300 9000-EXIT.
111400     EXIT.
111500 END PROGRAM RPTGEN.
111600 
