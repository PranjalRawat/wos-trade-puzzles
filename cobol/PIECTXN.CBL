000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PIECTXN.
000300 AUTHOR. TEMERZIDIS STAVROS.
000400 INSTALLATION. BULL SYSTEMS - APPLICATIONS GROUP.
000500 DATE-WRITTEN. 20/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL APPLICATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*  PIECTXN  -  PUZZLE-PIECE INVENTORY TRANSACTION DRIVER
001000*----------------------------------------------------------------
001100*  READS A BATCH OF OPERATOR-ORIGINATED TRANSACTIONS AGAINST ONE
001200*  USER'S INVENTORY (USED, FIX, CLEAR, UNSCAN) AND APPLIES EACH
001300*  ONE THROUGH PIECMNT AND IMGHASH.  CLONED FROM THE OLD "AGORES"
001400*  MAINTENANCE SCREEN (PELAG) - THE VALIDATION-BOX/FIND-REC SHAPE
001500*  STAYS, THE FULL-SCREEN PAINTING AND THE MARKET-CONTACT FIELDS
001600*  ARE GONE.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------------
002000* DATE       INIT TICKET   DESCRIPTION
002100*----------------------------------------------------------------
002200* 20/11/1991 TS   REQ-0301 INITIAL RELEASE, CLONED FROM PELAG.
002300* 08/02/1992 TS   REQ-0309 FIX NOW REFUSES A STARS CHANGE ON AN
002400*                          EXISTING PIECE INSTEAD OF SILENTLY
002500*                          IGNORING IT.
002600* 19/06/1992 TS   REQ-0350 USED REFUSES WHEN DUPLICATES IS
002700*                          ALREADY AT THE FLOOR OF ZERO.
002800* 30/03/1993 GP   REQ-0390 CLEAR NOW ALSO PURGES THE MATCHING
002900*                          SCAN-HISTORY ROWS, NOT JUST PIECES.
003000* 11/11/1994 GP   REQ-0430 UNSCAN ADDED - REVERSES A SCAN USING
003100*                          THE SCAN-DETAIL ROLLBACK ROWS.
003200* 25/08/1996 GP   REQ-0470 UNSCAN NOW FREES THE IMAGE-HASH ENTRY
003300*                          SO A RESUBMITTED IMAGE IS NOT TREATED
003400*                          AS A DUPLICATE FOREVER.
003500* 02/01/1999 MK   REQ-0511 Y2K - RUN-DATE ON THE TRANSACTION LOG
003600*                          WIDENED TO CCYYMMDD.
003700* 14/06/2000 MK   REQ-0530 CLEAR BY SCENE (BLANK = ALL SCENES)
003800*                          DOCUMENTED AND TESTED AGAINST THE
003900*                          MULTI-SCENE INVENTORY CASES.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. PENTIUM-100.
004400 OBJECT-COMPUTER. PENTIUM-100.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TRAN-CODE-CLASS IS "U" "F" "C" "X"
004800     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
004900     UPSI-0 OFF STATUS IS TRACE-SWITCH-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRAN-INPUT-FILE ASSIGN TO "PIECTRAN"
005300         ORGANIZATION SEQUENTIAL
005400         FILE STATUS IS TI-FILE-STATUS.
005500     SELECT OPTIONAL SCAN-HISTORY-FILE ASSIGN TO "SCANHIST"
005600         ORGANIZATION INDEXED
005700         ACCESS DYNAMIC
005800         RECORD KEY IS SH-SCAN-ID
005900         ALTERNATE RECORD KEY IS SH-USER-ID WITH DUPLICATES
006000         FILE STATUS IS SH-FILE-STATUS.
006100     SELECT OPTIONAL SCAN-DETAIL-FILE ASSIGN TO "SCANDTL"
006200         ORGANIZATION INDEXED
006300         ACCESS DYNAMIC
006400         RECORD KEY IS SD-DETAIL-KEY
006500         FILE STATUS IS SD-FILE-STATUS.
006600     SELECT TRAN-LOG-FILE ASSIGN TO "PIECTLOG"
006700         ORGANIZATION LINE SEQUENTIAL
006800         FILE STATUS IS TL-FILE-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TRAN-INPUT-FILE.
007200 01  TRAN-INPUT-REC.
007300     02 TI-TRAN-CODE         PIC X(01).
007400        88 TI-TRAN-USED            VALUE "U".
007500        88 TI-TRAN-FIX             VALUE "F".
007600        88 TI-TRAN-CLEAR           VALUE "C".
007700        88 TI-TRAN-UNSCAN          VALUE "X".
007800     02 TI-USER-ID           PIC 9(05).
007900     02 TI-SCENE             PIC X(30).
008000     02 TI-SLOT-TEXT         PIC X(10).
008100     02 TI-STARS             PIC 9(01).
008200     02 TI-DUPLICATES        PIC 9(03).
008300     02 TI-STARS-GIVEN-SW    PIC X(01).
008400     02 TI-DUPLICATES-GIVEN-SW PIC X(01).
008500 FD  SCAN-HISTORY-FILE.
008600 01  SCAN-HISTORY-REC.
008700     02 SH-SCAN-ID           PIC 9(05).
008800     02 SH-USER-ID           PIC 9(05).
008900     02 SH-IMAGE-HASH        PIC X(16).
009000     02 SH-SCENE             PIC X(30).
009100     02 SH-PIECES-FOUND      PIC 9(03).
009200     02 SH-PIECES-ADDED      PIC 9(03).
009300     02 SH-PIECES-UPDATED    PIC 9(03).
009400     02 SH-CONFLICTS-FOUND   PIC 9(03).
009500     02 SH-SCAN-STATUS       PIC X(08).
009600     02 SH-ERROR-MSG         PIC X(60).
009700     02 SH-RUN-DATE          PIC 9(08).
009800 01  SCAN-HISTORY-REC-ALT REDEFINES SCAN-HISTORY-REC.
009900     02 SH-SCAN-ID-N         PIC 9(05).
010000     02 SH-USER-ID-N         PIC 9(05).
010100     02 SH-BODY-GROUP        PIC X(134).
010200 FD  SCAN-DETAIL-FILE.
010300 01  SCAN-DETAIL-REC.
010400     02 SD-DETAIL-KEY.
010500        03 SD-SCAN-ID        PIC 9(05).
010600        03 SD-SCENE          PIC X(30).
010700        03 SD-SLOT-INDEX     PIC 9(03).
010800     02 SD-ADDED-DUPLICATES  PIC 9(03).
010900     02 FILLER               PIC X(01).
011000 FD  TRAN-LOG-FILE.
011100 01  TRAN-LOG-LINE           PIC X(80).
011200 WORKING-STORAGE SECTION.
011300 77  SLOT-DIGIT-IDX          PIC 9(02) COMP VALUE ZERO.
011400 01  WORK-SWITCHES.
011500     02 TI-EOF-SW            PIC X VALUE "N".
011600        88 TI-AT-EOF               VALUE "Y".
011700     02 UNSCAN-FOUND-SW      PIC X VALUE "N".
011800        88 UNSCAN-WAS-FOUND        VALUE "Y".
011900     02 SLOT-PARSE-INVALID-SW PIC X VALUE "N".
012000        88 SLOT-INPUT-INVALID      VALUE "Y".
012100     02 TRACE-SWITCH-ON      PIC X.
012200     02 TRACE-SWITCH-OFF     PIC X.
012300 01  WORK-COUNTERS.
012400     02 TRAN-COUNT           PIC 9(05) COMP VALUE ZERO.
012500     02 TRAN-APPLIED-COUNT   PIC 9(05) COMP VALUE ZERO.
012600     02 TRAN-REFUSED-COUNT   PIC 9(05) COMP VALUE ZERO.
012700     02 PIECES-DELETED-COUNT PIC 9(05) COMP VALUE ZERO.
012800     02 HISTORY-DELETED-CT   PIC 9(05) COMP VALUE ZERO.
012900     02 SLOT-NUMERIC-VALUE   PIC 9(03) COMP VALUE ZERO.
013000 01  CASE-CONVERT-TABLES.
013100     02 UPPER-CHARS  PIC X(26) VALUE
013200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300     02 LOWER-CHARS  PIC X(26) VALUE
013400         "abcdefghijklmnopqrstuvwxyz".
013500 01  UNSCAN-WORK-AREA.
013600     02 UNS-SCAN-ID          PIC 9(05).
013700     02 UNS-DETAIL-EOF-SW    PIC X.
013800        88 UNS-DETAIL-AT-EOF       VALUE "Y".
013900 01  SLOT-PARSE-AREA.
014000     02 SP-DIGIT-CLASS-PACKED.
014100        03 FILLER PIC X(10) VALUE "0123456789".
014200     02 SP-DIGIT-CLASS REDEFINES SP-DIGIT-CLASS-PACKED.
014300        03 SP-DIGIT OCCURS 10 TIMES INDEXED BY SP-X PIC X.
014400     02 SP-ONE-CHAR          PIC X.
014500     02 SP-DIGIT-VALUE       PIC 9(01).
014600     02 SP-SLOT-WORK         PIC X(10).
014700     02 SP-FIRST-NB          PIC 9(02) COMP VALUE ZERO.
014800     02 SP-LAST-NB           PIC 9(02) COMP VALUE ZERO.
014900 01  TRAN-STATUS-TABLE-PACKED.
015000     02 FILLER PIC X(40) VALUE
015100         "APPLIED REFUSED NOTFOUND ERROR   ".
015200 01  TRAN-STATUS-TABLE REDEFINES TRAN-STATUS-TABLE-PACKED.
015300     02 TRAN-STATUS-TEXT OCCURS 5 TIMES PIC X(08).
015400 01  RUN-DATE-AREA.
015500     02 RUN-DATE-RAW         PIC 9(06).
015600 01  RUN-DATE-SPLIT REDEFINES RUN-DATE-AREA.
015700     02 RUN-DATE-YY          PIC 9(02).
015800     02 RUN-DATE-MM          PIC 9(02).
015900     02 RUN-DATE-DD          PIC 9(02).
016000 01  PIECMNT-LINK-AREA.
016100     02 LK-ACTION            PIC X(08).
016200     02 LK-USER-ID           PIC 9(05).
016300     02 LK-DISCORD-ID        PIC X(19).
016400     02 LK-USERNAME          PIC X(32).
016500     02 LK-SCENE             PIC X(30).
016600     02 LK-SLOT-INDEX        PIC 9(03).
016700     02 LK-STARS             PIC 9(01).
016800     02 LK-DUPLICATES        PIC 9(03).
016900     02 LK-DELETE-COUNT      PIC 9(05).
017000     02 LK-START-SWITCH      PIC X.
017100        88 LK-START-BROWSE         VALUE "S".
017200        88 LK-CONTINUE-BROWSE      VALUE "C".
017300     02 LK-EOF-SWITCH        PIC X.
017400        88 LK-AT-EOF               VALUE "Y".
017500     02 LK-FOUND-SWITCH      PIC X.
017600        88 LK-WAS-FOUND            VALUE "Y".
017700     02 LK-RETURN-CODE       PIC 9(02).
017800 01  IMGHASH-LINK-AREA.
017900     02 IH-LK-ACTION         PIC X(08).
018000     02 IH-LK-IMAGE-HASH     PIC X(16).
018100     02 IH-LK-SCANNING-USER  PIC 9(05).
018200     02 IH-LK-FIRST-SEEN-BY  PIC 9(05).
018300     02 IH-LK-TIMES-ATTMPTD  PIC 9(03).
018400     02 IH-LK-RETURN-CODE    PIC 9(02).
018500 01  TI-FILE-STATUS          PIC XX.
018600 01  SH-FILE-STATUS          PIC XX.
018700 01  SD-FILE-STATUS          PIC XX.
018800 01  TL-FILE-STATUS          PIC XX.
018900 01  TRAN-LOG-DETAIL-LINE.
019000     02 TL-TAG               PIC X(10).
019100     02 TL-USER-ID           PIC ZZZZ9.
019200     02 FILLER PIC X(02) VALUE SPACES.
019300     02 TL-SCENE             PIC X(30).
019400     02 FILLER PIC X(02) VALUE SPACES.
019500     02 TL-MESSAGE           PIC X(30).
019600 LINKAGE SECTION.
019700 PROCEDURE DIVISION.
019800*----------------------------------------------------------------
019900*  ENTRY POINT.  U6 TRANSACTION PROCESSOR.  READS ONE OPERATOR
020000*  TRANSACTION AT A TIME OFF TRAN-INPUT-FILE - USED, FIX, CLEAR
020100*  OR UNSCAN - APPLIES IT AGAINST PIECE-MASTER AND SCAN-HISTORY
020200*  VIA PIECMNT AND IMGHASH, AND WRITES ONE LOG LINE PER
020300*  TRANSACTION PLUS A BATCH-TOTAL TRAILER.
020400*----------------------------------------------------------------
020500 0000-MAIN-LOGIC.
020600*    INVOKE 0100-INITIALIZE THRU 0100-EXIT.
020700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020800*    INVOKE 2000-APPLY-ONE-TRAN THRU 2000-EXIT.
020900     PERFORM 2000-APPLY-ONE-TRAN THRU 2000-EXIT
021000         UNTIL TI-AT-EOF.
021100*    INVOKE 8000-WRITE-TRAILER THRU 8000-EXIT.
021200     PERFORM 8000-WRITE-TRAILER THRU 8000-EXIT.
021300*    INVOKE 9000-CLOSE-FILES THRU 9000-EXIT.
021400     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
021500     STOP RUN.
021600*----------------------------------------------------------------
021700*  OPENS THE TRANSACTION INPUT, SCAN-HISTORY, SCAN-DETAIL AND
021800*  LOG FILES (CREATING THE INDEXED FILES ON FIRST RUN IF THEY
021900*  DO NOT YET EXIST), STAMPS THE RUN-DATE AND READS THE FIRST
022000*  TRANSACTION.
022100*----------------------------------------------------------------
022200 0100-INITIALIZE.
022300*    OPEN TRAN-INPUT-FILE INPUT.
022400     OPEN INPUT TRAN-INPUT-FILE.
022500*    OPEN SCAN-HISTORY-FILE I-O.
022600     OPEN I-O SCAN-HISTORY-FILE.
022700*    TEST WHETHER SH-FILE-STATUS NOT = "00" AND SH-FILE-STATUS N....
022800     IF SH-FILE-STATUS NOT = "00" AND SH-FILE-STATUS NOT = "23"
022900*      OPEN SCAN-HISTORY-FILE OUTPUT.
023000         OPEN OUTPUT SCAN-HISTORY-FILE
023100*      CLOSE SCAN-HISTORY-FILE.
023200         CLOSE SCAN-HISTORY-FILE
023300*      OPEN SCAN-HISTORY-FILE I-O.
023400         OPEN I-O SCAN-HISTORY-FILE
023500     END-IF.
023600*    OPEN SCAN-DETAIL-FILE I-O.
023700     OPEN I-O SCAN-DETAIL-FILE.
023800*    TEST WHETHER SD-FILE-STATUS NOT = "00" AND SD-FILE-STATUS N....
023900     IF SD-FILE-STATUS NOT = "00" AND SD-FILE-STATUS NOT = "23"
024000*      OPEN SCAN-DETAIL-FILE OUTPUT.
024100         OPEN OUTPUT SCAN-DETAIL-FILE
024200*      CLOSE SCAN-DETAIL-FILE.
024300         CLOSE SCAN-DETAIL-FILE
024400*      OPEN SCAN-DETAIL-FILE I-O.
024500         OPEN I-O SCAN-DETAIL-FILE
024600     END-IF.
024700*    OPEN TRAN-LOG-FILE OUTPUT.
024800     OPEN OUTPUT TRAN-LOG-FILE.
024900*    PICK UP RUN-DATE-RAW FROM DATE.
025000     ACCEPT RUN-DATE-RAW FROM DATE.
025100*    READ THE NEXT TRAN-INPUT-FILE RECORD.
025200     READ TRAN-INPUT-FILE
025300         AT END
025400*          SET TI-EOF-SW FROM "Y".
025500             MOVE "Y" TO TI-EOF-SW
025600     END-READ.
025700 0100-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------
026000*  2000-APPLY-ONE-TRAN  -  U6 DISPATCH.  ONE TRANSACTION RECORD
026100*  IN, ONE LOG LINE OUT, THEN THE NEXT RECORD IS READ.
026200*----------------------------------------------------------------
026300 2000-APPLY-ONE-TRAN.
026400*    INCREMENT TRAN-COUNT.
026500     ADD 1 TO TRAN-COUNT.
026600*    DISPATCH ON THE FIRST TRUE CONDITION.
026700     EVALUATE TRUE
026800         WHEN TI-TRAN-USED
026900*          INVOKE 3000-DO-USED THRU 3000-EXIT.
027000             PERFORM 3000-DO-USED THRU 3000-EXIT
027100         WHEN TI-TRAN-FIX
027200*          INVOKE 4000-DO-FIX THRU 4000-EXIT.
027300             PERFORM 4000-DO-FIX THRU 4000-EXIT
027400         WHEN TI-TRAN-CLEAR
027500*          INVOKE 5000-DO-CLEAR THRU 5000-EXIT.
027600             PERFORM 5000-DO-CLEAR THRU 5000-EXIT
027700         WHEN TI-TRAN-UNSCAN
027800*          INVOKE 6000-DO-UNSCAN THRU 6000-EXIT.
027900             PERFORM 6000-DO-UNSCAN THRU 6000-EXIT
028000         WHEN OTHER
028100*          SET TL-TAG FROM TRAN-STATUS-TEXT (4).
028200             MOVE TRAN-STATUS-TEXT (4) TO TL-TAG
028300*          SET TL-MESSAGE FROM "UNRECOGNISED TRANSACTION CODE".
028400             MOVE "UNRECOGNISED TRANSACTION CODE" TO TL-MESSAGE
028500*          INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
028600             PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
028700     END-EVALUATE.
028800*    READ THE NEXT TRAN-INPUT-FILE RECORD.
028900     READ TRAN-INPUT-FILE
029000         AT END
029100*          SET TI-EOF-SW FROM "Y".
029200             MOVE "Y" TO TI-EOF-SW
029300     END-READ.
029400 2000-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------
029700*  WRITES ONE TRANSACTION-LOG DETAIL LINE.  TL-TAG/TL-MESSAGE
029800*  ARE SET BY THE CALLER BEFORE THE PERFORM; THIS PARAGRAPH ONLY
029900*  SUPPLIES THE USER-ID AND SCENE THAT ARE COMMON TO EVERY LINE.
030000*----------------------------------------------------------------
030100 2900-WRITE-LOG-LINE.
030200*    SET TRAN-LOG-DETAIL-LINE FROM SPACES.
030300     MOVE SPACES TO TRAN-LOG-DETAIL-LINE.
030400*    SET TL-USER-ID FROM TI-USER-ID.
030500     MOVE TI-USER-ID TO TL-USER-ID.
030600*    SET TL-SCENE FROM TI-SCENE.
030700     MOVE TI-SCENE   TO TL-SCENE.
030800*    WRITE TRAN-LOG-LINE.
030900     WRITE TRAN-LOG-LINE FROM TRAN-LOG-DETAIL-LINE.
031000 2900-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------
031300*  3000-DO-USED  -  U6 "USED" COMMAND.  DECREMENTS DUPLICATES BY
031400*  ONE, FLOOR ZERO.  REFUSED IF THE PIECE IS NOT ON FILE OR IS
031500*  ALREADY AT THE FLOOR.
031600*----------------------------------------------------------------
031700 3000-DO-USED.
031800*    INVOKE 7100-PARSE-SLOT THRU 7100-EXIT.
031900     PERFORM 7100-PARSE-SLOT THRU 7100-EXIT.
032000*    TEST WHETHER SLOT-INPUT-INVALID.
032100     IF SLOT-INPUT-INVALID
032200*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
032300         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
032400*      SET TL-MESSAGE FROM "INVALID SLOT VALUE".
032500         MOVE "INVALID SLOT VALUE" TO TL-MESSAGE
032600*      INCREMENT TRAN-REFUSED-COUNT.
032700         ADD 1 TO TRAN-REFUSED-COUNT
032800*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
032900         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
033000*      BRANCH TO 3000-EXIT.
033100         GO TO 3000-EXIT
033200     END-IF.
033300*    SET LK-ACTION FROM "GETPIECE".
033400     MOVE "GETPIECE" TO LK-ACTION.
033500*    SET LK-USER-ID FROM TI-USER-ID.
033600     MOVE TI-USER-ID          TO LK-USER-ID.
033700*    SET LK-SCENE FROM TI-SCENE.
033800     MOVE TI-SCENE            TO LK-SCENE.
033900*    SET LK-SLOT-INDEX FROM SLOT-NUMERIC-VALUE.
034000     MOVE SLOT-NUMERIC-VALUE  TO LK-SLOT-INDEX.
034100*    CALL THE PIECMNT SUBPROGRAM.
034200     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
034300*    TEST WHETHER LK-RETURN-CODE = 08.
034400     IF LK-RETURN-CODE = 08
034500*      SET TL-TAG FROM TRAN-STATUS-TEXT (3).
034600         MOVE TRAN-STATUS-TEXT (3) TO TL-TAG
034700*      SET TL-MESSAGE FROM "PIECE NOT ON FILE".
034800         MOVE "PIECE NOT ON FILE" TO TL-MESSAGE
034900*      INCREMENT TRAN-REFUSED-COUNT.
035000         ADD 1 TO TRAN-REFUSED-COUNT
035100*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
035200         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
035300*      BRANCH TO 3000-EXIT.
035400         GO TO 3000-EXIT
035500     END-IF.
035600*    TEST WHETHER LK-DUPLICATES = ZERO.
035700     IF LK-DUPLICATES = ZERO
035800*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
035900         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
036000*      SET TL-MESSAGE FROM "ALREADY AT ZERO DUPLICATES".
036100         MOVE "ALREADY AT ZERO DUPLICATES" TO TL-MESSAGE
036200*      INCREMENT TRAN-REFUSED-COUNT.
036300         ADD 1 TO TRAN-REFUSED-COUNT
036400*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
036500         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
036600*      BRANCH TO 3000-EXIT.
036700         GO TO 3000-EXIT
036800     END-IF.
036900*    DECREMENT LK-DUPLICATES.
037000     SUBTRACT 1 FROM LK-DUPLICATES.
037100*    SET LK-ACTION FROM "UPDDUP".
037200     MOVE "UPDDUP" TO LK-ACTION.
037300*    CALL THE PIECMNT SUBPROGRAM.
037400     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
037500*    SET TL-TAG FROM TRAN-STATUS-TEXT (1).
037600     MOVE TRAN-STATUS-TEXT (1) TO TL-TAG.
037700*    SET TL-MESSAGE FROM "DUPLICATE MARKED USED".
037800     MOVE "DUPLICATE MARKED USED" TO TL-MESSAGE.
037900*    INCREMENT TRAN-APPLIED-COUNT.
038000     ADD 1 TO TRAN-APPLIED-COUNT.
038100*    INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
038200     PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT.
038300 3000-EXIT.
038400     EXIT.
038500*----------------------------------------------------------------
038600*  4000-DO-FIX  -  U6 "FIX" COMMAND.  IF THE PIECE IS NOT ON
038700*  FILE, BOTH STARS AND DUPLICATES MUST BE GIVEN AND VALID, AND
038800*  THE PIECE IS ADDED.  IF IT IS ON FILE, A STARS CHANGE IS
038900*  REFUSED; A GIVEN DUPLICATES VALUE OVERWRITES VERBATIM.
039000*----------------------------------------------------------------
039100 4000-DO-FIX.
039200*    INVOKE 7100-PARSE-SLOT THRU 7100-EXIT.
039300     PERFORM 7100-PARSE-SLOT THRU 7100-EXIT.
039400*    TEST WHETHER SLOT-INPUT-INVALID.
039500     IF SLOT-INPUT-INVALID
039600*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
039700         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
039800*      SET TL-MESSAGE FROM "INVALID SLOT VALUE".
039900         MOVE "INVALID SLOT VALUE" TO TL-MESSAGE
040000*      INCREMENT TRAN-REFUSED-COUNT.
040100         ADD 1 TO TRAN-REFUSED-COUNT
040200*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
040300         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
040400*      BRANCH TO 4000-EXIT.
040500         GO TO 4000-EXIT
040600     END-IF.
040700*    SET LK-ACTION FROM "GETPIECE".
040800     MOVE "GETPIECE" TO LK-ACTION.
040900*    SET LK-USER-ID FROM TI-USER-ID.
041000     MOVE TI-USER-ID          TO LK-USER-ID.
041100*    SET LK-SCENE FROM TI-SCENE.
041200     MOVE TI-SCENE            TO LK-SCENE.
041300*    SET LK-SLOT-INDEX FROM SLOT-NUMERIC-VALUE.
041400     MOVE SLOT-NUMERIC-VALUE  TO LK-SLOT-INDEX.
041500*    CALL THE PIECMNT SUBPROGRAM.
041600     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
041700*    TEST WHETHER LK-RETURN-CODE = 08.
041800     IF LK-RETURN-CODE = 08
041900*      INVOKE 4100-FIX-NOT-ON-FILE THRU 4100-EXIT.
042000         PERFORM 4100-FIX-NOT-ON-FILE THRU 4100-EXIT
042100     ELSE
042200*      INVOKE 4200-FIX-ON-FILE THRU 4200-EXIT.
042300         PERFORM 4200-FIX-ON-FILE THRU 4200-EXIT
042400     END-IF.
042500 4000-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------
042800*  U6 FIX WHEN THE SLOT IS NOT YET ON PIECE-MASTER.  STARS AND
042900*  DUPLICATES MUST BOTH BE SUPPLIED AND VALID, THE SCENE MUST BE
043000*  GIVEN, AND THE SLOT MUST HAVE PARSED CLEAN - ONLY THEN IS
043100*  ADDPIECE ALLOWED TO CREATE THE ROW.
043200*----------------------------------------------------------------
043300 4100-FIX-NOT-ON-FILE.
043400*    TEST WHETHER TI-STARS-GIVEN-SW NOT = "Y" OR TI-DUPLICATES-G....
043500     IF TI-STARS-GIVEN-SW NOT = "Y" OR TI-DUPLICATES-GIVEN-SW
043600         NOT = "Y"
043700*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
043800         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
043900*      SET TL-MESSAGE FROM "STARS AND DUPLICATES BOTH REQUIRED".
044000         MOVE "STARS AND DUPLICATES BOTH REQUIRED" TO TL-MESSAGE
044100*      INCREMENT TRAN-REFUSED-COUNT.
044200         ADD 1 TO TRAN-REFUSED-COUNT
044300*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
044400         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
044500*      BRANCH TO 4100-EXIT.
044600         GO TO 4100-EXIT
044700     END-IF.
044800*    TEST WHETHER TI-STARS < 1 OR TI-STARS > 5.
044900     IF TI-STARS < 1 OR TI-STARS > 5
045000*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
045100         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
045200*      SET TL-MESSAGE FROM "STARS OUT OF RANGE 1-5".
045300         MOVE "STARS OUT OF RANGE 1-5" TO TL-MESSAGE
045400*      INCREMENT TRAN-REFUSED-COUNT.
045500         ADD 1 TO TRAN-REFUSED-COUNT
045600*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
045700         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
045800*      BRANCH TO 4100-EXIT.
045900         GO TO 4100-EXIT
046000     END-IF.
046100*    TEST WHETHER TI-SCENE = SPACES.
046200     IF TI-SCENE = SPACES
046300*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
046400         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
046500*      SET TL-MESSAGE FROM "SCENE REQUIRED FOR NEW PIECE".
046600         MOVE "SCENE REQUIRED FOR NEW PIECE" TO TL-MESSAGE
046700*      INCREMENT TRAN-REFUSED-COUNT.
046800         ADD 1 TO TRAN-REFUSED-COUNT
046900*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
047000         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
047100*      BRANCH TO 4100-EXIT.
047200         GO TO 4100-EXIT
047300     END-IF.
047400*    TEST WHETHER SLOT-NUMERIC-VALUE < 1.
047500     IF SLOT-NUMERIC-VALUE < 1
047600*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
047700         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
047800*      SET TL-MESSAGE FROM "SLOT INDEX MUST BE 1 OR HIGHER".
047900         MOVE "SLOT INDEX MUST BE 1 OR HIGHER" TO TL-MESSAGE
048000*      INCREMENT TRAN-REFUSED-COUNT.
048100         ADD 1 TO TRAN-REFUSED-COUNT
048200*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
048300         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
048400*      BRANCH TO 4100-EXIT.
048500         GO TO 4100-EXIT
048600     END-IF.
048700*    SET LK-ACTION FROM "ADDPIECE".
048800     MOVE "ADDPIECE" TO LK-ACTION.
048900*    SET LK-USER-ID FROM TI-USER-ID.
049000     MOVE TI-USER-ID          TO LK-USER-ID.
049100*    SET LK-SCENE FROM TI-SCENE.
049200     MOVE TI-SCENE            TO LK-SCENE.
049300*    SET LK-SLOT-INDEX FROM SLOT-NUMERIC-VALUE.
049400     MOVE SLOT-NUMERIC-VALUE  TO LK-SLOT-INDEX.
049500*    SET LK-STARS FROM TI-STARS.
049600     MOVE TI-STARS            TO LK-STARS.
049700*    SET LK-DUPLICATES FROM TI-DUPLICATES.
049800     MOVE TI-DUPLICATES       TO LK-DUPLICATES.
049900*    CALL THE PIECMNT SUBPROGRAM.
050000     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
050100*    SET TL-TAG FROM TRAN-STATUS-TEXT (1).
050200     MOVE TRAN-STATUS-TEXT (1) TO TL-TAG.
050300*    SET TL-MESSAGE FROM "PIECE CREATED BY FIX".
050400     MOVE "PIECE CREATED BY FIX" TO TL-MESSAGE.
050500*    INCREMENT TRAN-APPLIED-COUNT.
050600     ADD 1 TO TRAN-APPLIED-COUNT.
050700*    INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
050800     PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT.
050900 4100-EXIT.
051000     EXIT.
051100*----------------------------------------------------------------
051200*  U6 FIX WHEN THE SLOT IS ALREADY ON PIECE-MASTER.  STARS ARE
051300*  IMMUTABLE ONCE SET, SO A STARS CHANGE IS REFUSED; A SUPPLIED
051400*  DUPLICATES VALUE OVERWRITES THE ON-FILE COUNT VERBATIM.
051500*----------------------------------------------------------------
051600 4200-FIX-ON-FILE.
051700*    TEST WHETHER TI-STARS-GIVEN-SW = "Y".
051800     IF TI-STARS-GIVEN-SW = "Y"
051900*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
052000         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
052100*      SET TL-MESSAGE FROM "STARS CANNOT BE CHANGED - USE SCAN".
052200         MOVE "STARS CANNOT BE CHANGED - USE SCAN" TO TL-MESSAGE
052300*      INCREMENT TRAN-REFUSED-COUNT.
052400         ADD 1 TO TRAN-REFUSED-COUNT
052500*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
052600         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
052700*      BRANCH TO 4200-EXIT.
052800         GO TO 4200-EXIT
052900     END-IF.
053000*    TEST WHETHER TI-DUPLICATES-GIVEN-SW NOT = "Y".
053100     IF TI-DUPLICATES-GIVEN-SW NOT = "Y"
053200*      SET TL-TAG FROM TRAN-STATUS-TEXT (2).
053300         MOVE TRAN-STATUS-TEXT (2) TO TL-TAG
053400*      SET FIX - NO DUPLICATES GIVEN" FROM "NOTHING.
053500         MOVE "NOTHING TO FIX - NO DUPLICATES GIVEN"
053600             TO TL-MESSAGE
053700*      INCREMENT TRAN-REFUSED-COUNT.
053800         ADD 1 TO TRAN-REFUSED-COUNT
053900*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
054000         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
054100*      BRANCH TO 4200-EXIT.
054200         GO TO 4200-EXIT
054300     END-IF.
054400*    SET LK-ACTION FROM "UPDDUP".
054500     MOVE "UPDDUP" TO LK-ACTION.
054600*    SET LK-DUPLICATES FROM TI-DUPLICATES.
054700     MOVE TI-DUPLICATES TO LK-DUPLICATES.
054800*    CALL THE PIECMNT SUBPROGRAM.
054900     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
055000*    SET TL-TAG FROM TRAN-STATUS-TEXT (1).
055100     MOVE TRAN-STATUS-TEXT (1) TO TL-TAG.
055200*    SET TL-MESSAGE FROM "DUPLICATES OVERWRITTEN BY FIX".
055300     MOVE "DUPLICATES OVERWRITTEN BY FIX" TO TL-MESSAGE.
055400*    INCREMENT TRAN-APPLIED-COUNT.
055500     ADD 1 TO TRAN-APPLIED-COUNT.
055600*    INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
055700     PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT.
055800 4200-EXIT.
055900     EXIT.
056000*----------------------------------------------------------------
056100*  5000-DO-CLEAR  -  U6 "CLEAR" COMMAND.  DELETES ALL OF A
056200*  USER'S PIECES (OR JUST ONE SCENE'S) AND THE MATCHING
056300*  SCAN-HISTORY ROWS, RETURNING BOTH DELETION COUNTS TO THE LOG.
056400*----------------------------------------------------------------
056500 5000-DO-CLEAR.
056600*    SET LK-ACTION FROM "CLRUSER".
056700     MOVE "CLRUSER" TO LK-ACTION.
056800*    SET LK-USER-ID FROM TI-USER-ID.
056900     MOVE TI-USER-ID TO LK-USER-ID.
057000*    SET LK-SCENE FROM TI-SCENE.
057100     MOVE TI-SCENE   TO LK-SCENE.
057200*    CALL THE PIECMNT SUBPROGRAM.
057300     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
057400*    SET PIECES-DELETED-COUNT FROM LK-DELETE-COUNT.
057500     MOVE LK-DELETE-COUNT TO PIECES-DELETED-COUNT.
057600*    SET HISTORY-DELETED-CT FROM ZERO.
057700     MOVE ZERO TO HISTORY-DELETED-CT.
057800*    INVOKE 5100-PURGE-HISTORY THRU 5100-EXIT.
057900     PERFORM 5100-PURGE-HISTORY THRU 5100-EXIT.
058000*    SET TL-TAG FROM TRAN-STATUS-TEXT (1).
058100     MOVE TRAN-STATUS-TEXT (1) TO TL-TAG.
058200*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
058300     STRING "PIECES=" DELIMITED BY SIZE
058400         PIECES-DELETED-COUNT DELIMITED BY SIZE
058500         " HIST=" DELIMITED BY SIZE
058600         HISTORY-DELETED-CT DELIMITED BY SIZE
058700         INTO TL-MESSAGE.
058800*    INCREMENT TRAN-APPLIED-COUNT.
058900     ADD 1 TO TRAN-APPLIED-COUNT.
059000*    INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
059100     PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT.
059200 5000-EXIT.
059300     EXIT.
059400*----------------------------------------------------------------
059500*  5100-PURGE-HISTORY  -  ALTERNATE-KEY SWEEP OF SCAN-HISTORY ON
059600*  SH-USER-ID, DELETING ROWS THAT MATCH THE REQUESTED SCENE (OR
059700*  ALL ROWS WHEN TI-SCENE IS BLANK).
059800*----------------------------------------------------------------
059900 5100-PURGE-HISTORY.
060000*    SET UNS-DETAIL-EOF-SW FROM "N".
060100     MOVE "N" TO UNS-DETAIL-EOF-SW.
060200*    SET SH-USER-ID FROM TI-USER-ID.
060300     MOVE TI-USER-ID TO SH-USER-ID.
060400*    POSITION SCAN-HISTORY-FILE FOR THE BROWSE.
060500     START SCAN-HISTORY-FILE KEY IS NOT LESS THAN SH-USER-ID
060600         INVALID KEY
060700*          SET UNS-DETAIL-EOF-SW FROM "Y".
060800             MOVE "Y" TO UNS-DETAIL-EOF-SW
060900*          BRANCH TO 5100-EXIT.
061000             GO TO 5100-EXIT.
061100*----------------------------------------------------------------
061200*  DELETES EVERY SCAN-HISTORY ROW FOUND FOR THIS USER DURING
061300*  THE CLEAR, COUNTING EACH DELETE INTO HISTORY-DELETED-CT.
061400*----------------------------------------------------------------
061500 5110-PURGE-LOOP.
061600*    READ THE NEXT SCAN-HISTORY-FILE RECORD.
061700     READ SCAN-HISTORY-FILE NEXT RECORD
061800         AT END
061900*          SET UNS-DETAIL-EOF-SW FROM "Y".
062000             MOVE "Y" TO UNS-DETAIL-EOF-SW
062100*          BRANCH TO 5100-EXIT.
062200             GO TO 5100-EXIT.
062300*    TEST WHETHER SH-USER-ID-N NOT = TI-USER-ID.
062400     IF SH-USER-ID-N NOT = TI-USER-ID
062500*      SET UNS-DETAIL-EOF-SW FROM "Y".
062600         MOVE "Y" TO UNS-DETAIL-EOF-SW
062700*      BRANCH TO 5100-EXIT.
062800         GO TO 5100-EXIT.
062900*    TEST WHETHER TI-SCENE NOT = SPACES AND TI-SCENE NOT = SH-SC....
063000     IF TI-SCENE NOT = SPACES AND TI-SCENE NOT = SH-SCENE
063100*      BRANCH TO 5110-PURGE-LOOP.
063200         GO TO 5110-PURGE-LOOP.
063300*    DELETE THE CURRENT SCAN-HISTORY-FILE RECORD.
063400     DELETE SCAN-HISTORY-FILE RECORD
063500         INVALID KEY
063600*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
063700             DISPLAY "PIECTXN - HISTORY DELETE FAILED "
063800                 SH-FILE-STATUS
063900     END-DELETE.
064000*    INCREMENT HISTORY-DELETED-CT.
064100     ADD 1 TO HISTORY-DELETED-CT.
064200*    BRANCH TO 5110-PURGE-LOOP.
064300     GO TO 5110-PURGE-LOOP.
064400 5100-EXIT.
064500     EXIT.
064600*----------------------------------------------------------------
064700*  6000-DO-UNSCAN  -  U6 "UNSCAN" COMMAND.  RESOLVES THE USER'S
064800*  MOST RECENT SCAN OF THE NAMED SCENE, REVERSES EVERY DETAIL ROW
064900*  IT WROTE, FREES THE IMAGE HASH, AND DELETES THE HISTORY ROW.
065000*----------------------------------------------------------------
065100 6000-DO-UNSCAN.
065200*    INVOKE 6100-FIND-LATEST-SCAN THRU 6100-EXIT.
065300     PERFORM 6100-FIND-LATEST-SCAN THRU 6100-EXIT.
065400*    TEST WHETHER NOT UNSCAN-WAS-FOUND.
065500     IF NOT UNSCAN-WAS-FOUND
065600*      SET TL-TAG FROM TRAN-STATUS-TEXT (3).
065700         MOVE TRAN-STATUS-TEXT (3) TO TL-TAG
065800*      SET TL-MESSAGE FROM "NO MATCHING SCAN FOR THIS USER".
065900         MOVE "NO MATCHING SCAN FOR THIS USER" TO TL-MESSAGE
066000*      INCREMENT TRAN-REFUSED-COUNT.
066100         ADD 1 TO TRAN-REFUSED-COUNT
066200*      INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
066300         PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT
066400*      BRANCH TO 6000-EXIT.
066500         GO TO 6000-EXIT
066600     END-IF.
066700*    SET SD-SCENE FROM SPACES.
066800     MOVE SPACES TO SD-SCENE.
066900*    SET SD-SLOT-INDEX FROM ZERO.
067000     MOVE ZERO TO SD-SLOT-INDEX.
067100*    SET SD-SCAN-ID FROM UNS-SCAN-ID.
067200     MOVE UNS-SCAN-ID TO SD-SCAN-ID.
067300*    POSITION SCAN-DETAIL-FILE FOR THE BROWSE.
067400     START SCAN-DETAIL-FILE KEY IS NOT LESS THAN SD-DETAIL-KEY
067500         INVALID KEY
067600*          SET UNS-DETAIL-EOF-SW FROM "Y".
067700             MOVE "Y" TO UNS-DETAIL-EOF-SW.
067800*    INVOKE 6200-REVERSE-ONE-DETAIL THRU 6200-EXIT.
067900     PERFORM 6200-REVERSE-ONE-DETAIL THRU 6200-EXIT
068000         UNTIL UNS-DETAIL-AT-EOF.
068100*    SET SH-SCAN-ID FROM UNS-SCAN-ID.
068200     MOVE UNS-SCAN-ID TO SH-SCAN-ID.
068300*    READ THE NEXT SCAN-HISTORY-FILE RECORD.
068400     READ SCAN-HISTORY-FILE RECORD
068500         INVALID KEY
068600*          BRANCH TO 6000-DELETE-HISTORY-ROW.
068700             GO TO 6000-DELETE-HISTORY-ROW
068800     END-READ.
068900*    TEST WHETHER SH-IMAGE-HASH NOT = SPACES.
069000     IF SH-IMAGE-HASH NOT = SPACES
069100*      SET IH-LK-ACTION FROM "UNREGSTR".
069200         MOVE "UNREGSTR" TO IH-LK-ACTION
069300*      SET IH-LK-IMAGE-HASH FROM SH-IMAGE-HASH.
069400         MOVE SH-IMAGE-HASH TO IH-LK-IMAGE-HASH
069500*      CALL THE IMGHASH SUBPROGRAM.
069600         CALL "IMGHASH" USING IMGHASH-LINK-AREA
069700     END-IF.
069800*----------------------------------------------------------------
069900*  DELETES THE SCAN-HISTORY ROW 6100-FIND-LATEST-SCAN LOCATED,
070000*  COMPLETING THE UNSCAN.
070100*----------------------------------------------------------------
070200 6000-DELETE-HISTORY-ROW.
070300*    SET SH-SCAN-ID FROM UNS-SCAN-ID.
070400     MOVE UNS-SCAN-ID TO SH-SCAN-ID.
070500*    DELETE THE CURRENT SCAN-HISTORY-FILE RECORD.
070600     DELETE SCAN-HISTORY-FILE RECORD
070700         INVALID KEY
070800*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
070900             DISPLAY "PIECTXN - HISTORY DELETE FAILED "
071000                 SH-FILE-STATUS
071100     END-DELETE.
071200*    SET TL-TAG FROM TRAN-STATUS-TEXT (1).
071300     MOVE TRAN-STATUS-TEXT (1) TO TL-TAG.
071400*    SET TL-MESSAGE FROM "SCAN REVERSED".
071500     MOVE "SCAN REVERSED" TO TL-MESSAGE.
071600*    INCREMENT TRAN-APPLIED-COUNT.
071700     ADD 1 TO TRAN-APPLIED-COUNT.
071800*    INVOKE 2900-WRITE-LOG-LINE THRU 2900-EXIT.
071900     PERFORM 2900-WRITE-LOG-LINE THRU 2900-EXIT.
072000 6000-EXIT.
072100     EXIT.
072200*----------------------------------------------------------------
072300*  6100-FIND-LATEST-SCAN  -  ALTERNATE-KEY SWEEP OF SCAN-HISTORY
072400*  ON SH-USER-ID, KEEPING THE HIGHEST-NUMBERED (MOST RECENT)
072500*  SCAN-ID THAT MATCHES THE REQUESTED SCENE.
072600*----------------------------------------------------------------
072700 6100-FIND-LATEST-SCAN.
072800*    SET UNSCAN-FOUND-SW FROM "N".
072900     MOVE "N" TO UNSCAN-FOUND-SW.
073000*    SET UNS-SCAN-ID FROM ZERO.
073100     MOVE ZERO TO UNS-SCAN-ID.
073200*    SET UNS-DETAIL-EOF-SW FROM "N".
073300     MOVE "N" TO UNS-DETAIL-EOF-SW.
073400*    SET SH-USER-ID FROM TI-USER-ID.
073500     MOVE TI-USER-ID TO SH-USER-ID.
073600*    POSITION SCAN-HISTORY-FILE FOR THE BROWSE.
073700     START SCAN-HISTORY-FILE KEY IS NOT LESS THAN SH-USER-ID
073800         INVALID KEY
073900*          SET UNS-DETAIL-EOF-SW FROM "Y".
074000             MOVE "Y" TO UNS-DETAIL-EOF-SW
074100*          BRANCH TO 6100-EXIT.
074200             GO TO 6100-EXIT.
074300*----------------------------------------------------------------
074400*  WALKS THIS USER'S SCAN-HISTORY ROWS LOOKING FOR THE HIGHEST
074500*  SCAN-ID STILL ON FILE - THE MOST RECENT SCAN TO UNDO.
074600*----------------------------------------------------------------
074700 6110-SCAN-LOOP.
074800*    READ THE NEXT SCAN-HISTORY-FILE RECORD.
074900     READ SCAN-HISTORY-FILE NEXT RECORD
075000         AT END
075100*          BRANCH TO 6100-EXIT.
075200             GO TO 6100-EXIT.
075300*    TEST WHETHER SH-USER-ID-N NOT = TI-USER-ID.
075400     IF SH-USER-ID-N NOT = TI-USER-ID
075500*      BRANCH TO 6100-EXIT.
075600         GO TO 6100-EXIT.
075700*    TEST WHETHER SH-SCENE = TI-SCENE AND SH-SCAN-ID > UNS-SCAN-....
075800     IF SH-SCENE = TI-SCENE AND SH-SCAN-ID > UNS-SCAN-ID
075900*      SET UNS-SCAN-ID FROM SH-SCAN-ID.
076000         MOVE SH-SCAN-ID TO UNS-SCAN-ID
076100*      SET UNSCAN-FOUND-SW FROM "Y".
076200         MOVE "Y" TO UNSCAN-FOUND-SW
076300     END-IF.
076400*    BRANCH TO 6110-SCAN-LOOP.
076500     GO TO 6110-SCAN-LOOP.
076600 6100-EXIT.
076700     EXIT.
076800*----------------------------------------------------------------
076900*  6200-REVERSE-ONE-DETAIL  -  PRIMARY-KEY SWEEP OF SCAN-DETAIL
077000*  FOR THE RESOLVED SCAN-ID.  NEW-DUP = STORED - ADDED-DUPLICATES;
077100*  A PIECE THE SCAN CREATED (ADDED-DUPLICATES = STORED WHOLE
077200*  COUNT AND NOTHING ELSE EVER TOUCHED IT) IS DELETED OUTRIGHT,
077300*  OTHERWISE THE PIECE IS REWRITTEN WITH MAX(NEW-DUP,0).
077400*----------------------------------------------------------------
077500 6200-REVERSE-ONE-DETAIL.
077600*    READ THE NEXT SCAN-DETAIL-FILE RECORD.
077700     READ SCAN-DETAIL-FILE NEXT RECORD
077800         AT END
077900*          SET UNS-DETAIL-EOF-SW FROM "Y".
078000             MOVE "Y" TO UNS-DETAIL-EOF-SW
078100*          BRANCH TO 6200-EXIT.
078200             GO TO 6200-EXIT.
078300*    TEST WHETHER SD-SCAN-ID NOT = UNS-SCAN-ID.
078400     IF SD-SCAN-ID NOT = UNS-SCAN-ID
078500*      SET UNS-DETAIL-EOF-SW FROM "Y".
078600         MOVE "Y" TO UNS-DETAIL-EOF-SW
078700*      BRANCH TO 6200-EXIT.
078800         GO TO 6200-EXIT
078900     END-IF.
079000*    SET LK-ACTION FROM "GETPIECE".
079100     MOVE "GETPIECE" TO LK-ACTION.
079200*    SET LK-USER-ID FROM TI-USER-ID.
079300     MOVE TI-USER-ID     TO LK-USER-ID.
079400*    SET LK-SCENE FROM SD-SCENE.
079500     MOVE SD-SCENE       TO LK-SCENE.
079600*    SET LK-SLOT-INDEX FROM SD-SLOT-INDEX.
079700     MOVE SD-SLOT-INDEX  TO LK-SLOT-INDEX.
079800*    CALL THE PIECMNT SUBPROGRAM.
079900     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
080000*    TEST WHETHER LK-RETURN-CODE = 08.
080100     IF LK-RETURN-CODE = 08
080200*      DELETE THE CURRENT SCAN-DETAIL-FILE RECORD.
080300         DELETE SCAN-DETAIL-FILE RECORD
080400*      BRANCH TO 6200-EXIT.
080500         GO TO 6200-EXIT
080600     END-IF.
080700*    TEST WHETHER SD-ADDED-DUPLICATES >= LK-DUPLICATES.
080800     IF SD-ADDED-DUPLICATES >= LK-DUPLICATES
080900*      SET LK-ACTION FROM "CLRUSER".
081000         MOVE "CLRUSER" TO LK-ACTION
081100*      SET LK-SCENE FROM SD-SCENE.
081200         MOVE SD-SCENE  TO LK-SCENE
081300     ELSE
081400*      CALCULATE LK-DUPLICATES.
081500         COMPUTE LK-DUPLICATES = LK-DUPLICATES - SD-ADDED-DUPLICATES
081600*      SET LK-ACTION FROM "UPDDUP".
081700         MOVE "UPDDUP" TO LK-ACTION
081800     END-IF.
081900*    CALL THE PIECMNT SUBPROGRAM.
082000     CALL "PIECMNT" USING PIECMNT-LINK-AREA.
082100*    DELETE THE CURRENT SCAN-DETAIL-FILE RECORD.
082200     DELETE SCAN-DETAIL-FILE RECORD
082300         INVALID KEY
082400*          LOG A DIAGNOSTIC MESSAGE TO THE CONSOLE.
082500             DISPLAY "PIECTXN - DETAIL DELETE FAILED "
082600                 SD-FILE-STATUS
082700     END-DELETE.
082800 6200-EXIT.
082900     EXIT.
083000*----------------------------------------------------------------
083100*  7100-PARSE-SLOT  -  FREE-TEXT SLOT FIELD.  LOWER-CASES THE
083200*  FIELD, STRIPS THE WORD "SLOT" AND ANY "#", TRIMS LEADING AND
083300*  TRAILING BLANKS, THEN REQUIRES WHAT IS LEFT TO BE ALL DIGITS.
083400*  ANYTHING ELSE (EMBEDDED LETTERS, EMBEDDED BLANKS, AN EMPTY
083500*  FIELD) SETS SLOT-INPUT-INVALID SO THE CALLER REFUSES THE
083600*  TRANSACTION INSTEAD OF GUESSING AT A SLOT NUMBER.
083700*----------------------------------------------------------------
083800 7100-PARSE-SLOT.
083900*    SET SLOT-NUMERIC-VALUE FROM ZERO.
084000     MOVE ZERO TO SLOT-NUMERIC-VALUE.
084100*    SET SLOT-PARSE-INVALID-SW FROM "N".
084200     MOVE "N" TO SLOT-PARSE-INVALID-SW.
084300*    SET SP-SLOT-WORK FROM TI-SLOT-TEXT.
084400     MOVE TI-SLOT-TEXT TO SP-SLOT-WORK.
084500*    SCRUB SP-SLOT-WORK.
084600     INSPECT SP-SLOT-WORK CONVERTING UPPER-CHARS TO LOWER-CHARS.
084700*    SCRUB SP-SLOT-WORK.
084800     INSPECT SP-SLOT-WORK REPLACING ALL "slot" BY SPACES.
084900*    SCRUB SP-SLOT-WORK.
085000     INSPECT SP-SLOT-WORK REPLACING ALL "#" BY SPACE.
085100*    SET SP-FIRST-NB FROM ZERO.
085200     MOVE ZERO TO SP-FIRST-NB.
085300*    SET SP-LAST-NB FROM ZERO.
085400     MOVE ZERO TO SP-LAST-NB.
085500*    INVOKE 7105-FIND-TRIM-BOUNDS THRU 7105-EXIT.
085600     PERFORM 7105-FIND-TRIM-BOUNDS THRU 7105-EXIT
085700         VARYING SLOT-DIGIT-IDX FROM 1 BY 1 UNTIL SLOT-DIGIT-IDX > 10.
085800*    TEST WHETHER SP-FIRST-NB = ZERO.
085900     IF SP-FIRST-NB = ZERO
086000*      SET SLOT-PARSE-INVALID-SW FROM "Y".
086100         MOVE "Y" TO SLOT-PARSE-INVALID-SW
086200*      BRANCH TO 7100-EXIT.
086300         GO TO 7100-EXIT
086400     END-IF.
086500*    INVOKE 7110-SCAN-ONE-CHAR THRU 7110-EXIT.
086600     PERFORM 7110-SCAN-ONE-CHAR THRU 7110-EXIT
086700         VARYING SLOT-DIGIT-IDX FROM SP-FIRST-NB BY 1
086800             UNTIL SLOT-DIGIT-IDX > SP-LAST-NB OR
086900                 SLOT-INPUT-INVALID.
087000 7100-EXIT.
087100     EXIT.
087200*----------------------------------------------------------------
087300*  PART OF 7100-PARSE-SLOT.  RECORDS THE FIRST AND LAST NON-
087400*  BLANK COLUMN OF THE SLOT TEXT AFTER "SLOT"/"#" HAVE BEEN
087500*  STRIPPED, SO 7100 KNOWS WHERE THE TRIMMED FIELD BEGINS AND
087600*  ENDS.
087700*----------------------------------------------------------------
087800 7105-FIND-TRIM-BOUNDS.
087900*    SET SP-ONE-CHAR FROM SP-SLOT-WORK (SLOT-DIGIT-IDX:1).
088000     MOVE SP-SLOT-WORK (SLOT-DIGIT-IDX:1) TO SP-ONE-CHAR.
088100*    TEST WHETHER SP-ONE-CHAR NOT = SPACE.
088200     IF SP-ONE-CHAR NOT = SPACE
088300*      TEST WHETHER SP-FIRST-NB = ZERO.
088400         IF SP-FIRST-NB = ZERO
088500*          SET SP-FIRST-NB FROM SLOT-DIGIT-IDX.
088600             MOVE SLOT-DIGIT-IDX TO SP-FIRST-NB
088700         END-IF
088800*      SET SP-LAST-NB FROM SLOT-DIGIT-IDX.
088900         MOVE SLOT-DIGIT-IDX TO SP-LAST-NB
089000     END-IF.
089100 7105-EXIT.
089200     EXIT.
089300*----------------------------------------------------------------
089400*  PART OF 7100-PARSE-SLOT.  CONVERTS ONE CHARACTER OF THE
089500*  TRIMMED SLOT TEXT TO ITS NUMERIC VALUE; ANYTHING THAT IS NOT
089600*  A DIGIT SETS SLOT-INPUT-INVALID RATHER THAN BEING SKIPPED.
089700*----------------------------------------------------------------
089800 7110-SCAN-ONE-CHAR.
089900*    SET SP-ONE-CHAR FROM SP-SLOT-WORK (SLOT-DIGIT-IDX:1).
090000     MOVE SP-SLOT-WORK (SLOT-DIGIT-IDX:1) TO SP-ONE-CHAR.
090100*    TEST WHETHER SP-ONE-CHAR < "0" OR SP-ONE-CHAR > "9".
090200     IF SP-ONE-CHAR < "0" OR SP-ONE-CHAR > "9"
090300*      SET SLOT-PARSE-INVALID-SW FROM "Y".
090400         MOVE "Y" TO SLOT-PARSE-INVALID-SW
090500*      SET SLOT-NUMERIC-VALUE FROM ZERO.
090600         MOVE ZERO TO SLOT-NUMERIC-VALUE
090700*      BRANCH TO 7110-EXIT.
090800         GO TO 7110-EXIT.
090900*    SET SP-X FROM 1.
091000     MOVE 1 TO SP-X.
091100*    INVOKE 7120-BUMP-DIGIT-INDEX THRU 7120-EXIT.
091200     PERFORM 7120-BUMP-DIGIT-INDEX THRU 7120-EXIT
091300         UNTIL SP-DIGIT (SP-X) = SP-ONE-CHAR.
091400*    CALCULATE SP-DIGIT-VALUE.
091500     COMPUTE SP-DIGIT-VALUE = SP-X - 1.
091600*    CALCULATE SLOT-NUMERIC-VALUE.
091700     COMPUTE SLOT-NUMERIC-VALUE =
091800         SLOT-NUMERIC-VALUE * 10 + SP-DIGIT-VALUE.
091900 7110-EXIT.
092000     EXIT.
092100*----------------------------------------------------------------
092200*  INNER TABLE-SEARCH STEP - ADVANCES SP-X UNTIL SP-DIGIT(SP-X)
092300*  MATCHES THE CHARACTER BEING CONVERTED.
092400*----------------------------------------------------------------
092500 7120-BUMP-DIGIT-INDEX.
092600*    ADJUST SP-X UP BY 1.
092700     SET SP-X UP BY 1.
092800 7120-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------
093100*  8000-WRITE-TRAILER  -  BATCH TOTALS FOR THE TRANSACTION LOG.
093200*----------------------------------------------------------------
093300 8000-WRITE-TRAILER.
093400*    SET TRAN-LOG-LINE FROM SPACES.
093500     MOVE SPACES TO TRAN-LOG-LINE.
093600*    WRITE TRAN-LOG-LINE.
093700     WRITE TRAN-LOG-LINE.
093800*    SET TRAN-LOG-DETAIL-LINE FROM SPACES.
093900     MOVE SPACES TO TRAN-LOG-DETAIL-LINE.
094000*    SET TL-TAG FROM "TOTALS:   ".
094100     MOVE "TOTALS:   " TO TL-TAG.
094200*    BUILD THE OUTPUT TEXT ONE PIECE AT A TIME.
094300     STRING "TRANS=" DELIMITED BY SIZE
094400         TRAN-COUNT DELIMITED BY SIZE
094500         " APPLIED=" DELIMITED BY SIZE
094600         TRAN-APPLIED-COUNT DELIMITED BY SIZE
094700         " REFUSED=" DELIMITED BY SIZE
094800         TRAN-REFUSED-COUNT DELIMITED BY SIZE
094900         INTO TL-MESSAGE.
095000*    WRITE TRAN-LOG-LINE.
095100     WRITE TRAN-LOG-LINE FROM TRAN-LOG-DETAIL-LINE.
095200 8000-EXIT.
095300     EXIT.
095400*----------------------------------------------------------------
095500*  END OF RUN - CLOSE EVERY FILE OPENED IN 0100-INITIALIZE.
095600*----------------------------------------------------------------
095700 9000-CLOSE-FILES.
095800*    CLOSE TRAN-INPUT-FILE SCAN-HISTORY-FILE SCAN-DETAIL-FILE.
095900     CLOSE TRAN-INPUT-FILE SCAN-HISTORY-FILE SCAN-DETAIL-FILE
096000         TRAN-LOG-FILE.
096100 9000-EXIT.
096200     EXIT.
096300 END PROGRAM PIECTXN.
